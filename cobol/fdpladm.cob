000100*  FD for the U3 Monitor Actions print file.                                    
000200  FD  PLI-Admin-Rpt-File                                                        
000300      label records are omitted                                                 
000400      record contains 80 characters.                                            
000500  01  ADR-Print-Line            pic x(80).                                      
000600*                                                                               
