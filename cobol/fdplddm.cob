000100*  FD for the U5 Daily Metrics print file.                                      
000200  FD  PLI-Daily-Rpt-File                                                        
000300      label records are omitted                                                 
000400      record contains 80 characters.                                            
000500  01  DLR-Print-Line            pic x(80).                                      
000600*                                                                               
