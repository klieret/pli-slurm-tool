000100*  FD for Job Accounting File.                                                  
000200  FD  PLI-Job-File                                                              
000300      label records are standard                                                
000400      record contains 128 characters.                                           
000500  copy "wsplijob.cob".                                                          
000600*                                                                               
