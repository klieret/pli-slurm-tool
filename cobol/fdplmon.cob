000100*  FD for the U4 Monthly Report print file.                                     
000200  FD  PLI-Month-Rpt-File                                                        
000300      label records are omitted                                                 
000400      record contains 132 characters.                                           
000500  01  MRP-Print-Line            pic x(132).                                     
000600*                                                                               
