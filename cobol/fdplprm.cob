000100*  FD for PLI Run Parameter File.                                               
000200  FD  PLI-Param-File                                                            
000300      label records are standard                                                
000400      record contains 55 characters.                                            
000500  copy "wsplprm.cob".                                                           
000600*                                                                               
