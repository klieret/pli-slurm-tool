000100*  FD for Quota Config File.                                                    
000200  FD  PLI-Quota-Cfg-File                                                        
000300      label records are standard                                                
000400      record contains 41 characters.                                            
000500  copy "wsplqcf.cob".                                                           
000600*                                                                               
