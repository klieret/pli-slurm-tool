000100*  FD for the U2 User Usage Report print file.                                  
000200  FD  PLI-User-Rpt-File                                                         
000300      label records are omitted                                                 
000400      record contains 80 characters.                                            
000500  01  URP-Print-Line            pic x(80).                                      
000600*                                                                               
