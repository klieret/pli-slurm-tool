000100*****************************************************************               
000200*                 Admin Quota Monitor - User Sweep              *               
000300*                                                                *              
000400*           Sweeps all users with recent RUNNING/PENDING        *               
000500*           jobs, warns or cancels those over HP quota          *               
000600*****************************************************************               
000700  IDENTIFICATION DIVISION.                                                      
000800  PROGRAM-ID.             PLIADM01.                                             
000900  AUTHOR.                 D C MERCER.                                           
001000  INSTALLATION.           UNIVERSITY COMPUTING CENTER.                          
001100  DATE-WRITTEN.           12/07/1990.                                           
001200  DATE-COMPILED.                                                                
001300  SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.                     
001400*                                                                               
001500*    Remarks.            Administrative sweep of the PLI cluster                
001600*                         job accounting ledger (PLI-Job-File) -                
001700*                         finds every user with a RUNNING or                    
001800*                         PENDING job in the monitor window,                    
001900*                         re-runs the HP quota check for each,                  
002000*                         and warns or flags-for-cancellation the               
002100*                         accounts that are over quota.  A UPSI-0               
002200*                         controlled variant drives the same                    
002300*                         sweep once per QUOTA-CONFIG-FILE entry                
002400*                         instead of the single fixed PLIPARM                   
002500*                         quota.                                                
002600*                                                                               
002700*    Called modules.     None.                                                  
002800*    Files used.         PLIPARM.  Run parameters.                              
002900*                         PLIJOB.   Job accounting ledger.                      
003000*                         PLIQCFG.  Per-account quota table                     
003100*                                   (UPSI-0 variant only).                      
003200*                         ADMRPT.   Monitor actions / notices.                  
003300*                                                                               
003400*    Error messages used.                                                       
003500*                         PLI001 - PLI005.                                      
003600*                                                                               
003700*    Grace rule.         A user over quota today but not yet                    
003800*                         over quota as of yesterday (same                      
003900*                         computation, usage window cut off                     
004000*                         one day earlier) draws a WARN notice                  
004100*                         only - the one-grace-day allowance.                   
004200*                         A user already over quota yesterday                   
004300*                         has used up the grace day and gets a                  
004400*                         CANCEL notice plus one cancel                         
004500*                         directive per active job of theirs.                   
004600*                                                                               
004700* Changes:                                                                      
004800* 12/07/90 dcm -       Created.                                                 
004900* 03/08/91 dcm -    .01 Per-account UPSI-0 variant added, reads                 
005000*                       the new Quota-Cfg file - PLI005 added.                  
005100* 11/02/94 dcm - 1.1.00 Support for pli-lc partition.                           
005200* 14/11/97 smo - 2.0.00 Y2K: job/cfg times now carried as epoch                 
005300*                       seconds throughout.                                     
005400* 17/08/98 smo -    .01 Y2K: Prm-Now-Epoch widened to 9(12).                    
005500* 22/03/99 smo -    .02 Y2K: retested grace-day boundary at                     
005600*                       year end, no defects found.                             
005700* 30/01/02 tjw - 2.1.00 Grace-day test changed from a fixed                     
005800*                       "yesterday" flag to a re-computed                       
005900*                       Remaining-Yesterday total, matching the                 
006000*                       Pliusr01 rolling-window logic exactly.                  
006100* 15/07/06 tjw -    .01 Warning/cancel notices now share the                    
006200*                       Pliusr01 report paragraphs instead of a                 
006300*                       one-line summary.                                       
006400* 09/03/09 dcm -    .02 Wait-Hours no longer goes negative when                 
006500*                       a job's Start-Time precedes its Submit-                 
006600*                       Time - clamped to zero in 0900-Analyze.                 
006700* 18/06/11 tjw -    .03 Ws-Distinct-User-Table bound raised                     
006800*                       from 200 to 500 for the busier                          
006900*                       semester-start monitor windows.                         
007000* 02/02/13 smo -    .04 Comment pass only - added the section                   
007100*                       banners below, no logic changed.                        
007200*****************************************************************               
007300  ENVIRONMENT DIVISION.                                                         
007400  CONFIGURATION SECTION.                                                        
007500  SPECIAL-NAMES.                                                                
007600      C01                   IS TOP-OF-FORM                                      
007700      CLASS PLI-ALPHA       IS "A" THRU "Z"                                     
007800      UPSI-0                ON STATUS IS PLI-CFG-VARIANT-ON                     
007900                             OFF STATUS IS PLI-CFG-VARIANT-OFF.                 
008000  INPUT-OUTPUT SECTION.                                                         
008100  FILE-CONTROL.                                                                 
008200  copy "selplprm.cob".                                                          
008300  copy "selplijob.cob".                                                         
008400  copy "selplqcf.cob".                                                          
008500  copy "selpladm.cob".                                                          
008600*                                                                               
008700  DATA DIVISION.                                                                
008800  FILE SECTION.                                                                 
008900  copy "fdplprm.cob".                                                           
009000  copy "fdplijob.cob".                                                          
009100  copy "fdplqcf.cob".                                                           
009200  copy "fdpladm.cob".                                                           
009300*                                                                               
009400  WORKING-STORAGE SECTION.                                                      
009500  77  WS-PROG-NAME          PIC X(17) VALUE                                     
009600      "PLIADM01 (2.1.00)".                                                      
009700*                                                                               
009800  copy "wsplerr.cob".                                                           
009900  copy "wsplider.cob".                                                          
010000*                                                                               
010100  01  WS-FILE-STATUS-GROUP.                                                     
010200      03  PRM-FILE-STATUS   PIC XX.                                             
010300      03  PJB-FILE-STATUS   PIC XX.                                             
010400      03  QCF-FILE-STATUS   PIC XX.                                             
010500      03  ADR-FILE-STATUS   PIC XX.                                             
010600      03  FILLER            PIC XX.                                             
010700*                                                                               
010800  01  WS-SWITCHES.                                                              
010900      03  WS-JOB-EOF-SW     PIC X         VALUE "N".                            
011000          88  WS-JOB-EOF                  VALUE "Y".                            
011100      03  WS-QCF-EOF-SW     PIC X         VALUE "N".                            
011200          88  WS-QCF-EOF                  VALUE "Y".                            
011300      03  WS-SCOPE-ACCT-SW  PIC X         VALUE "N".                            
011400          88  WS-SCOPE-BY-ACCOUNT         VALUE "Y".                            
011500      03  WS-FOUND-SW       PIC X         VALUE "N".                            
011600          88  WS-USER-FOUND               VALUE "Y".                            
011700      03  FILLER            PIC X.                                              
011800*                                                                               
011900* Rolling-window mode is fixed on for the admin sweep - the                     
012000* switch just lets 0500-/0600- share Pliusr01's forecast/note                   
012100* paragraphs unchanged.                                                         
012200  01  WS-ROLLING-SW         PIC X         VALUE "Y".                            
012300      88  WS-ROLLING-MODE                 VALUE "Y".                            
012400*                                                                               
012500  01  WS-COUNTERS.                                                              
012600      03  WS-DISTINCT-USER-CT                                                   
012700                            PIC 9(4)      COMP VALUE ZERO.                      
012800      03  WS-SX             PIC 9(4)      COMP.                                 
012900      03  WS-DUX            PIC 9(4)      COMP.                                 
013000      03  WS-USER-JOB-CT    PIC 9(4)      COMP VALUE ZERO.                      
013100      03  WS-BAR-IDX        PIC 99        COMP.                                 
013200      03  WS-BAR-FILL-CT    PIC 99        COMP.                                 
013300      03  WS-FX             PIC 9         COMP.                                 
013400      03  WS-UJ-IDX         PIC 9(4)      COMP.                                 
013500      03  WS-YR-FOR-CALC    PIC 9(4)      COMP.                                 
013600      03  WS-MO-FOR-CALC    PIC 99        COMP.                                 
013700      03  WS-YEAR-LENGTH    PIC 9(3)      COMP.                                 
013800      03  WS-DIM-CURRENT    PIC 99        COMP.                                 
013900      03  WS-DAYS-SINCE-EPOCH                                                   
014000                            PIC 9(6)      COMP.                                 
014100      03  WS-SECS-OF-DAY    PIC 9(5)      COMP.                                 
014200      03  WS-HH-SECS        PIC 9(5)      COMP.                                 
014300      03  WS-REM-SECS       PIC 9(5)      COMP.                                 
014400      03  WS-MM-SECS        PIC 9(5)      COMP.                                 
014500      03  WS-DIV-QUOT       PIC 9(4)      COMP.                                 
014600      03  FILLER            PIC X.                                              
014700*                                                                               
014800  01  WS-WINDOW-DATA.                                                           
014900      03  WS-DISCOVERY-WINDOW-START                                             
015000                            PIC 9(12)     COMP.                                 
015100      03  WS-SWEEP-WINDOW-START                                                 
015200                            PIC 9(12)     COMP.                                 
015300      03  WS-YESTERDAY-CUTOFF                                                   
015400                            PIC 9(12)     COMP.                                 
015500      03  WS-HORIZON-START  PIC 9(12)     COMP.                                 
015600      03  FILLER            PIC X.                                              
015700*                                                                               
015800  01  WS-SWEEP-SCOPE.                                                           
015900      03  WS-SWEEP-ACCOUNT  PIC X(12)     VALUE SPACES.                         
016000      03  WS-SWEEP-QOS      PIC X(8)      VALUE SPACES.                         
016100      03  WS-SWEEP-QUOTA    PIC S9(7)V99  COMP-3.                               
016200      03  FILLER            PIC X.                                              
016300*                                                                               
016400  01  WS-USAGE-DATA.                                                            
016500      03  WS-USED-HOURS     PIC S9(9)V9(4) COMP-3.                              
016600      03  WS-USED-HOURS-YEST                                                    
016700                            PIC S9(9)V9(4) COMP-3.                              
016800      03  WS-REMAINING      PIC S9(7)V99  COMP-3.                               
016900      03  WS-REMAINING-YEST PIC S9(7)V99  COMP-3.                               
017000      03  WS-PERCENT-USED   PIC S9(3)V9(4) COMP-3.                              
017100      03  WS-HORIZON-USAGE  PIC S9(9)V9(4) COMP-3.                              
017200      03  FILLER            PIC X.                                              
017300*                                                                               
017400  01  WS-EVAL-USER-ID       PIC X(12)     VALUE SPACES.                         
017500  01  WS-LAST-PARTITION     PIC X(8)      VALUE SPACES.                         
017600  01  WS-LAST-QOS           PIC X(8)      VALUE SPACES.                         
017700*                                                                               
017800* Distinct RUNNING/PENDING user ids found in the monitor window                 
017900* by 0310-.  Occurs-depending, same idiom as Pliusr01's per-user                
018000* job table.                                                                    
018100  01  WS-DISTINCT-USER-TABLE.                                                   
018200      03  WS-DISTINCT-USER-ENTRY                                                
018300                            OCCURS 1 TO 500 TIMES                               
018400                            DEPENDING ON WS-DISTINCT-USER-CT                    
018500                            PIC X(12).                                          
018600*                                                                               
018700* Occurs-depending job table for the user currently being                       
018800* evaluated - built while accumulating Used-Hours so the                        
018900* forecast paragraphs below can re-use it without a further                     
019000* pass of Pli-Job-File.                                                         
019100  01  WS-USER-JOB-TABLE.                                                        
019200      03  WS-USER-JOB-ENTRY OCCURS 1 TO 2000 TIMES                              
019300                            DEPENDING ON WS-USER-JOB-CT.                        
019400          05  WS-UJ-START-TIME                                                  
019500                            PIC 9(12)     COMP.                                 
019600          05  WS-UJ-GPU-HOURS                                                   
019700                            PIC S9(9)V9(4) COMP-3.                              
019800*                                                                               
019900* Forecast-horizon literals, unpacked via redefinition - same                   
020000* idiom as Pliusr01.                                                            
020100  01  WS-FORECAST-INIT.                                                         
020200      03  FILLER            PIC X(12)     VALUE                                 
020300          "012024072168".                                                       
020400  01  WS-FORECAST-HORIZONS REDEFINES WS-FORECAST-INIT.                          
020500      03  WS-FC-HORIZON-VAL PIC 9(3)      OCCURS 4 TIMES.                       
020600  01  WS-FORECAST-AVAIL.                                                        
020700      03  WS-FC-AVAIL-HOURS PIC S9(7)V99  COMP-3                                
020800                            OCCURS 4 TIMES.                                     
020900*                                                                               
021000* Days-in-month table, likewise seeded via redefinition.                        
021100  01  WS-DIM-INIT.                                                              
021200      03  FILLER            PIC X(24)     VALUE                                 
021300          "312831303130313130313031".                                           
021400  01  WS-DIM-TABLE-GROUP REDEFINES WS-DIM-INIT.                                 
021500      03  WS-DIM-TABLE      PIC 99        OCCURS 12 TIMES.                      
021600*                                                                               
021700* Calendar breakdown of an epoch value - see 0950-.                             
021800  01  WS-CALENDAR-DATE.                                                         
021900      03  WS-CAL-YEAR       PIC 9(4).                                           
022000      03  WS-CAL-MONTH      PIC 99.                                             
022100      03  WS-CAL-DAY        PIC 99.                                             
022200  01  WS-CALENDAR-DATE9 REDEFINES WS-CALENDAR-DATE                              
022300                            PIC 9(8).                                           
022400*                                                                               
022500  01  WS-CALENDAR-TIME.                                                         
022600      03  WS-CAL-HH         PIC 99        COMP.                                 
022700      03  WS-CAL-MM         PIC 99        COMP.                                 
022800      03  WS-CAL-SS         PIC 99        COMP.                                 
022900      03  FILLER            PIC X.                                              
023000*                                                                               
023100  01  WS-EPOCH-WORK         PIC 9(12)     COMP.                                 
023200*                                                                               
023300  01  WS-TIMESTAMP-TEXT.                                                        
023400      03  WS-TS-YEAR        PIC 9(4).                                           
023500      03  FILLER            PIC X         VALUE "-".                            
023600      03  WS-TS-MONTH       PIC 99.                                             
023700      03  FILLER            PIC X         VALUE "-".                            
023800      03  WS-TS-DAY         PIC 99.                                             
023900      03  FILLER            PIC X         VALUE "-".                            
024000      03  WS-TS-HH          PIC 99.                                             
024100      03  FILLER            PIC X         VALUE ":".                            
024200      03  WS-TS-MM          PIC 99.                                             
024300      03  FILLER            PIC X         VALUE ":".                            
024400      03  WS-TS-SS          PIC 99.                                             
024500*                                                                               
024600  01  WS-CYCLE-START-TXT    PIC X(19)     VALUE SPACES.                         
024700  01  WS-CYCLE-END-TXT      PIC X(19)     VALUE SPACES.                         
024800*                                                                               
024900  01  WS-BAR-LINE           PIC X(20)     VALUE ALL "-".                        
025000  01  WS-PCT-DISPLAY        PIC ZZ9.99.                                         
025100  01  WS-USED-DISPLAY       PIC -(6)9.99.                                       
025200  01  WS-REM-DISPLAY        PIC -(6)9.99.                                       
025300  01  WS-FC-DISPLAY         PIC -(6)9.99.                                       
025400  01  WS-WINDOW-DAYS-DISPLAY                                                    
025500                            PIC ZZ9.                                            
025600  01  WS-JOBID-DISPLAY      PIC Z(9)9.                                          
025700*                                                                               
025800  01  WS-RPT-PART-QOS.                                                          
025900      03  WS-RPT-PARTITION  PIC X(8)      VALUE SPACES.                         
026000      03  FILLER            PIC X         VALUE "/".                            
026100      03  WS-RPT-QOS        PIC X(8)      VALUE SPACES.                         
026200*                                                                               
026300* One 80-byte report line, laid out four different ways                         
026400* depending which part of the notice is being written.                          
026500  01  WS-RPT-LINE-AREA      PIC X(80)     VALUE SPACES.                         
026600*                                                                               
026700  01  WS-RPT-DETAIL REDEFINES WS-RPT-LINE-AREA.                                 
026800      03  WSR-LABEL         PIC X(20).                                          
026900      03  WSR-VALUE         PIC X(20).                                          
027000      03  WSR-UNIT          PIC X(10).                                          
027100      03  FILLER            PIC X(30).                                          
027200*                                                                               
027300  01  WS-RPT-BAR REDEFINES WS-RPT-LINE-AREA.                                    
027400      03  WSR-BAR-LBRACKET  PIC X.                                              
027500      03  WSR-BAR           PIC X(20).                                          
027600      03  WSR-BAR-RBRACKET  PIC X(2).                                           
027700      03  WSR-PCT           PIC ZZ9.99.                                         
027800      03  WSR-BAR-PCT-SIGN  PIC X.                                              
027900      03  FILLER            PIC X(54).                                          
028000*                                                                               
028100* Action-line layout - "User: xxx | Remaining Quota: n.nn GPUhrs"               
028200  01  WS-RPT-ACTION REDEFINES WS-RPT-LINE-AREA.                                 
028300      03  WSA-LABEL1        PIC X(6).                                           
028400      03  WSA-USER          PIC X(12).                                          
028500      03  WSA-SEP           PIC X(3).                                           
028600      03  WSA-LABEL2        PIC X(18).                                          
028700      03  WSA-REMAIN        PIC -(6)9.99.                                       
028800      03  WSA-UNIT          PIC X(8).                                           
028900      03  FILLER            PIC X(23).                                          
029000*                                                                               
029100* Cancel-directive layout - one line per active job cancelled.                  
029200  01  WS-RPT-CANCEL REDEFINES WS-RPT-LINE-AREA.                                 
029300      03  WSC-LABEL1        PIC X(12).                                          
029400      03  WSC-JOBID         PIC X(10).                                          
029500      03  WSC-LABEL2        PIC X(7).                                           
029600      03  WSC-USERID        PIC X(12).                                          
029700      03  FILLER            PIC X(39).                                          
029800*                                                                               
029900  LINKAGE SECTION.                                                              
030000*                                                                               
030100  PROCEDURE DIVISION.                                                           
030200*                                                                               
030300*                                                                               
030400*    ------------------------------------------------------                     
030500*    0000  Top-level driver - initialise, sweep the distinct                    
030600*          RUNNING/PENDING user set for the monitor window,                     
030700*          evaluate each one for warn/cancel, close down.                       
030800*    ------------------------------------------------------                     
030900  0000-MAIN-CONTROL.                                                            
031000      PERFORM 0100-INITIALIZE THRU 0100-EXIT.                                   
031100*    Upsi-0 ON selects the per-account/per-Qos config variant -                 
031200*    one full user sweep per Quota-Cfg-Record, each with its own                
031300*    quota and window.  Upsi-0 OFF is the plain shop-wide sweep                 
031400*    against the single Prm quota and window, once.                             
031500      IF PLI-CFG-VARIANT-ON                                                     
031600         PERFORM 0250-OPEN-QUOTA-CONFIG THRU 0250-EXIT                          
031700         PERFORM 0260-SWEEP-CONFIG-LOOP THRU 0260-EXIT                          
031800             UNTIL WS-QCF-EOF                                                   
031900      ELSE                                                                      
032000         MOVE PRM-Quota-Hours TO WS-SWEEP-QUOTA                                 
032100         COMPUTE WS-SWEEP-WINDOW-START =                                        
032200                 PRM-Now-Epoch - (PRM-User-Window-Min * 60)                     
032300         MOVE "N" TO WS-SCOPE-ACCT-SW                                           
032400         PERFORM 0300-SWEEP-USERS THRU 0300-EXIT                                
032500      END-IF.                                                                   
032600*    One STOP RUN for both variants - 0800- already knows to                    
032700*    leave Quota-Cfg-File alone when it was never opened.                       
032800      PERFORM 0800-CLOSE-DOWN THRU 0800-EXIT.                                   
032900      STOP RUN.                                                                 
033000  0000-EXIT.                                                                    
033100      EXIT.                                                                     
033200*                                                                               
033300*    ------------------------------------------------------                     
033400*    0100  Start-of-job.  Open the parameter file, read the                     
033500*          one control record, apply the U3 fixed defaults                      
033600*          for any zero field, then open the job ledger and                     
033700*          the monitor-actions print file.                                      
033800*    ------------------------------------------------------                     
033900  0100-INITIALIZE.                                                              
034000      OPEN INPUT PLI-Param-File.                                                
034100      IF PRM-File-Status NOT = "00"                                             
034200         DISPLAY PLI001 PRM-File-Status                                         
034300         MOVE 16 TO RETURN-CODE                                                 
034400         STOP RUN                                                               
034500      END-IF.                                                                   
034600      READ PLI-Param-File                                                       
034700          AT END                                                                
034800              DISPLAY PLI002                                                    
034900              CLOSE PLI-Param-File                                              
035000              MOVE 16 TO RETURN-CODE                                            
035100              STOP RUN                                                          
035200      END-READ.                                                                 
035300      IF PRM-File-Status NOT = "00"                                             
035400         DISPLAY PLI002 PRM-File-Status                                         
035500         CLOSE PLI-Param-File                                                   
035600         MOVE 16 TO RETURN-CODE                                                 
035700         STOP RUN                                                               
035800      END-IF.                                                                   
035900      CLOSE PLI-Param-File.                                                     
036000      IF PRM-Quota-Hours = ZERO                                                 
036100         MOVE 500 TO PRM-Quota-Hours                                            
036200      END-IF.                                                                   
036300      IF PRM-Monitor-Window-Min = ZERO                                          
036400         MOVE 30 TO PRM-Monitor-Window-Min                                      
036500      END-IF.                                                                   
036600      IF PRM-User-Window-Min = ZERO                                             
036700         MOVE 43200 TO PRM-User-Window-Min                                      
036800      END-IF.                                                                   
036900      OPEN INPUT PLI-Job-File.                                                  
037000      IF PJB-File-Status NOT = "00"                                             
037100         DISPLAY PLI003 PJB-File-Status                                         
037200         MOVE 16 TO RETURN-CODE                                                 
037300         STOP RUN                                                               
037400      END-IF.                                                                   
037500      CLOSE PLI-Job-File.                                                       
037600      OPEN OUTPUT PLI-Admin-Rpt-File.                                           
037700  0100-EXIT.                                                                    
037800      EXIT.                                                                     
037900*                                                                               
038000*    ------------------------------------------------------                     
038100*    0250  UPSI-0 variant - open the per-account quota                          
038200*          table.  Absent or empty file is not an error;                        
038300*          it just means no config entries are swept (the                       
038400*          "check file status, fall back to default" idiom -                    
038500*          the default single sweep is Prm-driven and does                      
038600*          not run when the variant switch is on).                              
038700*    ------------------------------------------------------                     
038800  0250-OPEN-QUOTA-CONFIG.                                                       
038900*    Only reached when UPSI-0 is ON - the non-variant sweep                     
039000*    runs the shop-wide Prm quota once and never opens this                     
039100*    file at all.                                                               
039200      OPEN INPUT PLI-Quota-Cfg-File.                                            
039300      IF QCF-File-Status NOT = "00"                                             
039400         DISPLAY PLI005 QCF-File-Status                                         
039500         MOVE "Y" TO WS-QCF-EOF-SW                                              
039600      ELSE                                                                      
039700         MOVE "N" TO WS-QCF-EOF-SW                                              
039800         PERFORM 0255-READ-NEXT-QCF THRU 0255-EXIT                              
039900      END-IF.                                                                   
040000  0250-EXIT.                                                                    
040100      EXIT.                                                                     
040200*                                                                               
040300*                                                                               
040400*    ------------------------------------------------------                     
040500*    0255  One Quota-Cfg-Record per call, UPSI-0 variant only                   
040600*          - end of file sets Ws-Qcf-Eof-Sw for 0260-'s loop test.              
040700*    ------------------------------------------------------                     
040800  0255-READ-NEXT-QCF.                                                           
040900      READ PLI-Quota-Cfg-File                                                   
041000          AT END                                                                
041100              MOVE "Y" TO WS-QCF-EOF-SW                                         
041200      END-READ.                                                                 
041300  0255-EXIT.                                                                    
041400      EXIT.                                                                     
041500*                                                                               
041600*                                                                               
041700*    ------------------------------------------------------                     
041800*    0260  One full sweep (0300- through 0700-) per Quota-                      
041900*          Cfg-Record, using its Account/Qos to scope the user                  
042000*          search and its Quota-Hours/Start-Date in place of                    
042100*          the shop-wide Prm defaults for that sweep only.                      
042200*    ------------------------------------------------------                     
042300  0260-SWEEP-CONFIG-LOOP.                                                       
042400      MOVE QCF-Account      TO WS-SWEEP-ACCOUNT.                                
042500      MOVE QCF-Qos          TO WS-SWEEP-QOS.                                    
042600      MOVE QCF-Quota-Hours  TO WS-SWEEP-QUOTA.                                  
042700      MOVE QCF-Start-Date   TO WS-SWEEP-WINDOW-START.                           
042800      MOVE "Y" TO WS-SCOPE-ACCT-SW.                                             
042900      PERFORM 0300-SWEEP-USERS THRU 0300-EXIT.                                  
043000      PERFORM 0255-READ-NEXT-QCF THRU 0255-EXIT.                                
043100  0260-EXIT.                                                                    
043200      EXIT.                                                                     
043300*                                                                               
043400*    ------------------------------------------------------                     
043500*    0300  One full sweep - discover the distinct users with                    
043600*          an active job in the monitor window (scoped to                       
043700*          Ws-Sweep-Account/-Qos when the config variant is                     
043800*          driving this call), then evaluate each of them.                      
043900*    ------------------------------------------------------                     
044000  0300-SWEEP-USERS.                                                             
044100      MOVE ZERO TO WS-DISTINCT-USER-CT.                                         
044200*    Monitor-Window-Min comes from Prm unless the config                        
044300*    variant overrode it for this Quota-Cfg-Record's sweep.                     
044400      COMPUTE WS-DISCOVERY-WINDOW-START =                                       
044500              PRM-Now-Epoch - (PRM-Monitor-Window-Min * 60).                    
044600*    Re-opened here rather than left positioned from a prior                    
044700*    sweep - each Quota-Cfg-Record needs its own fresh pass                     
044800*    over the whole ledger, the file has no alternate index.                    
044900      CLOSE PLI-Job-File.                                                       
045000      OPEN INPUT PLI-Job-File.                                                  
045100      MOVE "N" TO WS-JOB-EOF-SW.                                                
045200      PERFORM 0310-SCAN-FOR-USERS THRU 0310-EXIT                                
045300          UNTIL WS-JOB-EOF.                                                     
045400      IF WS-DISTINCT-USER-CT > ZERO                                             
045500         MOVE 1 TO WS-SX                                                        
045600         PERFORM 0400-EVAL-USER THRU 0400-EXIT                                  
045700             VARYING WS-SX FROM 1 BY 1                                          
045800             UNTIL WS-SX > WS-DISTINCT-USER-CT                                  
045900      END-IF.                                                                   
046000  0300-EXIT.                                                                    
046100      EXIT.                                                                     
046200*                                                                               
046300*                                                                               
046400*    ------------------------------------------------------                     
046500*    0310  Single pass of Pli-Job-File over the monitor                         
046600*          window, collecting the distinct set of users with                    
046700*          at least one RUNNING or PENDING job.                                 
046800*    ------------------------------------------------------                     
046900  0310-SCAN-FOR-USERS.                                                          
047000      READ PLI-Job-File                                                         
047100          AT END                                                                
047200              MOVE "Y" TO WS-JOB-EOF-SW                                         
047300              GO TO 0310-EXIT                                                   
047400      END-READ.                                                                 
047500      IF NOT PJB-St-Active                                                      
047600         GO TO 0310-EXIT                                                        
047700      END-IF.                                                                   
047800      IF PJB-Start-Time < WS-DISCOVERY-WINDOW-START                             
047900         GO TO 0310-EXIT                                                        
048000      END-IF.                                                                   
048100*    Scope check only applies on the config-driven sweep - the                  
048200*    shop-wide default sweep has Ws-Scope-Acct-Sw left "N" and                  
048300*    every active user in the window is a candidate.                            
048400      IF WS-SCOPE-BY-ACCOUNT                                                    
048500         IF PJB-Account NOT = WS-SWEEP-ACCOUNT                                  
048600            GO TO 0310-EXIT                                                     
048700         END-IF                                                                 
048800         IF PJB-Qos NOT = WS-SWEEP-QOS                                          
048900            GO TO 0310-EXIT                                                     
049000         END-IF                                                                 
049100      END-IF.                                                                   
049200      PERFORM 0320-ADD-DISTINCT-USER THRU 0320-EXIT.                            
049300  0310-EXIT.                                                                    
049400      EXIT.                                                                     
049500*                                                                               
049600*                                                                               
049700*    ------------------------------------------------------                     
049800*    0320  Adds Pjb-User-Id to Ws-Distinct-User-Table unless                    
049900*          0325- finds it is already present - table doubles                    
050000*          as both the accumulator and its own duplicate check.                 
050100*    ------------------------------------------------------                     
050200  0320-ADD-DISTINCT-USER.                                                       
050300      MOVE "N" TO WS-FOUND-SW.                                                  
050400      IF WS-DISTINCT-USER-CT > ZERO                                             
050500         PERFORM 0325-CHECK-ONE-DISTINCT THRU 0325-EXIT                         
050600             VARYING WS-DUX FROM 1 BY 1                                         
050700             UNTIL WS-DUX > WS-DISTINCT-USER-CT                                 
050800      END-IF.                                                                   
050900*    Silently drops any entry past the table bound rather than                  
051000*    abending the sweep - a semester with more than 500 distinct                
051100*    active users in one monitor window is a config problem to                  
051200*    raise separately, not something this program should die on.                
051300      IF NOT WS-USER-FOUND                                                      
051400         IF WS-DISTINCT-USER-CT < 500                                           
051500            ADD 1 TO WS-DISTINCT-USER-CT                                        
051600            MOVE PJB-User-Id                                                    
051700                TO WS-DISTINCT-USER-ENTRY (WS-DISTINCT-USER-CT)                 
051800         END-IF                                                                 
051900      END-IF.                                                                   
052000  0320-EXIT.                                                                    
052100      EXIT.                                                                     
052200*                                                                               
052300*                                                                               
052400*    ------------------------------------------------------                     
052500*    0325  One table entry per call, VARYING-driven from                        
052600*          0320- - sets Ws-Dup-Found-Sw on a match.                             
052700*    ------------------------------------------------------                     
052800  0325-CHECK-ONE-DISTINCT.                                                      
052900      IF PJB-User-Id = WS-DISTINCT-USER-ENTRY (WS-DUX)                          
053000         MOVE "Y" TO WS-FOUND-SW                                                
053100      END-IF.                                                                   
053200  0325-EXIT.                                                                    
053300      EXIT.                                                                     
053400*                                                                               
053500*    ------------------------------------------------------                     
053600*    0400  Re-run the HP quota check for one swept user -                       
053700*          Used-Hours (today) and Used-Hours-Yest (usage as                     
053800*          of one day ago) are accumulated together in a                        
053900*          single pass, then the Ok/Warn/Cancel decision is                     
054000*          made from the grace-day business rule.                               
054100*    ------------------------------------------------------                     
054200  0400-EVAL-USER.                                                               
054300      MOVE WS-DISTINCT-USER-ENTRY (WS-SX) TO WS-EVAL-USER-ID.                   
054400      COMPUTE WS-YESTERDAY-CUTOFF = PRM-Now-Epoch - 86400.                      
054500      PERFORM 0410-ACCUMULATE-USER-USAGE THRU 0410-EXIT.                        
054600      COMPUTE WS-REMAINING = WS-SWEEP-QUOTA - WS-USED-HOURS.                    
054700      COMPUTE WS-REMAINING-YEST =                                               
054800              WS-SWEEP-QUOTA - WS-USED-HOURS-YEST.                              
054900      IF WS-SWEEP-QUOTA = ZERO                                                  
055000         MOVE ZERO TO WS-PERCENT-USED                                           
055100      ELSE                                                                      
055200         COMPUTE WS-PERCENT-USED = WS-USED-HOURS / WS-SWEEP-QUOTA               
055300      END-IF.                                                                   
055400      PERFORM 0420-WRITE-ACTION-LINE THRU 0420-EXIT.                            
055500*    Grace rule: a user still within quota today draws no                       
055600*    action.  A user over quota today but not yet over                          
055700*    quota as of yesterday is newly over - warn only, the                       
055800*    one grace day has not yet expired.  A user who was                         
055900*    already over quota yesterday has had their grace day                       
056000*    and gets cancelled.                                                        
056100      IF WS-REMAINING >= ZERO                                                   
056200         GO TO 0400-EXIT                                                        
056300      END-IF.                                                                   
056400      IF WS-REMAINING-YEST >= ZERO                                              
056500         PERFORM 0500-EMIT-WARN-NOTICE THRU 0500-EXIT                           
056600      ELSE                                                                      
056700         PERFORM 0600-EMIT-CANCEL-NOTICE THRU 0600-EXIT                         
056800         PERFORM 0700-CANCEL-JOBS THRU 0700-EXIT                                
056900      END-IF.                                                                   
057000  0400-EXIT.                                                                    
057100      EXIT.                                                                     
057200*                                                                               
057300*                                                                               
057400*    ------------------------------------------------------                     
057500*    0410  Re-runs the U2 accumulation for one user over                        
057600*          the user-rolling-window - Used-Hours and Used-                       
057700*          Hours-Yest are built together in the same pass so                    
057800*          the ledger is only read once per user.                               
057900*    ------------------------------------------------------                     
058000  0410-ACCUMULATE-USER-USAGE.                                                   
058100      MOVE ZERO TO WS-USED-HOURS WS-USED-HOURS-YEST WS-USER-JOB-CT.             
058200      CLOSE PLI-Job-File.                                                       
058300      OPEN INPUT PLI-Job-File.                                                  
058400      MOVE "N" TO WS-JOB-EOF-SW.                                                
058500      PERFORM 0411-READ-NEXT-FOR-USAGE THRU 0411-EXIT                           
058600          UNTIL WS-JOB-EOF.                                                     
058700  0410-EXIT.                                                                    
058800      EXIT.                                                                     
058900*                                                                               
059000*                                                                               
059100*    ------------------------------------------------------                     
059200*    0411  One PLI-Job-File record per call for the current                     
059300*          user's usage pass - same window/user filter as the                   
059400*          Pliusr01 0310- paragraph this was copied from.                       
059500*    ------------------------------------------------------                     
059600  0411-READ-NEXT-FOR-USAGE.                                                     
059700      READ PLI-Job-File                                                         
059800          AT END                                                                
059900              MOVE "Y" TO WS-JOB-EOF-SW                                         
060000              GO TO 0411-EXIT                                                   
060100      END-READ.                                                                 
060200      IF PJB-User-Id NOT = WS-EVAL-USER-ID                                      
060300         GO TO 0411-EXIT                                                        
060400      END-IF.                                                                   
060500      IF PJB-Start-Time < WS-SWEEP-WINDOW-START                                 
060600         GO TO 0411-EXIT                                                        
060700      END-IF.                                                                   
060800      IF PJB-Start-Time > PRM-Now-Epoch                                         
060900         GO TO 0411-EXIT                                                        
061000      END-IF.                                                                   
061100      PERFORM 0900-ANALYZE-JOB-REC THRU 0900-EXIT.                              
061200      ADD PDJ-Gpu-Hours TO WS-USED-HOURS.                                       
061300      IF PJB-Start-Time <= WS-YESTERDAY-CUTOFF                                  
061400         ADD PDJ-Gpu-Hours TO WS-USED-HOURS-YEST                                
061500      END-IF.                                                                   
061600      MOVE PJB-Partition TO WS-LAST-PARTITION.                                  
061700      MOVE PJB-Qos       TO WS-LAST-QOS.                                        
061800      IF WS-USER-JOB-CT < 2000                                                  
061900         ADD 1 TO WS-USER-JOB-CT                                                
062000         MOVE PJB-Start-Time TO WS-UJ-START-TIME (WS-USER-JOB-CT)               
062100         MOVE PDJ-Gpu-Hours  TO WS-UJ-GPU-HOURS  (WS-USER-JOB-CT)               
062200      END-IF.                                                                   
062300  0411-EXIT.                                                                    
062400      EXIT.                                                                     
062500*                                                                               
062600*                                                                               
062700*    ------------------------------------------------------                     
062800*    0420  The 'User: ... | Remaining Quota: ...' summary                       
062900*          line printed for every swept user regardless of                      
063000*          the grace-rule outcome.                                              
063100*    ------------------------------------------------------                     
063200  0420-WRITE-ACTION-LINE.                                                       
063300      MOVE SPACES TO WS-RPT-ACTION.                                             
063400      MOVE "User: "            TO WSA-LABEL1.                                   
063500      MOVE WS-EVAL-USER-ID     TO WSA-USER.                                     
063600      MOVE " | "                TO WSA-SEP.                                     
063700      MOVE "Remaining Quota: " TO WSA-LABEL2.                                   
063800      MOVE WS-REMAINING        TO WSA-REMAIN.                                   
063900      MOVE " GPUhrs"           TO WSA-UNIT.                                     
064000      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
064100  0420-EXIT.                                                                    
064200      EXIT.                                                                     
064300*                                                                               
064400*    ------------------------------------------------------                     
064500*    0430  Available-quota forecast at +12/+24/+72/+168                         
064600*          hours, re-totalling the in-memory job table just                     
064700*          built by 0410- - identical arithmetic to Pliusr01                    
064800*          0400-, renumbered here to keep 0400- free for the                    
064900*          per-user evaluation driver above.                                    
065000*    ------------------------------------------------------                     
065100  0430-COMPUTE-FORECAST.                                                        
065200      MOVE 1 TO WS-FX.                                                          
065300      PERFORM 0431-COMPUTE-ONE-HORIZON THRU 0431-EXIT                           
065400          VARYING WS-FX FROM 1 BY 1 UNTIL WS-FX > 4.                            
065500  0430-EXIT.                                                                    
065600      EXIT.                                                                     
065700*                                                                               
065800  0431-COMPUTE-ONE-HORIZON.                                                     
065900      COMPUTE WS-HORIZON-START =                                                
066000          WS-SWEEP-WINDOW-START + (WS-FC-HORIZON-VAL (WS-FX) * 3600).           
066100      MOVE ZERO TO WS-HORIZON-USAGE.                                            
066200      IF WS-USER-JOB-CT > ZERO                                                  
066300         PERFORM 0432-ADD-IF-IN-HORIZON THRU 0432-EXIT                          
066400             VARYING WS-UJ-IDX FROM 1 BY 1                                      
066500             UNTIL WS-UJ-IDX > WS-USER-JOB-CT                                   
066600      END-IF.                                                                   
066700      COMPUTE WS-FC-AVAIL-HOURS (WS-FX) =                                       
066800              WS-SWEEP-QUOTA - WS-HORIZON-USAGE.                                
066900  0431-EXIT.                                                                    
067000      EXIT.                                                                     
067100*                                                                               
067200*                                                                               
067300*    ------------------------------------------------------                     
067400*    0432  Same horizon-inclusion test as Pliusr01's 0420-,                     
067500*          renumbered to keep 0400- free for the per-user                       
067600*          sweep driver.                                                        
067700*    ------------------------------------------------------                     
067800  0432-ADD-IF-IN-HORIZON.                                                       
067900      IF WS-UJ-START-TIME (WS-UJ-IDX) >= WS-HORIZON-START                       
068000         ADD WS-UJ-GPU-HOURS (WS-UJ-IDX) TO WS-HORIZON-USAGE                    
068100      END-IF.                                                                   
068200  0432-EXIT.                                                                    
068300      EXIT.                                                                     
068400*                                                                               
068500*    ------------------------------------------------------                     
068600*    0500  Warning notice - the user's usage went over quota                    
068700*          today but was still within quota yesterday.  Same                    
068800*          header/bar/forecast body as the Pliusr01 usage                       
068900*          report, banner text only distinguishes it.                           
069000*    ------------------------------------------------------                     
069100  0500-EMIT-WARN-NOTICE.                                                        
069200      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
069300      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
069400      MOVE "*** WARNING - HP GPU QUOTA EXCEEDED TODAY ***"                      
069500                               TO WS-RPT-LINE-AREA.                             
069600      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
069700      PERFORM 0510-BUILD-PROGRESS-BAR THRU 0510-EXIT.                           
069800      PERFORM 0520-WRITE-HEADER THRU 0520-EXIT.                                 
069900      PERFORM 0530-WRITE-OVER-QUOTA THRU 0530-EXIT.                             
070000      PERFORM 0430-COMPUTE-FORECAST THRU 0430-EXIT.                             
070100      PERFORM 0540-WRITE-FORECAST THRU 0540-EXIT.                               
070200  0500-EXIT.                                                                    
070300      EXIT.                                                                     
070400*                                                                               
070500*                                                                               
070600*    ------------------------------------------------------                     
070700*    0510  Progress bar, duplicated verbatim from Pliusr01                      
070800*          so the warn/cancel notices carry the same look                       
070900*          as the ordinary usage report.                                        
071000*    ------------------------------------------------------                     
071100  0510-BUILD-PROGRESS-BAR.                                                      
071200      MOVE ALL "-" TO WS-BAR-LINE.                                              
071300      COMPUTE WS-BAR-FILL-CT = WS-PERCENT-USED * 20.                            
071400      IF WS-BAR-FILL-CT > 20                                                    
071500         MOVE 20 TO WS-BAR-FILL-CT                                              
071600      END-IF.                                                                   
071700      IF WS-BAR-FILL-CT > ZERO                                                  
071800         PERFORM 0515-FILL-BAR-CELL THRU 0515-EXIT                              
071900             VARYING WS-BAR-IDX FROM 1 BY 1                                     
072000             UNTIL WS-BAR-IDX > WS-BAR-FILL-CT                                  
072100      END-IF.                                                                   
072200  0510-EXIT.                                                                    
072300      EXIT.                                                                     
072400*                                                                               
072500*                                                                               
072600*    ------------------------------------------------------                     
072700*    0515  One progress-bar cell, called under 0510-'s                          
072800*          VARYING loop.                                                        
072900*    ------------------------------------------------------                     
073000  0515-FILL-BAR-CELL.                                                           
073100      MOVE "#" TO WS-BAR-LINE (WS-BAR-IDX:1).                                   
073200  0515-EXIT.                                                                    
073300      EXIT.                                                                     
073400*                                                                               
073500*                                                                               
073600*    ------------------------------------------------------                     
073700*    0520  Notice header block - user, account, quota,                          
073800*          used/remaining hours and the progress bar, same                      
073900*          layout as the R1 usage report header.                                
074000*    ------------------------------------------------------                     
074100  0520-WRITE-HEADER.                                                            
074200      MOVE WS-LAST-PARTITION TO WS-RPT-PARTITION.                               
074300      MOVE WS-LAST-QOS       TO WS-RPT-QOS.                                     
074400      MOVE WS-SWEEP-WINDOW-START TO WS-EPOCH-WORK.                              
074500      PERFORM 0950-EPOCH-TO-CALENDAR THRU 0950-EXIT.                            
074600      PERFORM 0125-BUILD-TIMESTAMP THRU 0125-EXIT.                              
074700      MOVE WS-TIMESTAMP-TEXT TO WS-CYCLE-START-TXT.                             
074800      MOVE PRM-Now-Epoch TO WS-EPOCH-WORK.                                      
074900      PERFORM 0950-EPOCH-TO-CALENDAR THRU 0950-EXIT.                            
075000      PERFORM 0125-BUILD-TIMESTAMP THRU 0125-EXIT.                              
075100      MOVE WS-TIMESTAMP-TEXT TO WS-CYCLE-END-TXT.                               
075200      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
075300      MOVE "== PLI High Priority GPU Usage Report =="                           
075400                               TO WS-RPT-LINE-AREA.                             
075500      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
075600      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
075700      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
075800      MOVE SPACES TO WS-RPT-DETAIL.                                             
075900      MOVE "User:"              TO WSR-LABEL.                                   
076000      MOVE WS-EVAL-USER-ID      TO WSR-VALUE.                                   
076100      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
076200      MOVE SPACES TO WS-RPT-DETAIL.                                             
076300      MOVE "Partition:"         TO WSR-LABEL.                                   
076400      MOVE WS-RPT-PART-QOS      TO WSR-VALUE.                                   
076500      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
076600      MOVE SPACES TO WS-RPT-DETAIL.                                             
076700      MOVE "Cycle Start:"       TO WSR-LABEL.                                   
076800      MOVE WS-CYCLE-START-TXT   TO WSR-VALUE.                                   
076900      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
077000      MOVE SPACES TO WS-RPT-DETAIL.                                             
077100      MOVE "Cycle End:"         TO WSR-LABEL.                                   
077200      MOVE WS-CYCLE-END-TXT     TO WSR-VALUE.                                   
077300      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
077400      MOVE WS-USED-HOURS TO WS-USED-DISPLAY.                                    
077500      MOVE SPACES TO WS-RPT-DETAIL.                                             
077600      MOVE "HP GPU hrs used:"   TO WSR-LABEL.                                   
077700      MOVE WS-USED-DISPLAY      TO WSR-VALUE.                                   
077800      MOVE "hours"              TO WSR-UNIT.                                    
077900      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
078000      MOVE WS-REMAINING TO WS-REM-DISPLAY.                                      
078100      MOVE SPACES TO WS-RPT-DETAIL.                                             
078200      MOVE "Remaining HP hrs:"  TO WSR-LABEL.                                   
078300      MOVE WS-REM-DISPLAY       TO WSR-VALUE.                                   
078400      MOVE "hours"              TO WSR-UNIT.                                    
078500      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
078600      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
078700      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
078800      MOVE SPACES TO WS-RPT-BAR.                                                
078900      MOVE "[" TO WSR-BAR-LBRACKET.                                             
079000      MOVE WS-BAR-LINE TO WSR-BAR.                                              
079100      MOVE "] " TO WSR-BAR-RBRACKET.                                            
079200      COMPUTE WSR-PCT = WS-PERCENT-USED * 100.                                  
079300      MOVE "%" TO WSR-BAR-PCT-SIGN.                                             
079400      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
079500  0520-EXIT.                                                                    
079600      EXIT.                                                                     
079700*                                                                               
079800*                                                                               
079900*    ------------------------------------------------------                     
080000*    0530  Over-quota line - always printed on a warn or                        
080100*          cancel notice, since both only fire once Percent-                    
080200*          Used already exceeds 100%.                                           
080300*    ------------------------------------------------------                     
080400  0530-WRITE-OVER-QUOTA.                                                        
080500      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
080600      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
080700      MOVE "WARNING - HIGH PRIORITY GPU QUOTA EXCEEDED"                         
080800                               TO WS-RPT-LINE-AREA.                             
080900      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
081000      MOVE                                                                      
081100      "Jobs on this account are subject to admin cancellation."                 
081200                               TO WS-RPT-LINE-AREA.                             
081300      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
081400  0530-EXIT.                                                                    
081500      EXIT.                                                                     
081600*                                                                               
081700*                                                                               
081800*    ------------------------------------------------------                     
081900*    0540  Forecast block header for the notice, followed                       
082000*          by one 0545- line per horizon.                                       
082100*    ------------------------------------------------------                     
082200  0540-WRITE-FORECAST.                                                          
082300      COMPUTE WS-WINDOW-DAYS-DISPLAY =                                          
082400              PRM-User-Window-Min / 1440.                                       
082500      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
082600      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
082700      MOVE SPACES TO WS-RPT-DETAIL.                                             
082800      MOVE "NOTE: quota is over a"  TO WSR-LABEL.                               
082900      MOVE WS-WINDOW-DAYS-DISPLAY   TO WSR-VALUE.                               
083000      MOVE "day window"             TO WSR-UNIT.                                
083100      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
083200      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
083300      MOVE "Available Quota Forecast:" TO WS-RPT-LINE-AREA.                     
083400      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
083500      MOVE 1 TO WS-FX.                                                          
083600      PERFORM 0545-WRITE-ONE-FORECAST THRU 0545-EXIT                            
083700          VARYING WS-FX FROM 1 BY 1 UNTIL WS-FX > 4.                            
083800  0540-EXIT.                                                                    
083900      EXIT.                                                                     
084000*                                                                               
084100*                                                                               
084200*    ------------------------------------------------------                     
084300*    0545  One forecast horizon line on the notice, same                        
084400*          edit pattern as the R1 report.                                       
084500*    ------------------------------------------------------                     
084600  0545-WRITE-ONE-FORECAST.                                                      
084700      MOVE WS-FC-AVAIL-HOURS (WS-FX) TO WS-FC-DISPLAY.                          
084800      MOVE SPACES TO WS-RPT-DETAIL.                                             
084900      MOVE "  +" TO WSR-LABEL.                                                  
085000      MOVE WS-FC-HORIZON-VAL (WS-FX) TO WSR-LABEL (4:3).                        
085100      MOVE " hrs:" TO WSR-LABEL (7:5).                                          
085200      MOVE WS-FC-DISPLAY TO WSR-VALUE.                                          
085300      MOVE "GPU hours" TO WSR-UNIT.                                             
085400      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
085500  0545-EXIT.                                                                    
085600      EXIT.                                                                     
085700*                                                                               
085800*    ------------------------------------------------------                     
085900*    0600  Cancel notice - both today's and yesterday's                         
086000*          usage are over quota, so the grace period has                        
086100*          expired.  Same body as the warning notice; the                       
086200*          active jobs themselves are cancelled by 0700-.                       
086300*    ------------------------------------------------------                     
086400  0600-EMIT-CANCEL-NOTICE.                                                      
086500      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
086600      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
086700      MOVE "*** CANCEL - GRACE PERIOD EXPIRED ***"                              
086800                               TO WS-RPT-LINE-AREA.                             
086900      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
087000      PERFORM 0510-BUILD-PROGRESS-BAR THRU 0510-EXIT.                           
087100      PERFORM 0520-WRITE-HEADER THRU 0520-EXIT.                                 
087200      PERFORM 0530-WRITE-OVER-QUOTA THRU 0530-EXIT.                             
087300      PERFORM 0430-COMPUTE-FORECAST THRU 0430-EXIT.                             
087400      PERFORM 0540-WRITE-FORECAST THRU 0540-EXIT.                               
087500  0600-EXIT.                                                                    
087600      EXIT.                                                                     
087700*                                                                               
087800*    ------------------------------------------------------                     
087900*    0700  Emit one cancel directive per RUNNING/PENDING job                    
088000*          still open for this user - a further pass of                         
088100*          Pli-Job-File, unrestricted by the usage window                       
088200*          since every active job of a cancelled user is                        
088300*          cancelled, not just the ones inside the quota                        
088400*          window.                                                              
088500*    ------------------------------------------------------                     
088600  0700-CANCEL-JOBS.                                                             
088700*    Re-opens the ledger from the top rather than carrying a                    
088800*    second read position alongside 0410-'s - a third full                      
088900*    pass per cancelled user is cheap next to the cost of                       
089000*    tracking two independent cursors into the same file.                       
089100      CLOSE PLI-Job-File.                                                       
089200      OPEN INPUT PLI-Job-File.                                                  
089300      IF PJB-File-Status NOT = "00"                                             
089400         DISPLAY PLI003 PJB-File-Status                                         
089500         GO TO 0700-EXIT                                                        
089600      END-IF.                                                                   
089700      MOVE "N" TO WS-JOB-EOF-SW.                                                
089800      PERFORM 0710-CANCEL-ONE-JOB THRU 0710-EXIT                                
089900          UNTIL WS-JOB-EOF.                                                     
090000  0700-EXIT.                                                                    
090100      EXIT.                                                                     
090200*                                                                               
090300*                                                                               
090400*    ------------------------------------------------------                     
090500*    0710  One cancel directive per active job of a                             
090600*          cancelled user - Job-Id and User-Id only, the                        
090700*          scheduler-side cancel itself is out of scope.                        
090800*    ------------------------------------------------------                     
090900  0710-CANCEL-ONE-JOB.                                                          
091000      READ PLI-Job-File                                                         
091100          AT END                                                                
091200              MOVE "Y" TO WS-JOB-EOF-SW                                         
091300              GO TO 0710-EXIT                                                   
091400      END-READ.                                                                 
091500      IF PJB-User-Id NOT = WS-EVAL-USER-ID                                      
091600         GO TO 0710-EXIT                                                        
091700      END-IF.                                                                   
091800      IF NOT PJB-St-Active                                                      
091900         GO TO 0710-EXIT                                                        
092000      END-IF.                                                                   
092100      MOVE PJB-Job-Id TO WS-JOBID-DISPLAY.                                      
092200      MOVE SPACES TO WS-RPT-CANCEL.                                             
092300      MOVE "CANCEL JOB:" TO WSC-LABEL1.                                         
092400      MOVE WS-JOBID-DISPLAY TO WSC-JOBID.                                       
092500      MOVE " USER: " TO WSC-LABEL2.                                             
092600      MOVE PJB-User-Id TO WSC-USERID.                                           
092700      WRITE ADR-Print-Line FROM WS-RPT-LINE-AREA.                               
092800  0710-EXIT.                                                                    
092900      EXIT.                                                                     
093000*                                                                               
093100*    ------------------------------------------------------                     
093200*    0800  End of job - close all files down.                                   
093300*    ------------------------------------------------------                     
093400  0800-CLOSE-DOWN.                                                              
093500*    Quota-Cfg-File was only ever opened when Upsi-0 turned the                 
093600*    config variant on back in 0250-, so it is only closed on                   
093700*    that same condition - closing a file never opened abends                   
093800*    on some shops' runtimes, better safe than sorry here.                      
093900      CLOSE PLI-Job-File.                                                       
094000      CLOSE PLI-Admin-Rpt-File.                                                 
094100      IF PLI-CFG-VARIANT-ON                                                     
094200         CLOSE PLI-Quota-Cfg-File                                               
094300      END-IF.                                                                   
094400  0800-EXIT.                                                                    
094500      EXIT.                                                                     
094600*                                                                               
094700*    ------------------------------------------------------                     
094800*    0900  Turn one raw job record into its three derived                       
094900*          fields - shared, byte for byte, with the other                       
095000*          three PLI programs.                                                  
095100*    ------------------------------------------------------                     
095200  0900-ANALYZE-JOB-REC.                                                         
095300*    Gpu-Hours - elapsed run time times allocated GPUs,                         
095400*    converted from seconds to hours.                                           
095500      COMPUTE PDJ-Gpu-Hours ROUNDED =                                           
095600              (PJB-Elapsed-Secs * PJB-Gpu-Count) / 3600.                        
095700*    A bad Start-Time earlier than the record's own Submit-                     
095800*    Time should never occur in a clean ledger, but clamp                       
095900*    to zero rather than let a negative wait skew the sweep.                    
096000      IF PJB-Start-Time < PJB-Submit-Time                                       
096100         MOVE ZERO TO PDJ-Wait-Hours                                            
096200      ELSE                                                                      
096300         COMPUTE PDJ-Wait-Hours ROUNDED =                                       
096400                 (PJB-Start-Time - PJB-Submit-Time) / 3600                      
096500      END-IF.                                                                   
096600*    Age-Days is truncated, not rounded, same as Pliusr01.                      
096700      COMPUTE PDJ-Age-Days =                                                    
096800              (PRM-Now-Epoch - PJB-Start-Time) / 86400.                         
096900  0900-EXIT.                                                                    
097000      EXIT.                                                                     
097100*                                                                               
097200*    ------------------------------------------------------                     
097300*    0125  Build a yyyy-mm-dd-hh:mm:ss text timestamp from                      
097400*          the calendar breakdown left by 0950-.                                
097500*    ------------------------------------------------------                     
097600  0125-BUILD-TIMESTAMP.                                                         
097700      MOVE WS-CAL-YEAR  TO WS-TS-YEAR.                                          
097800      MOVE WS-CAL-MONTH TO WS-TS-MONTH.                                         
097900      MOVE WS-CAL-DAY   TO WS-TS-DAY.                                           
098000      MOVE WS-CAL-HH    TO WS-TS-HH.                                            
098100      MOVE WS-CAL-MM    TO WS-TS-MM.                                            
098200      MOVE WS-CAL-SS    TO WS-TS-SS.                                            
098300  0125-EXIT.                                                                    
098400      EXIT.                                                                     
098500*                                                                               
098600*    ------------------------------------------------------                     
098700*    0950  Break an epoch-seconds value (WS-Epoch-Work) down                    
098800*          into WS-Cal-Year/Month/Day/HH/MM/SS.  Hand-rolled                    
098900*          Gregorian arithmetic, identical to Pliusr01 0950-.                   
099000*    ------------------------------------------------------                     
099100  0950-EPOCH-TO-CALENDAR.                                                       
099200      DIVIDE WS-EPOCH-WORK BY 86400 GIVING WS-DAYS-SINCE-EPOCH                  
099300          REMAINDER WS-SECS-OF-DAY.                                             
099400      COMPUTE WS-CAL-HH = WS-SECS-OF-DAY / 3600.                                
099500      COMPUTE WS-HH-SECS = WS-CAL-HH * 3600.                                    
099600      SUBTRACT WS-HH-SECS FROM WS-SECS-OF-DAY GIVING WS-REM-SECS.               
099700      COMPUTE WS-CAL-MM = WS-REM-SECS / 60.                                     
099800      COMPUTE WS-MM-SECS = WS-CAL-MM * 60.                                      
099900      SUBTRACT WS-MM-SECS FROM WS-REM-SECS GIVING WS-CAL-SS.                    
100000      MOVE 1970 TO WS-CAL-YEAR.                                                 
100100      MOVE WS-CAL-YEAR TO WS-YR-FOR-CALC.                                       
100200      PERFORM 0958-CALC-YEAR-LEN THRU 0958-EXIT.                                
100300      PERFORM 0955-STRIP-YEARS THRU 0955-EXIT                                   
100400          UNTIL WS-DAYS-SINCE-EPOCH < WS-YEAR-LENGTH.                           
100500      ADD 1 TO WS-DAYS-SINCE-EPOCH.                                             
100600      MOVE 1 TO WS-CAL-MONTH.                                                   
100700      MOVE WS-CAL-MONTH TO WS-MO-FOR-CALC.                                      
100800      PERFORM 0956-CALC-DIM THRU 0956-EXIT.                                     
100900      PERFORM 0960-STRIP-MONTHS THRU 0960-EXIT                                  
101000          UNTIL WS-DAYS-SINCE-EPOCH <= WS-DIM-CURRENT.                          
101100      MOVE WS-DAYS-SINCE-EPOCH TO WS-CAL-DAY.                                   
101200  0950-EXIT.                                                                    
101300      EXIT.                                                                     
101400*                                                                               
101500*                                                                               
101600*    ------------------------------------------------------                     
101700*    0955  Epoch-to-calendar helper, shared unchanged with                      
101800*          Pliusr01 - strips whole years, leaves a day-of-                      
101900*          year remainder for 0956-/0960-.                                      
102000*    ------------------------------------------------------                     
102100  0955-STRIP-YEARS.                                                             
102200      SUBTRACT WS-YEAR-LENGTH FROM WS-DAYS-SINCE-EPOCH.                         
102300      ADD 1 TO WS-CAL-YEAR.                                                     
102400      MOVE WS-CAL-YEAR TO WS-YR-FOR-CALC.                                       
102500      PERFORM 0958-CALC-YEAR-LEN THRU 0958-EXIT.                                
102600  0955-EXIT.                                                                    
102700      EXIT.                                                                     
102800*                                                                               
102900*                                                                               
103000*    ------------------------------------------------------                     
103100*    0956  Days-in-month table lookup, February sized by                        
103200*          0958-'s leap-year test.                                              
103300*    ------------------------------------------------------                     
103400  0956-CALC-DIM.                                                                
103500      MOVE WS-DIM-TABLE (WS-MO-FOR-CALC) TO WS-DIM-CURRENT.                     
103600      IF WS-MO-FOR-CALC = 2 AND WS-YEAR-LENGTH = 366                            
103700         ADD 1 TO WS-DIM-CURRENT                                                
103800      END-IF.                                                                   
103900  0956-EXIT.                                                                    
104000      EXIT.                                                                     
104100*                                                                               
104200*                                                                               
104300*    ------------------------------------------------------                     
104400*    0958  Leap-year test (365 vs 366 days).                                    
104500*    ------------------------------------------------------                     
104600  0958-CALC-YEAR-LEN.                                                           
104700      MOVE 365 TO WS-YEAR-LENGTH.                                               
104800      DIVIDE WS-YR-FOR-CALC BY 4 GIVING WS-DIV-QUOT                             
104900          REMAINDER WS-REM-SECS.                                                
105000      IF WS-REM-SECS = ZERO                                                     
105100         MOVE 366 TO WS-YEAR-LENGTH                                             
105200         DIVIDE WS-YR-FOR-CALC BY 100 GIVING WS-DIV-QUOT                        
105300             REMAINDER WS-REM-SECS                                              
105400         IF WS-REM-SECS = ZERO                                                  
105500            MOVE 365 TO WS-YEAR-LENGTH                                          
105600            DIVIDE WS-YR-FOR-CALC BY 400 GIVING WS-DIV-QUOT                     
105700                REMAINDER WS-REM-SECS                                           
105800            IF WS-REM-SECS = ZERO                                               
105900               MOVE 366 TO WS-YEAR-LENGTH                                       
106000            END-IF                                                              
106100         END-IF                                                                 
106200      END-IF.                                                                   
106300  0958-EXIT.                                                                    
106400      EXIT.                                                                     
106500*                                                                               
106600*                                                                               
106700*    ------------------------------------------------------                     
106800*    0960  Strips whole months from the day-of-year                             
106900*          remainder to get day-of-month.                                       
107000*    ------------------------------------------------------                     
107100  0960-STRIP-MONTHS.                                                            
107200      SUBTRACT WS-DIM-CURRENT FROM WS-DAYS-SINCE-EPOCH.                         
107300      ADD 1 TO WS-CAL-MONTH.                                                    
107400      MOVE WS-CAL-MONTH TO WS-MO-FOR-CALC.                                      
107500      PERFORM 0956-CALC-DIM THRU 0956-EXIT.                                     
107600  0960-EXIT.                                                                    
107700      EXIT.                                                                     
