000100*****************************************************************               
000200*                  Daily GPU Cluster Metrics                    *               
000300*                                                                *              
000400*         One calendar day of job accounting reduced to         *               
000500*         per-partition and grand-total metric readings         *               
000600*****************************************************************               
000700  IDENTIFICATION DIVISION.                                                      
000800  PROGRAM-ID.             PLIDLY01.                                             
000900  AUTHOR.                 T J WREN.                                             
001000  INSTALLATION.           UNIVERSITY COMPUTING CENTER.                          
001100  DATE-WRITTEN.           02/05/1992.                                           
001200  DATE-COMPILED.                                                                
001300  SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.                     
001400*                                                                               
001500*    Remarks.            Daily metrics feed for the cluster                     
001600*                         dashboard - one run covers a single                   
001700*                         calendar day (Prm-Target-Day-Epoch                    
001800*                         through +86400 seconds) of the job                    
001900*                         accounting ledger, and prints GPU                     
002000*                         hours, job counts, median wait and                    
002100*                         long-wait percentage per partition,                   
002200*                         each split again into small and                       
002300*                         large job subsets, plus the two                       
002400*                         grand totals.  Intended to be run                     
002500*                         once per day, oldest day first, when                  
002600*                         back-filling a range of days.                         
002700*                                                                               
002800*    Called modules.     None.                                                  
002900*    Files used.         PLIPARM.  Run parameters.                              
003000*                         PLIJOB.   Job accounting ledger.                      
003100*                         DLYRPT.   Daily metrics (output).                     
003200*                                                                               
003300*    Error messages used.                                                       
003400*                         PLI001 - PLI003.                                      
003500*                                                                               
003600*    Thresholds.         Long-wait is a queue wait over 6                       
003700*                         hours - a tighter threshold than the                  
003800*                         24-hour figure Pliusr01/Pliadm01 use,                 
003900*                         since this daily feed is meant to                     
004000*                         catch same-day queueing trouble.                      
004100*                         Small/large job split is 50 GPU                       
004200*                         hours, not the 23-hour split used by                  
004300*                         the monthly report - the two feeds                    
004400*                         were tuned independently for their                    
004500*                         own audiences and were never meant                    
004600*                         to reconcile line for line.                           
004700*                                                                               
004800* Changes:                                                                      
004900* 02/05/92 tjw -       Created.                                                 
005000* 19/08/04 tjw -    .01 Pli-p partition added to the fixed                      
005100*                       partition order.                                        
005200* 12/01/07 smo -    .02 Early-out added once Start-Time runs                    
005300*                       past the target day - ledger is kept                    
005400*                       in ascending Start-Time order so no                     
005500*                       further matches are possible.                           
005600* 04/09/09 dcm -    .03 Wait-Hours no longer goes negative when                 
005700*                       a job's Start-Time precedes its Submit-                 
005800*                       Time - clamped to zero in 0900-Analyze,                 
005900*                       was skewing the median/long-wait figures.               
006000* 18/06/11 tjw -    .04 Ws-Day-Job-Table depending-on bound                     
006100*                       raised from 500 to 2000 - a busy                        
006200*                       backfill day was silently dropping the                  
006300*                       tail of its own median calculation.                     
006400* 02/02/13 smo -    .05 Comment pass only - added the section                   
006500*                       banners below, no logic changed.                        
006600*****************************************************************               
006700  ENVIRONMENT DIVISION.                                                         
006800  CONFIGURATION SECTION.                                                        
006900  SPECIAL-NAMES.                                                                
007000      C01                   IS TOP-OF-FORM                                      
007100      CLASS PLI-ALPHA       IS "A" THRU "Z"                                     
007200      UPSI-0                ON STATUS IS PLI-CFG-VARIANT-ON                     
007300                             OFF STATUS IS PLI-CFG-VARIANT-OFF.                 
007400  INPUT-OUTPUT SECTION.                                                         
007500  FILE-CONTROL.                                                                 
007600  copy "selplprm.cob".                                                          
007700  copy "selplijob.cob".                                                         
007800  copy "selplddm.cob".                                                          
007900*                                                                               
008000  DATA DIVISION.                                                                
008100  FILE SECTION.                                                                 
008200  copy "fdplprm.cob".                                                           
008300  copy "fdplijob.cob".                                                          
008400  copy "fdplddm.cob".                                                           
008500*                                                                               
008600  WORKING-STORAGE SECTION.                                                      
008700  77  WS-PROG-NAME          PIC X(17) VALUE                                     
008800      "PLIDLY01 (1.2.00)".                                                      
008900*                                                                               
009000  copy "wsplerr.cob".                                                           
009100  copy "wsplider.cob".                                                          
009200*                                                                               
009300  01  WS-FILE-STATUS-GROUP.                                                     
009400      03  PRM-FILE-STATUS   PIC XX.                                             
009500      03  PJB-FILE-STATUS   PIC XX.                                             
009600      03  DLR-FILE-STATUS   PIC XX.                                             
009700      03  FILLER            PIC XX.                                             
009800*                                                                               
009900  01  WS-SWITCHES.                                                              
010000      03  WS-JOB-EOF-SW     PIC X         VALUE "N".                            
010100          88  WS-JOB-EOF                  VALUE "Y".                            
010200      03  WS-PART-FOUND-SW  PIC X         VALUE "N".                            
010300          88  WS-PART-FOUND               VALUE "Y".                            
010400      03  FILLER            PIC X.                                              
010500*                                                                               
010600  01  WS-COUNTERS.                                                              
010700      03  WS-PX             PIC 9         COMP.                                 
010800      03  WS-PART-IDX       PIC 9         COMP.                                 
010900      03  WS-SX             PIC 9(4)      COMP.                                 
011000      03  WS-SORT-A         PIC 9(4)      COMP.                                 
011100      03  WS-SORT-B         PIC 9(4)      COMP.                                 
011200      03  WS-MID-A          PIC 9(4)      COMP.                                 
011300      03  WS-MID-B          PIC 9(4)      COMP.                                 
011400      03  WS-PARITY-REM     PIC 9         COMP.                                 
011500      03  FILLER            PIC X.                                              
011600*                                                                               
011700* Epoch-second bounds of the target calendar day, computed                      
011800* once in 0100- and used by 0310-'s window filter.                              
011900  01  WS-WINDOW-DATA.                                                           
012000      03  WS-DAY-START      PIC 9(12)     COMP.                                 
012100      03  WS-DAY-END        PIC 9(12)     COMP.                                 
012200      03  FILLER            PIC X.                                              
012300*                                                                               
012400* Fixed partition order, literal-seeded via redefinition -                      
012500* same idiom as the forecast-horizon table in Pliusr01.                         
012600  01  WS-PART-NAME-INIT.                                                        
012700      03  FILLER            PIC X(32)     VALUE                                 
012800          "pli-c   pli-lc  pli     pli-p   ".                                   
012900  01  WS-PART-NAME-TABLE REDEFINES WS-PART-NAME-INIT.                           
013000      03  WS-PART-NAME      PIC X(8)      OCCURS 4 TIMES.                       
013100*                                                                               
013200* Every selected job of the target day, tagged with its                         
013300* partition and derived fields - kept so the median wait can                    
013400* be found once all of the day's jobs are known.  2000-entry                    
013500* bound raised 18/06/11, see the change log above.                              
013600  01  WS-DAY-JOB-CT         PIC 9(4)      COMP.                                 
013700  01  WS-DAY-JOB-TABLE.                                                         
013800      03  WS-DJ-ENTRY       OCCURS 1 TO 2000 TIMES                              
013900                            DEPENDING ON WS-DAY-JOB-CT.                         
014000          05  WS-DJ-PART-IDX                                                    
014100                            PIC 9         COMP.                                 
014200          05  WS-DJ-GPU-HOURS                                                   
014300                            PIC S9(9)V9(4) COMP-3.                              
014400          05  WS-DJ-WAIT-HOURS                                                  
014500                            PIC S9(7)V9(4) COMP-3.                              
014600*                                                                               
014700* Running sums per partition - job count, long-wait count and                   
014800* (for the whole-partition bucket only) the GPU-hour sum, kept                  
014900* separately for the whole partition and the small/large                        
015000* subsets of it.  No small/large GPU-hour sum is kept - only                    
015100* the whole-partition figure is ever printed as an hours total.                 
015200  01  WS-PART-ACCUM.                                                            
015300      03  WS-PA-ENTRY       OCCURS 4 TIMES.                                     
015400          05  WS-PA-ALL-GPU-HRS                                                 
015500                            PIC S9(9)V9(4) COMP-3.                              
015600          05  WS-PA-ALL-CNT PIC 9(6)      COMP.                                 
015700          05  WS-PA-ALL-LW-CNT                                                  
015800                            PIC 9(6)      COMP.                                 
015900          05  WS-PA-SM-CNT  PIC 9(6)      COMP.                                 
016000          05  WS-PA-SM-LW-CNT                                                   
016100                            PIC 9(6)      COMP.                                 
016200          05  WS-PA-LG-CNT  PIC 9(6)      COMP.                                 
016300          05  WS-PA-LG-LW-CNT                                                   
016400                            PIC 9(6)      COMP.                                 
016500*                                                                               
016600* Cluster-wide totals across all four partitions - printed                      
016700* last, after every partition's own ten metric lines.                           
016800  01  WS-GRAND-TOTALS.                                                          
016900      03  WS-GT-GPU-HRS     PIC S9(9)V9(4) COMP-3.                              
017000      03  WS-GT-CNT         PIC 9(6)      COMP.                                 
017100*                                                                               
017200* Work table used to gather the wait-hours of one partition's                   
017300* one bucket (all/small/large) for a median calculation - built                 
017400* fresh, then bubble-sorted, for every median asked for.                        
017500* Ws-Median-Result doubles as a scratch decimal holder for                      
017600* 0620-'s long-wait percentage as well, since the two values                    
017700* are never needed side by side.                                                
017800  01  WS-MEDIAN-BUCKET-SW   PIC X         VALUE SPACE.                          
017900      88  WS-MED-BUCKET-ALL              VALUE "A".                             
018000      88  WS-MED-BUCKET-SMALL            VALUE "S".                             
018100      88  WS-MED-BUCKET-LARGE            VALUE "L".                             
018200  01  WS-MEDIAN-RESULT      PIC S9(7)V9(4) COMP-3.                              
018300  01  WS-SORT-CT            PIC 9(4)      COMP.                                 
018400  01  WS-SORT-TABLE.                                                            
018500      03  WS-SORT-ENTRY     OCCURS 1 TO 2000 TIMES                              
018600                            DEPENDING ON WS-SORT-CT                             
018700                            PIC S9(7)V9(4) COMP-3.                              
018800  01  WS-SORT-TEMP          PIC S9(7)V9(4) COMP-3.                              
018900* Scratch holder for 0630-'s long-wait percentage between the                   
019000* small and large subset blocks, same idiom as Ws-Median-                       
019100* Result above.                                                                 
019200*                                                                               
019300* One built metric-name/value pair, laid out as fixed columns                   
019400* in the 80-byte print line - and the value cell itself, laid                   
019500* out three different ways for whole counts, 1-decimal and                      
019600* 2-decimal amounts.  Metric names are dot-path style, e.g.                     
019700* "pli-c/small/long_wait_pct", for easy machine parsing by                      
019800* the dashboard loader downstream of this report.                               
019900  01  WS-METRIC-VALUE-TEXT  PIC X(20)     VALUE SPACES.                         
020000  01  WS-MV-INT REDEFINES WS-METRIC-VALUE-TEXT.                                 
020100      03  WSI-NUM           PIC Z(6)9.                                          
020200      03  FILLER            PIC X(13).                                          
020300  01  WS-MV-DEC1 REDEFINES WS-METRIC-VALUE-TEXT.                                
020400      03  WSD1-NUM          PIC Z(5)9.9.                                        
020500      03  FILLER            PIC X(12).                                          
020600  01  WS-MV-DEC2 REDEFINES WS-METRIC-VALUE-TEXT.                                
020700      03  WSD2-NUM          PIC Z(4)9.99.                                       
020800      03  FILLER            PIC X(12).                                          
020900*                                                                               
021000  01  WS-RPT-LINE-AREA      PIC X(80)     VALUE SPACES.                         
021100  01  WS-METRIC-LINE REDEFINES WS-RPT-LINE-AREA.                                
021200      03  WML-NAME          PIC X(30).                                          
021300      03  WML-VALUE         PIC X(20).                                          
021400      03  FILLER            PIC X(30).                                          
021500*                                                                               
021600  LINKAGE SECTION.                                                              
021700*                                                                               
021800  PROCEDURE DIVISION.                                                           
021900*                                                                               
022000*    ------------------------------------------------------                     
022100*    0000  Top-level driver - initialise, load the target                       
022200*          day's ledger records into the day-job table and                      
022300*          partition totals, print the metrics, close down.                     
022400*    ------------------------------------------------------                     
022500  0000-MAIN-CONTROL.                                                            
022600      PERFORM 0100-INITIALIZE THRU 0100-EXIT.                                   
022700      PERFORM 0300-LOAD-DAY THRU 0300-EXIT.                                     
022800      PERFORM 0600-PRINT-METRICS THRU 0600-EXIT.                                
022900      PERFORM 0800-CLOSE-DOWN THRU 0800-EXIT.                                   
023000      STOP RUN.                                                                 
023100  0000-EXIT.                                                                    
023200      EXIT.                                                                     
023300*                                                                               
023400*    ------------------------------------------------------                     
023500*    0100  Start-of-job.  Read the one control record for                       
023600*          Prm-Target-Day-Epoch, work out the day window,                       
023700*          zero the accumulators, then open the ledger and                      
023800*          the report.                                                          
023900*    ------------------------------------------------------                     
024000  0100-INITIALIZE.                                                              
024100*    Prm-Target-Day-Epoch is the midnight of the calendar day                   
024200*    to report on - a re-run against the same day is expected                   
024300*    to give the same figures every time, unlike Pliusr01/                      
024400*    Pliadm01 which are always relative to "now".                               
024500      OPEN INPUT PLI-Param-File.                                                
024600      IF PRM-File-Status NOT = "00"                                             
024700         DISPLAY PLI001 PRM-File-Status                                         
024800         MOVE 16 TO RETURN-CODE                                                 
024900         STOP RUN                                                               
025000      END-IF.                                                                   
025100      READ PLI-Param-File                                                       
025200          AT END                                                                
025300              DISPLAY PLI002                                                    
025400              CLOSE PLI-Param-File                                              
025500              MOVE 16 TO RETURN-CODE                                            
025600              STOP RUN                                                          
025700      END-READ.                                                                 
025800      IF PRM-File-Status NOT = "00"                                             
025900         DISPLAY PLI002 PRM-File-Status                                         
026000         CLOSE PLI-Param-File                                                   
026100         MOVE 16 TO RETURN-CODE                                                 
026200         STOP RUN                                                               
026300      END-IF.                                                                   
026400      CLOSE PLI-Param-File.                                                     
026500*    Window is exactly one calendar day - 86400 seconds past                    
026600*    the target day's own start, no slack either side.                          
026700      MOVE PRM-Target-Day-Epoch TO WS-DAY-START.                                
026800      COMPUTE WS-DAY-END = WS-DAY-START + 86400.                                
026900      MOVE ZERO TO WS-GT-GPU-HRS WS-GT-CNT.                                     
027000      MOVE ZERO TO WS-DAY-JOB-CT.                                               
027100      MOVE 1 TO WS-PX.                                                          
027200      PERFORM 0105-ZERO-ONE-PARTITION THRU 0105-EXIT                            
027300          VARYING WS-PX FROM 1 BY 1 UNTIL WS-PX > 4.                            
027400      OPEN INPUT PLI-Job-File.                                                  
027500      IF PJB-File-Status NOT = "00"                                             
027600         DISPLAY PLI003 PJB-File-Status                                         
027700         MOVE 16 TO RETURN-CODE                                                 
027800         STOP RUN                                                               
027900      END-IF.                                                                   
028000      OPEN OUTPUT PLI-Daily-Rpt-File.                                           
028100  0100-EXIT.                                                                    
028200      EXIT.                                                                     
028300*                                                                               
028400*    ------------------------------------------------------                     
028500*    0105  Zeroes one partition's accumulator entry -                           
028600*          VARYING-driven from 0100-, once per fixed                            
028700*          partition, ahead of the ledger read pass.                            
028800*    ------------------------------------------------------                     
028900  0105-ZERO-ONE-PARTITION.                                                      
029000      MOVE ZERO TO WS-PA-ALL-GPU-HRS (WS-PX)                                    
029100                   WS-PA-ALL-CNT     (WS-PX)                                    
029200                   WS-PA-ALL-LW-CNT  (WS-PX)                                    
029300                   WS-PA-SM-CNT      (WS-PX)                                    
029400                   WS-PA-SM-LW-CNT   (WS-PX)                                    
029500                   WS-PA-LG-CNT      (WS-PX)                                    
029600                   WS-PA-LG-LW-CNT   (WS-PX).                                   
029700  0105-EXIT.                                                                    
029800      EXIT.                                                                     
029900*                                                                               
030000*    ------------------------------------------------------                     
030100*    0300  One pass of the job ledger, in ascending Start-                      
030200*          Time order - every record of the target day is                       
030300*          folded into the running partition totals and                         
030400*          filed into the day-job table for the later median                    
030500*          calculation.                                                         
030600*    ------------------------------------------------------                     
030700  0300-LOAD-DAY.                                                                
030800      MOVE "N" TO WS-JOB-EOF-SW.                                                
030900      PERFORM 0310-READ-NEXT-JOB THRU 0310-EXIT                                 
031000          UNTIL WS-JOB-EOF.                                                     
031100  0300-EXIT.                                                                    
031200      EXIT.                                                                     
031300*                                                                               
031400*    ------------------------------------------------------                     
031500*    0310  One ledger record per call - the ascending-                          
031600*          Start-Time early-out lives here (see the 12/01/07                    
031700*          change log entry above), then the day-window,                        
031800*          partition and accumulator work for a keeper.                         
031900*    ------------------------------------------------------                     
032000  0310-READ-NEXT-JOB.                                                           
032100      READ PLI-Job-File                                                         
032200          AT END                                                                
032300              MOVE "Y" TO WS-JOB-EOF-SW                                         
032400              GO TO 0310-EXIT                                                   
032500      END-READ.                                                                 
032600*    Ledger is in ascending Start-Time order - once a record                    
032700*    runs past the target day's end, every later record will                    
032800*    too, so stop the whole pass rather than skip this one row.                 
032900      IF PJB-Start-Time >= WS-DAY-END                                           
033000         MOVE "Y" TO WS-JOB-EOF-SW                                              
033100         GO TO 0310-EXIT                                                        
033200      END-IF.                                                                   
033300      IF PJB-Start-Time < WS-DAY-START                                          
033400         GO TO 0310-EXIT                                                        
033500      END-IF.                                                                   
033600      PERFORM 0320-FIND-PARTITION-INDEX THRU 0320-EXIT.                         
033700*    A job on a partition outside the fixed four-entry table                    
033800*    is excluded from every metric - this report only ever                      
033900*    covered the named GPU partitions.                                          
034000      IF NOT WS-PART-FOUND                                                      
034100         GO TO 0310-EXIT                                                        
034200      END-IF.                                                                   
034300      PERFORM 0900-ANALYZE-JOB-REC THRU 0900-EXIT.                              
034400      PERFORM 0330-ACCUM-ONE-JOB THRU 0330-EXIT.                                
034500  0310-EXIT.                                                                    
034600      EXIT.                                                                     
034700*                                                                               
034800*    ------------------------------------------------------                     
034900*    0320  Looks up Pjb-Partition against the fixed 4-entry                     
035000*          Ws-Part-Name table, sets Ws-Part-Idx on a match.                     
035100*    ------------------------------------------------------                     
035200  0320-FIND-PARTITION-INDEX.                                                    
035300      MOVE "N" TO WS-PART-FOUND-SW.                                             
035400      MOVE 1 TO WS-PX.                                                          
035500      PERFORM 0325-CHECK-ONE-PARTITION THRU 0325-EXIT                           
035600          VARYING WS-PX FROM 1 BY 1 UNTIL WS-PX > 4.                            
035700  0320-EXIT.                                                                    
035800      EXIT.                                                                     
035900*                                                                               
036000*    ------------------------------------------------------                     
036100*    0325  One table entry per call, VARYING-driven from                        
036200*          0320-.                                                               
036300*    ------------------------------------------------------                     
036400  0325-CHECK-ONE-PARTITION.                                                     
036500      IF PJB-Partition = WS-PART-NAME (WS-PX)                                   
036600         MOVE WS-PX TO WS-PART-IDX                                              
036700         MOVE "Y" TO WS-PART-FOUND-SW                                           
036800      END-IF.                                                                   
036900  0325-EXIT.                                                                    
037000      EXIT.                                                                     
037100*                                                                               
037200*    ------------------------------------------------------                     
037300*    0330  Folds one job into the whole-partition and small/                    
037400*          large subset accumulators, the grand totals, and                     
037500*          stows it in the day-job table for 0500-'s later                      
037600*          median pass.  Long-wait threshold is 6 hours,                        
037700*          small/large split is 50 GPU hours.                                   
037800*    ------------------------------------------------------                     
037900  0330-ACCUM-ONE-JOB.                                                           
038000      ADD PDJ-Gpu-Hours TO WS-PA-ALL-GPU-HRS (WS-PART-IDX).                     
038100      ADD 1 TO WS-PA-ALL-CNT (WS-PART-IDX).                                     
038200      IF PDJ-Wait-Hours > 6                                                     
038300         ADD 1 TO WS-PA-ALL-LW-CNT (WS-PART-IDX)                                
038400      END-IF.                                                                   
038500      IF PDJ-Gpu-Hours <= 50                                                    
038600         ADD 1 TO WS-PA-SM-CNT (WS-PART-IDX)                                    
038700         IF PDJ-Wait-Hours > 6                                                  
038800            ADD 1 TO WS-PA-SM-LW-CNT (WS-PART-IDX)                              
038900         END-IF                                                                 
039000      ELSE                                                                      
039100         ADD 1 TO WS-PA-LG-CNT (WS-PART-IDX)                                    
039200         IF PDJ-Wait-Hours > 6                                                  
039300            ADD 1 TO WS-PA-LG-LW-CNT (WS-PART-IDX)                              
039400         END-IF                                                                 
039500      END-IF.                                                                   
039600      ADD PDJ-Gpu-Hours TO WS-GT-GPU-HRS.                                       
039700      ADD 1 TO WS-GT-CNT.                                                       
039800      ADD 1 TO WS-DAY-JOB-CT.                                                   
039900      MOVE WS-PART-IDX  TO WS-DJ-PART-IDX   (WS-DAY-JOB-CT).                    
040000      MOVE PDJ-Gpu-Hours TO WS-DJ-GPU-HOURS (WS-DAY-JOB-CT).                    
040100      MOVE PDJ-Wait-Hours TO WS-DJ-WAIT-HOURS (WS-DAY-JOB-CT).                  
040200  0330-EXIT.                                                                    
040300      EXIT.                                                                     
040400*                                                                               
040500*    ------------------------------------------------------                     
040600*    0500  Median of the wait-hours of one partition's one                      
040700*          bucket (Ws-Med-Bucket-Sw selects all/small/large)                    
040800*          - gather the matching values, bubble-sort them,                      
040900*          then take the middle one (or average the middle                      
041000*          two of an even-sized set).  Zero when none match.                    
041100*    ------------------------------------------------------                     
041200  0500-MEDIAN-WAIT.                                                             
041300      MOVE ZERO TO WS-SORT-CT.                                                  
041400      MOVE 1 TO WS-SX.                                                          
041500      PERFORM 0510-GATHER-ONE-VALUE THRU 0510-EXIT                              
041600          VARYING WS-SX FROM 1 BY 1 UNTIL WS-SX > WS-DAY-JOB-CT.                
041700      IF WS-SORT-CT = ZERO                                                      
041800         MOVE ZERO TO WS-MEDIAN-RESULT                                          
041900         GO TO 0500-EXIT                                                        
042000      END-IF.                                                                   
042100      PERFORM 0520-SORT-VALUES THRU 0520-EXIT.                                  
042200      DIVIDE WS-SORT-CT BY 2 GIVING WS-MID-A                                    
042300          REMAINDER WS-PARITY-REM.                                              
042400      IF WS-PARITY-REM = 1                                                      
042500         COMPUTE WS-MID-A = (WS-SORT-CT + 1) / 2                                
042600         MOVE WS-SORT-ENTRY (WS-MID-A) TO WS-MEDIAN-RESULT                      
042700      ELSE                                                                      
042800         COMPUTE WS-MID-B = WS-MID-A + 1                                        
042900         COMPUTE WS-MEDIAN-RESULT ROUNDED =                                     
043000             (WS-SORT-ENTRY (WS-MID-A) + WS-SORT-ENTRY (WS-MID-B)) / 2          
043100      END-IF.                                                                   
043200  0500-EXIT.                                                                    
043300      EXIT.                                                                     
043400*                                                                               
043500*    ------------------------------------------------------                     
043600*    0510  One day-job-table entry per call - keeps its                         
043700*          Wait-Hours in Ws-Sort-Table when it belongs to                       
043800*          both the requested partition and the requested                       
043900*          bucket (all/small/large).                                            
044000*    ------------------------------------------------------                     
044100  0510-GATHER-ONE-VALUE.                                                        
044200      IF WS-DJ-PART-IDX (WS-SX) NOT = WS-PART-IDX                               
044300         GO TO 0510-EXIT                                                        
044400      END-IF.                                                                   
044500      IF WS-MED-BUCKET-SMALL AND WS-DJ-GPU-HOURS (WS-SX) > 50                   
044600         GO TO 0510-EXIT                                                        
044700      END-IF.                                                                   
044800      IF WS-MED-BUCKET-LARGE AND WS-DJ-GPU-HOURS (WS-SX) NOT > 50               
044900         GO TO 0510-EXIT                                                        
045000      END-IF.                                                                   
045100      ADD 1 TO WS-SORT-CT.                                                      
045200      MOVE WS-DJ-WAIT-HOURS (WS-SX) TO WS-SORT-ENTRY (WS-SORT-CT).              
045300  0510-EXIT.                                                                    
045400      EXIT.                                                                     
045500*                                                                               
045600*    ------------------------------------------------------                     
045700*    0520  Bubble-sorts Ws-Sort-Table into ascending order -                    
045800*          the table is at most a day's worth of one                            
045900*          partition's jobs, a few hundred entries at most,                     
046000*          so the O(n**2) pass costs nothing worth avoiding.                    
046100*    ------------------------------------------------------                     
046200  0520-SORT-VALUES.                                                             
046300      IF WS-SORT-CT < 2                                                         
046400         GO TO 0520-EXIT                                                        
046500      END-IF.                                                                   
046600      MOVE 1 TO WS-SORT-A.                                                      
046700      PERFORM 0525-SORT-ONE-PASS THRU 0525-EXIT                                 
046800          VARYING WS-SORT-A FROM 1 BY 1                                         
046900          UNTIL WS-SORT-A > WS-SORT-CT - 1.                                     
047000  0520-EXIT.                                                                    
047100      EXIT.                                                                     
047200*                                                                               
047300*    ------------------------------------------------------                     
047400*    0525  One outer bubble-sort pass, VARYING-driven from                      
047500*          0520- - each pass needs one fewer compare than                       
047600*          the last, since the largest remaining value has                      
047700*          settled into place at the top.                                       
047800*    ------------------------------------------------------                     
047900  0525-SORT-ONE-PASS.                                                           
048000      MOVE 1 TO WS-SORT-B.                                                      
048100      PERFORM 0526-COMPARE-SWAP THRU 0526-EXIT                                  
048200          VARYING WS-SORT-B FROM 1 BY 1                                         
048300          UNTIL WS-SORT-B > WS-SORT-CT - WS-SORT-A.                             
048400  0525-EXIT.                                                                    
048500      EXIT.                                                                     
048600*                                                                               
048700*    ------------------------------------------------------                     
048800*    0526  Compares one adjacent pair, swaps via Ws-Sort-                       
048900*          Temp if out of order.                                                
049000*    ------------------------------------------------------                     
049100  0526-COMPARE-SWAP.                                                            
049200      IF WS-SORT-ENTRY (WS-SORT-B) > WS-SORT-ENTRY (WS-SORT-B + 1)              
049300         MOVE WS-SORT-ENTRY (WS-SORT-B) TO WS-SORT-TEMP                         
049400         MOVE WS-SORT-ENTRY (WS-SORT-B + 1)                                     
049500                               TO WS-SORT-ENTRY (WS-SORT-B)                     
049600         MOVE WS-SORT-TEMP     TO WS-SORT-ENTRY (WS-SORT-B + 1)                 
049700      END-IF.                                                                   
049800  0526-EXIT.                                                                    
049900      EXIT.                                                                     
050000*                                                                               
050100*    ------------------------------------------------------                     
050200*    0600  Print the metric lines - ten per partition, in                       
050300*          fixed partition order, then the two grand totals.                    
050400*    ------------------------------------------------------                     
050500  0600-PRINT-METRICS.                                                           
050600      MOVE 1 TO WS-PX.                                                          
050700      PERFORM 0610-PRINT-ONE-PARTITION THRU 0610-EXIT                           
050800          VARYING WS-PX FROM 1 BY 1 UNTIL WS-PX > 4.                            
050900      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
051000      MOVE SPACES TO WS-METRIC-LINE.                                            
051100      STRING "total/gpu_hours" DELIMITED BY SIZE                                
051200          INTO WML-NAME.                                                        
051300      MOVE SPACES TO WS-METRIC-VALUE-TEXT.                                      
051400      MOVE WS-GT-GPU-HRS TO WSD2-NUM.                                           
051500      MOVE WS-METRIC-VALUE-TEXT TO WML-VALUE.                                   
051600      WRITE DLR-Print-Line FROM WS-RPT-LINE-AREA.                               
051700      MOVE SPACES TO WS-METRIC-LINE.                                            
051800      STRING "total/job_count" DELIMITED BY SIZE                                
051900          INTO WML-NAME.                                                        
052000      MOVE SPACES TO WS-METRIC-VALUE-TEXT.                                      
052100      MOVE WS-GT-CNT TO WSI-NUM.                                                
052200      MOVE WS-METRIC-VALUE-TEXT TO WML-VALUE.                                   
052300      WRITE DLR-Print-Line FROM WS-RPT-LINE-AREA.                               
052400  0600-EXIT.                                                                    
052500      EXIT.                                                                     
052600*                                                                               
052700*    ------------------------------------------------------                     
052800*    0610  Ten metric lines for one partition - whole-                          
052900*          partition gpu_hours/job_count/median_wait_h/                         
053000*          long_wait_pct, then the small/large trio pair                        
053100*          from 0630-.                                                          
053200*    ------------------------------------------------------                     
053300  0610-PRINT-ONE-PARTITION.                                                     
053400      MOVE WS-PX TO WS-PART-IDX.                                                
053500      SET WS-MED-BUCKET-ALL TO TRUE.                                            
053600      PERFORM 0500-MEDIAN-WAIT THRU 0500-EXIT.                                  
053700      MOVE SPACES TO WS-METRIC-LINE.                                            
053800      STRING WS-PART-NAME (WS-PX) DELIMITED BY SPACE                            
053900          "/gpu_hours" DELIMITED BY SIZE                                        
054000          INTO WML-NAME.                                                        
054100      MOVE SPACES TO WS-METRIC-VALUE-TEXT.                                      
054200      MOVE WS-PA-ALL-GPU-HRS (WS-PX) TO WSD2-NUM.                               
054300      MOVE WS-METRIC-VALUE-TEXT TO WML-VALUE.                                   
054400      WRITE DLR-Print-Line FROM WS-RPT-LINE-AREA.                               
054500      MOVE SPACES TO WS-METRIC-LINE.                                            
054600      STRING WS-PART-NAME (WS-PX) DELIMITED BY SPACE                            
054700          "/job_count" DELIMITED BY SIZE                                        
054800          INTO WML-NAME.                                                        
054900      MOVE SPACES TO WS-METRIC-VALUE-TEXT.                                      
055000      MOVE WS-PA-ALL-CNT (WS-PX) TO WSI-NUM.                                    
055100      MOVE WS-METRIC-VALUE-TEXT TO WML-VALUE.                                   
055200      WRITE DLR-Print-Line FROM WS-RPT-LINE-AREA.                               
055300      MOVE SPACES TO WS-METRIC-LINE.                                            
055400      STRING WS-PART-NAME (WS-PX) DELIMITED BY SPACE                            
055500          "/median_wait_h" DELIMITED BY SIZE                                    
055600          INTO WML-NAME.                                                        
055700      MOVE SPACES TO WS-METRIC-VALUE-TEXT.                                      
055800      MOVE WS-MEDIAN-RESULT TO WSD1-NUM.                                        
055900      MOVE WS-METRIC-VALUE-TEXT TO WML-VALUE.                                   
056000      WRITE DLR-Print-Line FROM WS-RPT-LINE-AREA.                               
056100      PERFORM 0620-COMPUTE-LW-PCT THRU 0620-EXIT.                               
056200      MOVE SPACES TO WS-METRIC-LINE.                                            
056300      STRING WS-PART-NAME (WS-PX) DELIMITED BY SPACE                            
056400          "/long_wait_pct" DELIMITED BY SIZE                                    
056500          INTO WML-NAME.                                                        
056600      MOVE SPACES TO WS-METRIC-VALUE-TEXT.                                      
056700      MOVE WS-MEDIAN-RESULT TO WSD2-NUM.                                        
056800      MOVE WS-METRIC-VALUE-TEXT TO WML-VALUE.                                   
056900      WRITE DLR-Print-Line FROM WS-RPT-LINE-AREA.                               
057000      PERFORM 0630-PRINT-SUBSET THRU 0630-EXIT.                                 
057100  0610-EXIT.                                                                    
057200      EXIT.                                                                     
057300*                                                                               
057400*    ------------------------------------------------------                     
057500*    0620  Long-wait percentage of the whole partition                          
057600*          (bucket ALL) - Ws-Median-Result is reused as the                     
057700*          general-purpose decimal-result holder between                        
057800*          0500 and its caller, since the two are never                         
057900*          needed at once.                                                      
058000*    ------------------------------------------------------                     
058100  0620-COMPUTE-LW-PCT.                                                          
058200      IF WS-PA-ALL-CNT (WS-PX) = ZERO                                           
058300         MOVE ZERO TO WS-MEDIAN-RESULT                                          
058400      ELSE                                                                      
058500         COMPUTE WS-MEDIAN-RESULT ROUNDED =                                     
058600             (WS-PA-ALL-LW-CNT (WS-PX) * 100) / WS-PA-ALL-CNT (WS-PX)           
058700      END-IF.                                                                   
058800  0620-EXIT.                                                                    
058900      EXIT.                                                                     
059000*                                                                               
059100*    ------------------------------------------------------                     
059200*    0630  Print the small/large job-count, median-wait and                     
059300*          long-wait-pct trio for one partition.                                
059400*    ------------------------------------------------------                     
059500  0630-PRINT-SUBSET.                                                            
059600      SET WS-MED-BUCKET-SMALL TO TRUE.                                          
059700      PERFORM 0500-MEDIAN-WAIT THRU 0500-EXIT.                                  
059800      MOVE WS-MEDIAN-RESULT TO WS-SORT-TEMP.                                    
059900      MOVE SPACES TO WS-METRIC-LINE.                                            
060000      STRING WS-PART-NAME (WS-PX) DELIMITED BY SPACE                            
060100          "/small/job_count" DELIMITED BY SIZE                                  
060200          INTO WML-NAME.                                                        
060300      MOVE SPACES TO WS-METRIC-VALUE-TEXT.                                      
060400      MOVE WS-PA-SM-CNT (WS-PX) TO WSI-NUM.                                     
060500      MOVE WS-METRIC-VALUE-TEXT TO WML-VALUE.                                   
060600      WRITE DLR-Print-Line FROM WS-RPT-LINE-AREA.                               
060700      MOVE SPACES TO WS-METRIC-LINE.                                            
060800      STRING WS-PART-NAME (WS-PX) DELIMITED BY SPACE                            
060900          "/small/median_wait_h" DELIMITED BY SIZE                              
061000          INTO WML-NAME.                                                        
061100      MOVE SPACES TO WS-METRIC-VALUE-TEXT.                                      
061200      MOVE WS-SORT-TEMP TO WSD1-NUM.                                            
061300      MOVE WS-METRIC-VALUE-TEXT TO WML-VALUE.                                   
061400      WRITE DLR-Print-Line FROM WS-RPT-LINE-AREA.                               
061500      IF WS-PA-SM-CNT (WS-PX) = ZERO                                            
061600         MOVE ZERO TO WS-SORT-TEMP                                              
061700      ELSE                                                                      
061800         COMPUTE WS-SORT-TEMP ROUNDED =                                         
061900             (WS-PA-SM-LW-CNT (WS-PX) * 100) / WS-PA-SM-CNT (WS-PX)             
062000      END-IF.                                                                   
062100      MOVE SPACES TO WS-METRIC-LINE.                                            
062200      STRING WS-PART-NAME (WS-PX) DELIMITED BY SPACE                            
062300          "/small/long_wait_pct" DELIMITED BY SIZE                              
062400          INTO WML-NAME.                                                        
062500      MOVE SPACES TO WS-METRIC-VALUE-TEXT.                                      
062600      MOVE WS-SORT-TEMP TO WSD2-NUM.                                            
062700      MOVE WS-METRIC-VALUE-TEXT TO WML-VALUE.                                   
062800      WRITE DLR-Print-Line FROM WS-RPT-LINE-AREA.                               
062900      SET WS-MED-BUCKET-LARGE TO TRUE.                                          
063000      PERFORM 0500-MEDIAN-WAIT THRU 0500-EXIT.                                  
063100      MOVE WS-MEDIAN-RESULT TO WS-SORT-TEMP.                                    
063200      MOVE SPACES TO WS-METRIC-LINE.                                            
063300      STRING WS-PART-NAME (WS-PX) DELIMITED BY SPACE                            
063400          "/large/job_count" DELIMITED BY SIZE                                  
063500          INTO WML-NAME.                                                        
063600      MOVE SPACES TO WS-METRIC-VALUE-TEXT.                                      
063700      MOVE WS-PA-LG-CNT (WS-PX) TO WSI-NUM.                                     
063800      MOVE WS-METRIC-VALUE-TEXT TO WML-VALUE.                                   
063900      WRITE DLR-Print-Line FROM WS-RPT-LINE-AREA.                               
064000      MOVE SPACES TO WS-METRIC-LINE.                                            
064100      STRING WS-PART-NAME (WS-PX) DELIMITED BY SPACE                            
064200          "/large/median_wait_h" DELIMITED BY SIZE                              
064300          INTO WML-NAME.                                                        
064400      MOVE SPACES TO WS-METRIC-VALUE-TEXT.                                      
064500      MOVE WS-SORT-TEMP TO WSD1-NUM.                                            
064600      MOVE WS-METRIC-VALUE-TEXT TO WML-VALUE.                                   
064700      WRITE DLR-Print-Line FROM WS-RPT-LINE-AREA.                               
064800      IF WS-PA-LG-CNT (WS-PX) = ZERO                                            
064900         MOVE ZERO TO WS-SORT-TEMP                                              
065000      ELSE                                                                      
065100         COMPUTE WS-SORT-TEMP ROUNDED =                                         
065200             (WS-PA-LG-LW-CNT (WS-PX) * 100) / WS-PA-LG-CNT (WS-PX)             
065300      END-IF.                                                                   
065400      MOVE SPACES TO WS-METRIC-LINE.                                            
065500      STRING WS-PART-NAME (WS-PX) DELIMITED BY SPACE                            
065600          "/large/long_wait_pct" DELIMITED BY SIZE                              
065700          INTO WML-NAME.                                                        
065800      MOVE SPACES TO WS-METRIC-VALUE-TEXT.                                      
065900      MOVE WS-SORT-TEMP TO WSD2-NUM.                                            
066000      MOVE WS-METRIC-VALUE-TEXT TO WML-VALUE.                                   
066100      WRITE DLR-Print-Line FROM WS-RPT-LINE-AREA.                               
066200  0630-EXIT.                                                                    
066300      EXIT.                                                                     
066400*                                                                               
066500*    ------------------------------------------------------                     
066600*    0800  End of job - close all files down.                                   
066700*    ------------------------------------------------------                     
066800  0800-CLOSE-DOWN.                                                              
066900*    Param file was already closed back in 0100- once the                       
067000*    control record was in hand, only these two remain open.                    
067100      CLOSE PLI-Job-File.                                                       
067200      CLOSE PLI-Daily-Rpt-File.                                                 
067300  0800-EXIT.                                                                    
067400      EXIT.                                                                     
067500*                                                                               
067600*    ------------------------------------------------------                     
067700*    0900  Turn one raw job record into its three derived                       
067800*          fields - shared, byte for byte, with the other                       
067900*          three PLI programs.                                                  
068000*    ------------------------------------------------------                     
068100  0900-ANALYZE-JOB-REC.                                                         
068200*    Gpu-Hours - elapsed run time times allocated GPUs,                         
068300*    converted from seconds to hours.                                           
068400      COMPUTE PDJ-Gpu-Hours ROUNDED =                                           
068500              (PJB-Elapsed-Secs * PJB-Gpu-Count) / 3600.                        
068600*    A record with a bad Start-Time earlier than its own                        
068700*    Submit-Time should never occur, but treat it as a                          
068800*    zero wait rather than let a negative value through.                        
068900      IF PJB-Start-Time < PJB-Submit-Time                                       
069000         MOVE ZERO TO PDJ-Wait-Hours                                            
069100      ELSE                                                                      
069200         COMPUTE PDJ-Wait-Hours ROUNDED =                                       
069300                 (PJB-Start-Time - PJB-Submit-Time) / 3600                      
069400      END-IF.                                                                   
069500*    Age-Days is not used by this program - Analyze is shared                   
069600*    verbatim across all four so the field is still computed.                   
069700      COMPUTE PDJ-Age-Days =                                                    
069800              (PRM-Now-Epoch - PJB-Start-Time) / 86400.                         
069900  0900-EXIT.                                                                    
070000      EXIT.                                                                     
