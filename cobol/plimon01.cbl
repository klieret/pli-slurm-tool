000100*****************************************************************               
000200*                 Monthly GPU Utilization Report                *               
000300*                                                                *              
000400*           Summarises 60 days of the job accounting            *               
000500*           ledger into current/previous month tables           *               
000600*****************************************************************               
000700  IDENTIFICATION DIVISION.                                                      
000800  PROGRAM-ID.             PLIMON01.                                             
000900  AUTHOR.                 T J WREN.                                             
001000  INSTALLATION.           UNIVERSITY COMPUTING CENTER.                          
001100  DATE-WRITTEN.           14/02/1990.                                           
001200  DATE-COMPILED.                                                                
001300  SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.                     
001400*                                                                               
001500*    Remarks.            Monthly management report of PLI                       
001600*                         cluster GPU utilization and queue                     
001700*                         wait times by partition - reads the                   
001800*                         job accounting ledger (PLI-Job-File)                  
001900*                         for the last 60 days, splits it into                  
002000*                         the current and previous 30-day                       
002100*                         periods, and prints three columnar                    
002200*                         tables with month-over-month percent                  
002300*                         change.                                               
002400*                                                                               
002500*    Called modules.     None.                                                  
002600*    Files used.         PLIPARM.  Run parameters.                              
002700*                         PLIJOB.   Job accounting ledger.                      
002800*                         MONRPT.   Monthly report (output).                    
002900*                                                                               
003000*    Error messages used.                                                       
003100*                         PLI001 - PLI003.                                      
003200*                                                                               
003300*    Table layout.       Table 1 (utilization) carries GPU                      
003400*                          hours and job count.  Tables 2 and                   
003500*                          3 (small/large job wait times)                       
003600*                          share one row layout, average wait,                  
003700*                          the count over 24 hours, and job                     
003800*                          count - split at 23 GPU hours the                    
003900*                          same as the U5 long-wait report.                     
004000*                                                                               
004100* Changes:                                                                      
004200* 14/02/90 tjw -       Created.                                                 
004300* 30/09/03 tjw -    .01 Table 2/3 wait-time split added for                     
004400*                       small versus large jobs.                                
004500* 08/11/05 smo -    .02 Percent-change sign field widened to                    
004600*                       3 digits, some partitions were seeing                   
004700*                       swings over 99% after a maintenance                     
004800*                       outage.                                                 
004900* 21/03/09 dcm - 1.1.00 Pli-lc partition added to the fixed                     
005000*                       partition order alongside pli-c/pli.                    
005100* 04/09/09 dcm -    .01 Wait-Hours no longer goes negative when                 
005200*                       a job's Start-Time precedes its Submit-                 
005300*                       Time - clamped to zero in 0900-Analyze.                 
005400* 18/06/11 tjw -    .01 Confirmed the pli/pli-c/pli-lc partition                
005500*                       list still matches Pliusr01's - the two                 
005600*                       programs are meant to always agree on it.               
005700* 02/02/13 smo -    .02 Comment pass only - added the section                   
005800*                       banners below, no logic changed.                        
005900*****************************************************************               
006000  ENVIRONMENT DIVISION.                                                         
006100  CONFIGURATION SECTION.                                                        
006200  SPECIAL-NAMES.                                                                
006300      C01                   IS TOP-OF-FORM                                      
006400      CLASS PLI-ALPHA       IS "A" THRU "Z"                                     
006500      UPSI-0                ON STATUS IS PLI-CFG-VARIANT-ON                     
006600                             OFF STATUS IS PLI-CFG-VARIANT-OFF.                 
006700  INPUT-OUTPUT SECTION.                                                         
006800  FILE-CONTROL.                                                                 
006900  copy "selplprm.cob".                                                          
007000  copy "selplijob.cob".                                                         
007100  copy "selplmon.cob".                                                          
007200*                                                                               
007300  DATA DIVISION.                                                                
007400  FILE SECTION.                                                                 
007500  copy "fdplprm.cob".                                                           
007600  copy "fdplijob.cob".                                                          
007700  copy "fdplmon.cob".                                                           
007800*                                                                               
007900  WORKING-STORAGE SECTION.                                                      
008000  77  WS-PROG-NAME          PIC X(17) VALUE                                     
008100      "PLIMON01 (1.1.00)".                                                      
008200*                                                                               
008300  copy "wsplerr.cob".                                                           
008400  copy "wsplider.cob".                                                          
008500*                                                                               
008600  01  WS-FILE-STATUS-GROUP.                                                     
008700      03  PRM-FILE-STATUS   PIC XX.                                             
008800      03  PJB-FILE-STATUS   PIC XX.                                             
008900      03  MRP-FILE-STATUS   PIC XX.                                             
009000      03  FILLER            PIC XX.                                             
009100*                                                                               
009200  01  WS-SWITCHES.                                                              
009300      03  WS-JOB-EOF-SW     PIC X         VALUE "N".                            
009400          88  WS-JOB-EOF                  VALUE "Y".                            
009500      03  WS-PART-FOUND-SW  PIC X         VALUE "N".                            
009600          88  WS-PART-FOUND               VALUE "Y".                            
009700      03  WS-CLASS-SW       PIC X         VALUE SPACE.                          
009800          88  WS-CLASS-CURRENT            VALUE "C".                            
009900          88  WS-CLASS-PREVIOUS           VALUE "P".                            
010000      03  FILLER            PIC X.                                              
010100*                                                                               
010200  01  WS-COUNTERS.                                                              
010300      03  WS-PX             PIC 9         COMP.                                 
010400      03  WS-PART-IDX       PIC 9         COMP.                                 
010500      03  FILLER            PIC X.                                              
010600*                                                                               
010700  01  WS-U4-WINDOW-START    PIC 9(12)     COMP.                                 
010800*                                                                               
010900* Named for the U4 monthly-report window - kept the same                        
011000* prefix as the wider 60-day sweep this program actually                        
011100* runs, since it was carried over from an earlier draft                         
011200* scoped to 30 days and never renamed.                                          
011300*                                                                               
011400* Fixed partition order, literal-seeded via redefinition -                      
011500* same idiom as the forecast-horizon table in Pliusr01.  Any                    
011600* partition name outside this list is simply not reported.                      
011700  01  WS-PART-NAME-INIT.                                                        
011800      03  FILLER            PIC X(24)     VALUE                                 
011900          "pli-c   pli-lc  pli     ".                                           
012000  01  WS-PART-NAME-TABLE REDEFINES WS-PART-NAME-INIT.                           
012100      03  WS-PART-NAME      PIC X(8)      OCCURS 3 TIMES.                       
012200*                                                                               
012300* One accumulator block per partition - current and previous                    
012400* 30-day totals for the utilization table and for the small/                    
012500* large wait-time tables.  The Ct24 fields count only how                       
012600* many jobs in that bucket waited over 24 hours - a coarser                     
012700* signal than the U5 report's median, but cheap to keep                         
012800* running during the single ledger pass.                                        
012900  01  WS-PART-ACCUM.                                                            
013000      03  WS-PA-ENTRY       OCCURS 3 TIMES.                                     
013100          05  WS-PA-UTIL-CUR-HRS                                                
013200                            PIC S9(9)V9(4) COMP-3.                              
013300          05  WS-PA-UTIL-CUR-CNT                                                
013400                            PIC 9(6)      COMP.                                 
013500          05  WS-PA-UTIL-PRV-HRS                                                
013600                            PIC S9(9)V9(4) COMP-3.                              
013700          05  WS-PA-UTIL-PRV-CNT                                                
013800                            PIC 9(6)      COMP.                                 
013900          05  WS-PA-SM-WAIT-CUR-SUM                                             
014000                            PIC S9(9)V9(4) COMP-3.                              
014100          05  WS-PA-SM-WAIT-CUR-CT24                                            
014200                            PIC 9(6)      COMP.                                 
014300          05  WS-PA-SM-JOBS-CUR                                                 
014400                            PIC 9(6)      COMP.                                 
014500          05  WS-PA-SM-WAIT-PRV-SUM                                             
014600                            PIC S9(9)V9(4) COMP-3.                              
014700          05  WS-PA-SM-WAIT-PRV-CT24                                            
014800                            PIC 9(6)      COMP.                                 
014900          05  WS-PA-SM-JOBS-PRV                                                 
015000                            PIC 9(6)      COMP.                                 
015100          05  WS-PA-LG-WAIT-CUR-SUM                                             
015200                            PIC S9(9)V9(4) COMP-3.                              
015300          05  WS-PA-LG-WAIT-CUR-CT24                                            
015400                            PIC 9(6)      COMP.                                 
015500          05  WS-PA-LG-JOBS-CUR                                                 
015600                            PIC 9(6)      COMP.                                 
015700          05  WS-PA-LG-WAIT-PRV-SUM                                             
015800                            PIC S9(9)V9(4) COMP-3.                              
015900          05  WS-PA-LG-WAIT-PRV-CT24                                            
016000                            PIC 9(6)      COMP.                                 
016100          05  WS-PA-LG-JOBS-PRV                                                 
016200                            PIC 9(6)      COMP.                                 
016300*                                                                               
016400* Percent-change work fields and result group - shared by every                 
016500* value that 0600-Pct-Change is asked to compare.  Callers                      
016600* load Ws-Pc-Cur/Ws-Pc-Prev, perform 0600-, then move                           
016700* Ws-Pct-Group into their own print-line redefinition.                          
016800  01  WS-PCT-WORK.                                                              
016900      03  WS-PC-CUR         PIC S9(9)V9(4) COMP-3.                              
017000      03  WS-PC-PREV        PIC S9(9)V9(4) COMP-3.                              
017100      03  WS-PC-RAW-PCT     PIC S9(3)     COMP.                                 
017200      03  FILLER            PIC X.                                              
017300*                                                                               
017400  01  WS-PCT-GROUP.                                                             
017500      03  WS-PCT-LPAREN     PIC X(2)      VALUE SPACES.                         
017600      03  WS-PCT-SIGN       PIC X         VALUE SPACE.                          
017700      03  WS-PCT-NUM        PIC 999       VALUE ZERO.                           
017800      03  WS-PCT-RPAREN     PIC XX        VALUE SPACES.                         
017900*                                                                               
018000* Inputs to the value-text builders - the count or 1-decimal                    
018100* average the caller wants formatted alongside Ws-Pct-Group.                    
018200  01  WS-BUILD-COUNT        PIC 9(6)      COMP.                                 
018300  01  WS-BUILD-DEC1         PIC 9(5)V9    COMP-3.                               
018400  01  WS-BUILD-KHRS         PIC 9(7)      COMP.                                 
018500*                                                                               
018600* One 20-byte value cell, laid out two different ways - a                       
018700* whole-number cell (job counts, thousands of GPU hours) and a                  
018800* one-decimal cell (average wait hours).  Ws-Pct-Group is                       
018900* moved into the tail of whichever redefinition is in use, so                   
019000* the percent-change text always lands in the same print                        
019100* columns regardless of which cell shape built the number.                      
019200  01  WS-VALUE-TEXT         PIC X(20)     VALUE SPACES.                         
019300*                                                                               
019400  01  WS-VALUE-NUM-PART REDEFINES WS-VALUE-TEXT.                                
019500      03  WSV-NUM           PIC Z(6)9.                                          
019600      03  WSV-KSUF          PIC X.                                              
019700      03  WSV-PCT           PIC X(8).                                           
019800      03  FILLER            PIC X(4).                                           
019900*                                                                               
020000  01  WS-VALUE-DEC1 REDEFINES WS-VALUE-TEXT.                                    
020100      03  WSVD-NUM          PIC Z(5)9.9.                                        
020200      03  WSVD-PCT          PIC X(8).                                           
020300      03  FILLER            PIC X(4).                                           
020400*                                                                               
020500* One 132-byte print line, laid out three different ways -                      
020600* plain text banners, the utilization table row, and the                        
020700* (identically shaped) small/large wait-time table rows.                        
020800* Moved to spaces before every redefinition is filled, so a                     
020900* short value never leaves a stray character from a longer                      
021000* one that used the area before it.                                             
021100  01  WS-RPT-LINE-AREA      PIC X(132)    VALUE SPACES.                         
021200*                                                                               
021300  01  WS-TBL1-ROW REDEFINES WS-RPT-LINE-AREA.                                   
021400      03  WT1-PARTITION     PIC X(10).                                          
021500      03  WT1-GPU-VALUE     PIC X(20).                                          
021600      03  WT1-JOBS-VALUE    PIC X(20).                                          
021700      03  FILLER            PIC X(82).                                          
021800*                                                                               
021900  01  WS-TBL23-ROW REDEFINES WS-RPT-LINE-AREA.                                  
022000      03  WT2-PARTITION     PIC X(10).                                          
022100      03  WT2-AVGWAIT-VALUE PIC X(20).                                          
022200      03  WT2-CNT24-VALUE   PIC X(20).                                          
022300      03  WT2-JOBS-VALUE    PIC X(20).                                          
022400      03  FILLER            PIC X(62).                                          
022500*                                                                               
022600  LINKAGE SECTION.                                                              
022700*                                                                               
022800  PROCEDURE DIVISION.                                                           
022900*                                                                               
023000*    ------------------------------------------------------                     
023100*    0000  Top-level driver - initialise, load and classify                     
023200*          the 60-day window of ledger records into the                         
023300*          fixed-partition accumulator table, print the                         
023400*          three tables, close down.                                            
023500*    ------------------------------------------------------                     
023600  0000-MAIN-CONTROL.                                                            
023700      PERFORM 0100-INITIALIZE THRU 0100-EXIT.                                   
023800      PERFORM 0300-LOAD-AND-CLASSIFY THRU 0300-EXIT.                            
023900      PERFORM 0700-PRINT-REPORT THRU 0700-EXIT.                                 
024000      PERFORM 0800-CLOSE-DOWN THRU 0800-EXIT.                                   
024100      STOP RUN.                                                                 
024200  0000-EXIT.                                                                    
024300      EXIT.                                                                     
024400*                                                                               
024500*    ------------------------------------------------------                     
024600*    0100  Start-of-job.  Open the parameter file, read the                     
024700*          one control record, work out the 60-day window                       
024800*          start, then open the job ledger and the report.                      
024900*    ------------------------------------------------------                     
025000  0100-INITIALIZE.                                                              
025100*    Parameter file is opened, read once, and closed straight                   
025200*    back down - Prm-Now-Epoch is the only field this program                   
025300*    needs from it, everything else comes off the ledger.                       
025400      OPEN INPUT PLI-Param-File.                                                
025500      IF PRM-File-Status NOT = "00"                                             
025600         DISPLAY PLI001 PRM-File-Status                                         
025700         MOVE 16 TO RETURN-CODE                                                 
025800         STOP RUN                                                               
025900      END-IF.                                                                   
026000      READ PLI-Param-File                                                       
026100          AT END                                                                
026200              DISPLAY PLI002                                                    
026300              CLOSE PLI-Param-File                                              
026400              MOVE 16 TO RETURN-CODE                                            
026500              STOP RUN                                                          
026600      END-READ.                                                                 
026700      IF PRM-File-Status NOT = "00"                                             
026800         DISPLAY PLI002 PRM-File-Status                                         
026900         CLOSE PLI-Param-File                                                   
027000         MOVE 16 TO RETURN-CODE                                                 
027100         STOP RUN                                                               
027200      END-IF.                                                                   
027300      CLOSE PLI-Param-File.                                                     
027400*    60 days back covers this month and last in full, with a                    
027500*    few days of slack either side for a job that started                       
027600*    right at a month boundary.                                                 
027700      COMPUTE WS-U4-WINDOW-START = PRM-Now-Epoch - (60 * 86400).                
027800      OPEN INPUT PLI-Job-File.                                                  
027900      IF PJB-File-Status NOT = "00"                                             
028000         DISPLAY PLI003 PJB-File-Status                                         
028100         MOVE 16 TO RETURN-CODE                                                 
028200         STOP RUN                                                               
028300      END-IF.                                                                   
028400      OPEN OUTPUT PLI-Month-Rpt-File.                                           
028500  0100-EXIT.                                                                    
028600      EXIT.                                                                     
028700*                                                                               
028800*    ------------------------------------------------------                     
028900*    0300  One pass of the job ledger - every record inside                     
029000*          the 60-day window is classified Current/Previous                     
029100*          by age and folded into the fixed-partition                           
029200*          accumulator table, split small/large by 23 GPU                       
029300*          hours for the wait-time tables.                                      
029400*    ------------------------------------------------------                     
029500  0300-LOAD-AND-CLASSIFY.                                                       
029600*    Zero the accumulator table before the read pass so a                       
029700*    re-run in the same job step never carries over a stale                     
029800*    total from an earlier CALL.                                                
029900      MOVE 1 TO WS-PX.                                                          
030000      PERFORM 0305-ZERO-ONE-PARTITION THRU 0305-EXIT                            
030100          VARYING WS-PX FROM 1 BY 1 UNTIL WS-PX > 3.                            
030200      MOVE "N" TO WS-JOB-EOF-SW.                                                
030300      PERFORM 0310-READ-NEXT-JOB THRU 0310-EXIT                                 
030400          UNTIL WS-JOB-EOF.                                                     
030500  0300-EXIT.                                                                    
030600      EXIT.                                                                     
030700*                                                                               
030800*    ------------------------------------------------------                     
030900*    0305  Zeroes one partition's whole accumulator block -                     
031000*          VARYING-driven from 0300-, once per fixed                            
031100*          partition, ahead of the ledger read pass.                            
031200*    ------------------------------------------------------                     
031300  0305-ZERO-ONE-PARTITION.                                                      
031400      MOVE ZERO TO WS-PA-UTIL-CUR-HRS     (WS-PX)                               
031500                   WS-PA-UTIL-CUR-CNT     (WS-PX)                               
031600                   WS-PA-UTIL-PRV-HRS     (WS-PX)                               
031700                   WS-PA-UTIL-PRV-CNT     (WS-PX)                               
031800                   WS-PA-SM-WAIT-CUR-SUM  (WS-PX)                               
031900                   WS-PA-SM-WAIT-CUR-CT24 (WS-PX)                               
032000                   WS-PA-SM-JOBS-CUR      (WS-PX)                               
032100                   WS-PA-SM-WAIT-PRV-SUM  (WS-PX)                               
032200                   WS-PA-SM-WAIT-PRV-CT24 (WS-PX)                               
032300                   WS-PA-SM-JOBS-PRV      (WS-PX)                               
032400                   WS-PA-LG-WAIT-CUR-SUM  (WS-PX)                               
032500                   WS-PA-LG-WAIT-CUR-CT24 (WS-PX)                               
032600                   WS-PA-LG-JOBS-CUR      (WS-PX)                               
032700                   WS-PA-LG-WAIT-PRV-SUM  (WS-PX)                               
032800                   WS-PA-LG-WAIT-PRV-CT24 (WS-PX)                               
032900                   WS-PA-LG-JOBS-PRV      (WS-PX).                              
033000  0305-EXIT.                                                                    
033100      EXIT.                                                                     
033200*                                                                               
033300*    ------------------------------------------------------                     
033400*    0310  One ledger record per call - filters by window                       
033500*          and partition, classifies Current/Previous by                        
033600*          age, then routes into the util and small/large                       
033700*          wait-time accumulators.                                              
033800*    ------------------------------------------------------                     
033900  0310-READ-NEXT-JOB.                                                           
034000      READ PLI-Job-File                                                         
034100          AT END                                                                
034200              MOVE "Y" TO WS-JOB-EOF-SW                                         
034300              GO TO 0310-EXIT                                                   
034400      END-READ.                                                                 
034500*    Belt-and-braces window check - the ledger is expected                      
034600*    sorted newest-first but this program does not depend on                    
034700*    that ordering to stop early.                                               
034800      IF PJB-Start-Time < WS-U4-WINDOW-START                                    
034900         GO TO 0310-EXIT                                                        
035000      END-IF.                                                                   
035100      PERFORM 0900-ANALYZE-JOB-REC THRU 0900-EXIT.                              
035200      IF PDJ-Age-Days > 60                                                      
035300         GO TO 0310-EXIT                                                        
035400      END-IF.                                                                   
035500      PERFORM 0320-FIND-PARTITION-INDEX THRU 0320-EXIT.                         
035600*    A job on a partition outside the fixed pli/pli-c/pli-lc                    
035700*    set is silently excluded from all three tables - this                      
035800*    report only ever covered the three GPU partitions.                         
035900      IF NOT WS-PART-FOUND                                                      
036000         GO TO 0310-EXIT                                                        
036100      END-IF.                                                                   
036200      IF PDJ-Age-Days <= 30                                                     
036300         SET WS-CLASS-CURRENT TO TRUE                                           
036400      ELSE                                                                      
036500         SET WS-CLASS-PREVIOUS TO TRUE                                          
036600      END-IF.                                                                   
036700      PERFORM 0330-ACCUM-UTIL THRU 0330-EXIT.                                   
036800*    23 GPU hours is the same small/large split point used in                   
036900*    the U5 long-wait report - kept consistent across programs                  
037000*    so the monthly and weekly figures are comparable.                          
037100      IF PDJ-Gpu-Hours <= 23                                                    
037200         PERFORM 0340-ACCUM-SMALL-WAIT THRU 0340-EXIT                           
037300      ELSE                                                                      
037400         PERFORM 0350-ACCUM-LARGE-WAIT THRU 0350-EXIT                           
037500      END-IF.                                                                   
037600  0310-EXIT.                                                                    
037700      EXIT.                                                                     
037800*                                                                               
037900*    ------------------------------------------------------                     
038000*    0320  Looks up Pjb-Partition against the fixed 3-entry                     
038100*          Ws-Part-Name table, sets Ws-Part-Idx on a match.                     
038200*    ------------------------------------------------------                     
038300  0320-FIND-PARTITION-INDEX.                                                    
038400      MOVE "N" TO WS-PART-FOUND-SW.                                             
038500      MOVE 1 TO WS-PX.                                                          
038600      PERFORM 0325-CHECK-ONE-PARTITION THRU 0325-EXIT                           
038700          VARYING WS-PX FROM 1 BY 1 UNTIL WS-PX > 3.                            
038800  0320-EXIT.                                                                    
038900      EXIT.                                                                     
039000*                                                                               
039100*    ------------------------------------------------------                     
039200*    0325  One table entry per call, VARYING-driven from                        
039300*          0320-.                                                               
039400*    ------------------------------------------------------                     
039500  0325-CHECK-ONE-PARTITION.                                                     
039600      IF PJB-Partition = WS-PART-NAME (WS-PX)                                   
039700         MOVE WS-PX TO WS-PART-IDX                                              
039800         MOVE "Y" TO WS-PART-FOUND-SW                                           
039900      END-IF.                                                                   
040000  0325-EXIT.                                                                    
040100      EXIT.                                                                     
040200*                                                                               
040300*    ------------------------------------------------------                     
040400*    0330  Adds one job's Gpu-Hours into the matching                           
040500*          partition's current or previous utilization                          
040600*          bucket, per the age classification set in 0310-.                     
040700*    ------------------------------------------------------                     
040800  0330-ACCUM-UTIL.                                                              
040900      IF WS-CLASS-CURRENT                                                       
041000         ADD PDJ-Gpu-Hours TO WS-PA-UTIL-CUR-HRS (WS-PART-IDX)                  
041100         ADD 1 TO WS-PA-UTIL-CUR-CNT (WS-PART-IDX)                              
041200      ELSE                                                                      
041300         ADD PDJ-Gpu-Hours TO WS-PA-UTIL-PRV-HRS (WS-PART-IDX)                  
041400         ADD 1 TO WS-PA-UTIL-PRV-CNT (WS-PART-IDX)                              
041500      END-IF.                                                                   
041600  0330-EXIT.                                                                    
041700      EXIT.                                                                     
041800*                                                                               
041900*    ------------------------------------------------------                     
042000*    0340  Small-job (<=23 Gpu-Hours) wait-time accumulator -                   
042100*          sum, job count, and a separate count of waits                        
042200*          over 24 hours for the Wait>24h column.                               
042300*    ------------------------------------------------------                     
042400  0340-ACCUM-SMALL-WAIT.                                                        
042500      IF WS-CLASS-CURRENT                                                       
042600         ADD PDJ-Wait-Hours TO WS-PA-SM-WAIT-CUR-SUM (WS-PART-IDX)              
042700         ADD 1 TO WS-PA-SM-JOBS-CUR (WS-PART-IDX)                               
042800         IF PDJ-Wait-Hours > 24                                                 
042900            ADD 1 TO WS-PA-SM-WAIT-CUR-CT24 (WS-PART-IDX)                       
043000         END-IF                                                                 
043100      ELSE                                                                      
043200         ADD PDJ-Wait-Hours TO WS-PA-SM-WAIT-PRV-SUM (WS-PART-IDX)              
043300         ADD 1 TO WS-PA-SM-JOBS-PRV (WS-PART-IDX)                               
043400         IF PDJ-Wait-Hours > 24                                                 
043500            ADD 1 TO WS-PA-SM-WAIT-PRV-CT24 (WS-PART-IDX)                       
043600         END-IF                                                                 
043700      END-IF.                                                                   
043800  0340-EXIT.                                                                    
043900      EXIT.                                                                     
044000*                                                                               
044100*    ------------------------------------------------------                     
044200*    0350  Large-job (>23 Gpu-Hours) wait-time accumulator -                    
044300*          same shape as 0340-, kept a separate paragraph                       
044400*          since it feeds Table 3 rather than Table 2.                          
044500*    ------------------------------------------------------                     
044600  0350-ACCUM-LARGE-WAIT.                                                        
044700      IF WS-CLASS-CURRENT                                                       
044800         ADD PDJ-Wait-Hours TO WS-PA-LG-WAIT-CUR-SUM (WS-PART-IDX)              
044900         ADD 1 TO WS-PA-LG-JOBS-CUR (WS-PART-IDX)                               
045000         IF PDJ-Wait-Hours > 24                                                 
045100            ADD 1 TO WS-PA-LG-WAIT-CUR-CT24 (WS-PART-IDX)                       
045200         END-IF                                                                 
045300      ELSE                                                                      
045400         ADD PDJ-Wait-Hours TO WS-PA-LG-WAIT-PRV-SUM (WS-PART-IDX)              
045500         ADD 1 TO WS-PA-LG-JOBS-PRV (WS-PART-IDX)                               
045600         IF PDJ-Wait-Hours > 24                                                 
045700            ADD 1 TO WS-PA-LG-WAIT-PRV-CT24 (WS-PART-IDX)                       
045800         END-IF                                                                 
045900      END-IF.                                                                   
046000  0350-EXIT.                                                                    
046100      EXIT.                                                                     
046200*                                                                               
046300*    ------------------------------------------------------                     
046400*    0600  Format the month-over-month percent-change group                     
046500*          from Ws-Pc-Cur/Ws-Pc-Prev - blank when Prev is                       
046600*          zero, else "(+NN%)"/"(-NN%)" rounded to a whole                      
046700*          percent.                                                             
046800*    ------------------------------------------------------                     
046900  0600-PCT-CHANGE.                                                              
047000*    Zero previous means no basis for a percentage - leave the                  
047100*    group blank rather than print a misleading "0%" or blow                    
047200*    up on the division below.                                                  
047300      MOVE SPACES TO WS-PCT-GROUP.                                              
047400      IF WS-PC-PREV = ZERO                                                      
047500         GO TO 0600-EXIT                                                        
047600      END-IF.                                                                   
047700      COMPUTE WS-PC-RAW-PCT ROUNDED =                                           
047800              (WS-PC-CUR - WS-PC-PREV) / WS-PC-PREV * 100.                      
047900*    Sign is split off into its own byte and the magnitude                      
048000*    made positive - Ws-Pct-Num is unsigned, PIC 999.                           
048100      IF WS-PC-RAW-PCT < ZERO                                                   
048200         MOVE "-" TO WS-PCT-SIGN                                                
048300         COMPUTE WS-PCT-NUM = WS-PC-RAW-PCT * -1                                
048400      ELSE                                                                      
048500         MOVE "+" TO WS-PCT-SIGN                                                
048600         MOVE WS-PC-RAW-PCT TO WS-PCT-NUM                                       
048700      END-IF.                                                                   
048800      MOVE " (" TO WS-PCT-LPAREN.                                               
048900      MOVE "%)" TO WS-PCT-RPAREN.                                               
049000  0600-EXIT.                                                                    
049100      EXIT.                                                                     
049200*                                                                               
049300*    ------------------------------------------------------                     
049400*    0700  Print the three columnar tables - utilization,                       
049500*          then small-job wait times, then large-job wait                       
049600*          times, one data row per fixed-order partition.                       
049700*    ------------------------------------------------------                     
049800  0700-PRINT-REPORT.                                                            
049900      PERFORM 0710-PRINT-TABLE1 THRU 0710-EXIT.                                 
050000      PERFORM 0720-PRINT-TABLE2 THRU 0720-EXIT.                                 
050100      PERFORM 0730-PRINT-TABLE3 THRU 0730-EXIT.                                 
050200  0700-EXIT.                                                                    
050300      EXIT.                                                                     
050400*                                                                               
050500*    ------------------------------------------------------                     
050600*    0710  Table 1 header and driver - GPU utilization,                         
050700*          one row per fixed-order partition.                                   
050800*    ------------------------------------------------------                     
050900  0710-PRINT-TABLE1.                                                            
051000      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
051100      MOVE "Total GPU Utilization by Partition (Last 30 Days)"                  
051200                               TO WS-RPT-LINE-AREA.                             
051300      WRITE MRP-Print-Line FROM WS-RPT-LINE-AREA.                               
051400      MOVE SPACES TO WS-TBL1-ROW.                                               
051500      MOVE "Partition"        TO WT1-PARTITION.                                 
051600      MOVE "GPU h"            TO WT1-GPU-VALUE.                                 
051700      MOVE "Jobs"             TO WT1-JOBS-VALUE.                                
051800      WRITE MRP-Print-Line FROM WS-RPT-LINE-AREA.                               
051900      MOVE 1 TO WS-PX.                                                          
052000      PERFORM 0715-PRINT-TABLE1-ROW THRU 0715-EXIT                              
052100          VARYING WS-PX FROM 1 BY 1 UNTIL WS-PX > 3.                            
052200      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
052300      WRITE MRP-Print-Line FROM WS-RPT-LINE-AREA.                               
052400  0710-EXIT.                                                                    
052500      EXIT.                                                                     
052600*                                                                               
052700*    ------------------------------------------------------                     
052800*    0715  One utilization row - GPU hours (in thousands,                       
052900*          one decimal via Wsv-Num) and job count, each with                    
053000*          its own month-over-month percent-change group.                       
053100*    ------------------------------------------------------                     
053200  0715-PRINT-TABLE1-ROW.                                                        
053300      COMPUTE WS-BUILD-KHRS ROUNDED =                                           
053400              WS-PA-UTIL-CUR-HRS (WS-PX) / 1000.                                
053500      MOVE WS-PA-UTIL-CUR-HRS (WS-PX) TO WS-PC-CUR.                             
053600      MOVE WS-PA-UTIL-PRV-HRS (WS-PX) TO WS-PC-PREV.                            
053700      PERFORM 0600-PCT-CHANGE THRU 0600-EXIT.                                   
053800      MOVE SPACES TO WS-VALUE-TEXT.                                             
053900      MOVE WS-BUILD-KHRS TO WSV-NUM.                                            
054000      MOVE "k" TO WSV-KSUF.                                                     
054100      MOVE WS-PCT-GROUP TO WSV-PCT.                                             
054200      MOVE SPACES TO WS-TBL1-ROW.                                               
054300      MOVE WS-PART-NAME (WS-PX) TO WT1-PARTITION.                               
054400      MOVE WS-VALUE-TEXT TO WT1-GPU-VALUE.                                      
054500      MOVE WS-PA-UTIL-CUR-CNT (WS-PX) TO WS-PC-CUR.                             
054600      MOVE WS-PA-UTIL-PRV-CNT (WS-PX) TO WS-PC-PREV.                            
054700      PERFORM 0600-PCT-CHANGE THRU 0600-EXIT.                                   
054800      MOVE SPACES TO WS-VALUE-TEXT.                                             
054900      MOVE WS-PA-UTIL-CUR-CNT (WS-PX) TO WSV-NUM.                               
055000      MOVE SPACE TO WSV-KSUF.                                                   
055100      MOVE WS-PCT-GROUP TO WSV-PCT.                                             
055200      MOVE WS-VALUE-TEXT TO WT1-JOBS-VALUE.                                     
055300      WRITE MRP-Print-Line FROM WS-RPT-LINE-AREA.                               
055400  0715-EXIT.                                                                    
055500      EXIT.                                                                     
055600*                                                                               
055700*    ------------------------------------------------------                     
055800*    0720  Table 2 header and driver - small-job wait times,                    
055900*          one row per fixed-order partition.                                   
056000*    ------------------------------------------------------                     
056100  0720-PRINT-TABLE2.                                                            
056200      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
056300      MOVE "Wait Times by Partition (Small Jobs, <=23 GPU hours)"               
056400                               TO WS-RPT-LINE-AREA.                             
056500      WRITE MRP-Print-Line FROM WS-RPT-LINE-AREA.                               
056600      MOVE SPACES TO WS-TBL23-ROW.                                              
056700      MOVE "Partition"        TO WT2-PARTITION.                                 
056800      MOVE "Avg wait (h)"     TO WT2-AVGWAIT-VALUE.                             
056900      MOVE "Wait>24h"         TO WT2-CNT24-VALUE.                               
057000      MOVE "Jobs"             TO WT2-JOBS-VALUE.                                
057100      WRITE MRP-Print-Line FROM WS-RPT-LINE-AREA.                               
057200      MOVE 1 TO WS-PX.                                                          
057300      PERFORM 0725-PRINT-TABLE2-ROW THRU 0725-EXIT                              
057400          VARYING WS-PX FROM 1 BY 1 UNTIL WS-PX > 3.                            
057500      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
057600      WRITE MRP-Print-Line FROM WS-RPT-LINE-AREA.                               
057700  0720-EXIT.                                                                    
057800      EXIT.                                                                     
057900*                                                                               
058000*    ------------------------------------------------------                     
058100*    0725  One small-job wait-time row - average wait                           
058200*          (Ws-Build-Dec1, one decimal), the over-24-hour                       
058300*          count, and the job count, each with its own                          
058400*          percent-change group.                                                
058500*    ------------------------------------------------------                     
058600  0725-PRINT-TABLE2-ROW.                                                        
058700*    Average wait forced to zero rather than dividing by a                      
058800*    zero job count - an idle partition prints "0.0", not a                     
058900*    size error.                                                                
059000      IF WS-PA-SM-JOBS-CUR (WS-PX) = ZERO                                       
059100         MOVE ZERO TO WS-BUILD-DEC1                                             
059200      ELSE                                                                      
059300         COMPUTE WS-BUILD-DEC1 ROUNDED =                                        
059400             WS-PA-SM-WAIT-CUR-SUM (WS-PX) / WS-PA-SM-JOBS-CUR (WS-PX)          
059500      END-IF.                                                                   
059600      IF WS-PA-SM-JOBS-PRV (WS-PX) = ZERO                                       
059700         MOVE ZERO TO WS-PC-PREV                                                
059800      ELSE                                                                      
059900         COMPUTE WS-PC-PREV ROUNDED =                                           
060000             WS-PA-SM-WAIT-PRV-SUM (WS-PX) / WS-PA-SM-JOBS-PRV (WS-PX)          
060100      END-IF.                                                                   
060200      MOVE WS-BUILD-DEC1 TO WS-PC-CUR.                                          
060300      PERFORM 0600-PCT-CHANGE THRU 0600-EXIT.                                   
060400      MOVE SPACES TO WS-VALUE-TEXT.                                             
060500      MOVE WS-BUILD-DEC1 TO WSVD-NUM.                                           
060600      MOVE WS-PCT-GROUP TO WSVD-PCT.                                            
060700      MOVE SPACES TO WS-TBL23-ROW.                                              
060800      MOVE WS-PART-NAME (WS-PX) TO WT2-PARTITION.                               
060900      MOVE WS-VALUE-TEXT TO WT2-AVGWAIT-VALUE.                                  
061000      MOVE WS-PA-SM-WAIT-CUR-CT24 (WS-PX) TO WS-PC-CUR.                         
061100      MOVE WS-PA-SM-WAIT-PRV-CT24 (WS-PX) TO WS-PC-PREV.                        
061200      PERFORM 0600-PCT-CHANGE THRU 0600-EXIT.                                   
061300      MOVE SPACES TO WS-VALUE-TEXT.                                             
061400      MOVE WS-PA-SM-WAIT-CUR-CT24 (WS-PX) TO WSV-NUM.                           
061500      MOVE SPACE TO WSV-KSUF.                                                   
061600      MOVE WS-PCT-GROUP TO WSV-PCT.                                             
061700      MOVE WS-VALUE-TEXT TO WT2-CNT24-VALUE.                                    
061800      MOVE WS-PA-SM-JOBS-CUR (WS-PX) TO WS-PC-CUR.                              
061900      MOVE WS-PA-SM-JOBS-PRV (WS-PX) TO WS-PC-PREV.                             
062000      PERFORM 0600-PCT-CHANGE THRU 0600-EXIT.                                   
062100      MOVE SPACES TO WS-VALUE-TEXT.                                             
062200      MOVE WS-PA-SM-JOBS-CUR (WS-PX) TO WSV-NUM.                                
062300      MOVE SPACE TO WSV-KSUF.                                                   
062400      MOVE WS-PCT-GROUP TO WSV-PCT.                                             
062500      MOVE WS-VALUE-TEXT TO WT2-JOBS-VALUE.                                     
062600      WRITE MRP-Print-Line FROM WS-RPT-LINE-AREA.                               
062700  0725-EXIT.                                                                    
062800      EXIT.                                                                     
062900*                                                                               
063000*    ------------------------------------------------------                     
063100*    0730  Table 3 header and driver - large-job wait times,                    
063200*          same shape as Table 2.                                               
063300*    ------------------------------------------------------                     
063400  0730-PRINT-TABLE3.                                                            
063500      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
063600      MOVE "Wait Times by Partition (Large Jobs, >23 GPU hours)"                
063700                               TO WS-RPT-LINE-AREA.                             
063800      WRITE MRP-Print-Line FROM WS-RPT-LINE-AREA.                               
063900      MOVE SPACES TO WS-TBL23-ROW.                                              
064000      MOVE "Partition"        TO WT2-PARTITION.                                 
064100      MOVE "Avg wait (h)"     TO WT2-AVGWAIT-VALUE.                             
064200      MOVE "Wait>24h"         TO WT2-CNT24-VALUE.                               
064300      MOVE "Jobs"             TO WT2-JOBS-VALUE.                                
064400      WRITE MRP-Print-Line FROM WS-RPT-LINE-AREA.                               
064500      MOVE 1 TO WS-PX.                                                          
064600      PERFORM 0735-PRINT-TABLE3-ROW THRU 0735-EXIT                              
064700          VARYING WS-PX FROM 1 BY 1 UNTIL WS-PX > 3.                            
064800      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
064900      WRITE MRP-Print-Line FROM WS-RPT-LINE-AREA.                               
065000  0730-EXIT.                                                                    
065100      EXIT.                                                                     
065200*                                                                               
065300*    ------------------------------------------------------                     
065400*    0735  One large-job wait-time row - same layout as                         
065500*          0725-, against the large-job accumulator block.                      
065600*    ------------------------------------------------------                     
065700  0735-PRINT-TABLE3-ROW.                                                        
065800      IF WS-PA-LG-JOBS-CUR (WS-PX) = ZERO                                       
065900         MOVE ZERO TO WS-BUILD-DEC1                                             
066000      ELSE                                                                      
066100         COMPUTE WS-BUILD-DEC1 ROUNDED =                                        
066200             WS-PA-LG-WAIT-CUR-SUM (WS-PX) / WS-PA-LG-JOBS-CUR (WS-PX)          
066300      END-IF.                                                                   
066400      IF WS-PA-LG-JOBS-PRV (WS-PX) = ZERO                                       
066500         MOVE ZERO TO WS-PC-PREV                                                
066600      ELSE                                                                      
066700         COMPUTE WS-PC-PREV ROUNDED =                                           
066800             WS-PA-LG-WAIT-PRV-SUM (WS-PX) / WS-PA-LG-JOBS-PRV (WS-PX)          
066900      END-IF.                                                                   
067000      MOVE WS-BUILD-DEC1 TO WS-PC-CUR.                                          
067100      PERFORM 0600-PCT-CHANGE THRU 0600-EXIT.                                   
067200      MOVE SPACES TO WS-VALUE-TEXT.                                             
067300      MOVE WS-BUILD-DEC1 TO WSVD-NUM.                                           
067400      MOVE WS-PCT-GROUP TO WSVD-PCT.                                            
067500      MOVE SPACES TO WS-TBL23-ROW.                                              
067600      MOVE WS-PART-NAME (WS-PX) TO WT2-PARTITION.                               
067700      MOVE WS-VALUE-TEXT TO WT2-AVGWAIT-VALUE.                                  
067800      MOVE WS-PA-LG-WAIT-CUR-CT24 (WS-PX) TO WS-PC-CUR.                         
067900      MOVE WS-PA-LG-WAIT-PRV-CT24 (WS-PX) TO WS-PC-PREV.                        
068000      PERFORM 0600-PCT-CHANGE THRU 0600-EXIT.                                   
068100      MOVE SPACES TO WS-VALUE-TEXT.                                             
068200      MOVE WS-PA-LG-WAIT-CUR-CT24 (WS-PX) TO WSV-NUM.                           
068300      MOVE SPACE TO WSV-KSUF.                                                   
068400      MOVE WS-PCT-GROUP TO WSV-PCT.                                             
068500      MOVE WS-VALUE-TEXT TO WT2-CNT24-VALUE.                                    
068600      MOVE WS-PA-LG-JOBS-CUR (WS-PX) TO WS-PC-CUR.                              
068700      MOVE WS-PA-LG-JOBS-PRV (WS-PX) TO WS-PC-PREV.                             
068800      PERFORM 0600-PCT-CHANGE THRU 0600-EXIT.                                   
068900      MOVE SPACES TO WS-VALUE-TEXT.                                             
069000      MOVE WS-PA-LG-JOBS-CUR (WS-PX) TO WSV-NUM.                                
069100      MOVE SPACE TO WSV-KSUF.                                                   
069200      MOVE WS-PCT-GROUP TO WSV-PCT.                                             
069300      MOVE WS-VALUE-TEXT TO WT2-JOBS-VALUE.                                     
069400      WRITE MRP-Print-Line FROM WS-RPT-LINE-AREA.                               
069500  0735-EXIT.                                                                    
069600      EXIT.                                                                     
069700*                                                                               
069800*    ------------------------------------------------------                     
069900*    0800  End of job - close all files down.                                   
070000*    ------------------------------------------------------                     
070100  0800-CLOSE-DOWN.                                                              
070200*    Param file was already closed back in 0100- once the                       
070300*    control record was in hand, only these two remain open.                    
070400      CLOSE PLI-Job-File.                                                       
070500      CLOSE PLI-Month-Rpt-File.                                                 
070600  0800-EXIT.                                                                    
070700      EXIT.                                                                     
070800*                                                                               
070900*    ------------------------------------------------------                     
071000*    0900  Turn one raw job record into its three derived                       
071100*          fields - shared, byte for byte, with the other                       
071200*          three PLI programs.                                                  
071300*    ------------------------------------------------------                     
071400  0900-ANALYZE-JOB-REC.                                                         
071500*    Gpu-Hours - elapsed run time times allocated GPUs,                         
071600*    converted from seconds to hours.                                           
071700      COMPUTE PDJ-Gpu-Hours ROUNDED =                                           
071800              (PJB-Elapsed-Secs * PJB-Gpu-Count) / 3600.                        
071900*    A record with a bad Start-Time earlier than its own                        
072000*    Submit-Time should never occur, but treat it as a                          
072100*    zero wait rather than let a negative value through.                        
072200      IF PJB-Start-Time < PJB-Submit-Time                                       
072300         MOVE ZERO TO PDJ-Wait-Hours                                            
072400      ELSE                                                                      
072500         COMPUTE PDJ-Wait-Hours ROUNDED =                                       
072600                 (PJB-Start-Time - PJB-Submit-Time) / 3600                      
072700      END-IF.                                                                   
072800*    Age-Days is truncated, not rounded - consistent with                       
072900*    the other three programs' 0900- paragraph.                                 
073000      COMPUTE PDJ-Age-Days =                                                    
073100              (PRM-Now-Epoch - PJB-Start-Time) / 86400.                         
073200  0900-EXIT.                                                                    
073300      EXIT.                                                                     
