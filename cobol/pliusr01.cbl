000100*****************************************************************               
000200*                 High Priority GPU Usage Report                *               
000300*                                                                *              
000400*           Reads the job accounting ledger for one             *               
000500*           user and prints the HP quota usage report           *               
000600*****************************************************************               
000700  IDENTIFICATION DIVISION.                                                      
000800  PROGRAM-ID.             PLIUSR01.                                             
000900  AUTHOR.                 R A HANLON.                                           
001000  INSTALLATION.           UNIVERSITY COMPUTING CENTER.                          
001100  DATE-WRITTEN.           04/06/1988.                                           
001200  DATE-COMPILED.                                                                
001300  SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.                     
001400*                                                                               
001500*    Remarks.            High Priority GPU usage report for                     
001600*                         one PLI cluster user - reads the                      
001700*                         job accounting ledger (PLI-Job-File)                  
001800*                         for the requested user, accumulates                   
001900*                         GPU-hours over the quota window and                   
002000*                         prints the usage report with the                      
002100*                         quota-recovery forecast.                              
002200*                                                                               
002300*    Called modules.     None.                                                  
002400*    Files used.         PLIPARM.  Run parameters.                              
002500*                         PLIJOB.   Job accounting ledger.                      
002600*                         USRRPT.   Usage report (output).                      
002700*                                                                               
002800*    Error messages used.                                                       
002900*                         PLI001 - PLI004.                                      
003000*                                                                               
003100* Changes:                                                                      
003200* 04/06/88 rah -       Created.                                                 
003300* 21/02/89 rah -    .01 Added over-quota warning block.                         
003400* 19/09/89 rah -    .02 Forecast horizons added, 4 points.                      
003500* 11/02/94 dcm - 1.1.00 Support for pli-lc partition, widened                   
003600*                       partition/qos fields.                                   
003700* 03/03/95 dcm -    .01 Wait-hours widened, see wsplider.                       
003800* 14/11/97 smo - 2.0.00 Y2K: job times now carried as epoch                     
003900*                       seconds throughout, replaced the old                    
004000*                       ccyymmdd+hhmmss split fields and the                    
004100*                       2-digit year cycle-date print routine.                  
004200* 17/08/98 smo -    .01 Y2K: PRM-Now-Epoch widened to 9(12).                    
004300* 22/03/99 smo -    .02 Y2K: retested cycle-end rollover at                     
004400*                       year end, no defects found.                             
004500* 30/01/02 tjw - 2.1.00 Rolling-window mode added alongside                     
004600*                       the original calendar-month mode.                       
004700* 15/07/06 tjw -    .01 Progress bar routine factored out to                    
004800*                       its own paragraph for re-use by the                     
004900*                       admin sweep notices.                                    
005000* 09/03/09 dcm -    .02 Wait-Hours no longer goes negative when                 
005100*                       a job's Start-Time precedes its Submit-                 
005200*                       Time - clamped to zero in 0900-Analyze.                 
005300* 18/06/11 tjw -    .03 Ws-User-Job-Table depending-on bound                    
005400*                       raised from 500 to 2000 - a heavy                       
005500*                       array job user was truncating silently.                 
005600* 02/02/13 smo -    .04 Comment pass only - added the section                   
005700*                       banners below, no logic changed.                        
005800*****************************************************************               
005900  ENVIRONMENT DIVISION.                                                         
006000  CONFIGURATION SECTION.                                                        
006100  SPECIAL-NAMES.                                                                
006200      C01                   IS TOP-OF-FORM                                      
006300      CLASS PLI-ALPHA       IS "A" THRU "Z"                                     
006400      UPSI-0                ON STATUS IS PLI-CFG-VARIANT-ON                     
006500                             OFF STATUS IS PLI-CFG-VARIANT-OFF.                 
006600  INPUT-OUTPUT SECTION.                                                         
006700  FILE-CONTROL.                                                                 
006800  copy "selplprm.cob".                                                          
006900  copy "selplijob.cob".                                                         
007000  copy "selplusr.cob".                                                          
007100*                                                                               
007200  DATA DIVISION.                                                                
007300  FILE SECTION.                                                                 
007400  copy "fdplprm.cob".                                                           
007500  copy "fdplijob.cob".                                                          
007600  copy "fdplusr.cob".                                                           
007700*                                                                               
007800  WORKING-STORAGE SECTION.                                                      
007900  77  WS-PROG-NAME          PIC X(17) VALUE                                     
008000      "PLIUSR01 (2.1.00)".                                                      
008100*                                                                               
008200  copy "wsplerr.cob".                                                           
008300  copy "wsplider.cob".                                                          
008400*                                                                               
008500  01  WS-FILE-STATUS-GROUP.                                                     
008600      03  PRM-FILE-STATUS   PIC XX.                                             
008700      03  PJB-FILE-STATUS   PIC XX.                                             
008800      03  URP-FILE-STATUS   PIC XX.                                             
008900      03  FILLER            PIC X.                                              
009000*                                                                               
009100  01  WS-SWITCHES.                                                              
009200      03  WS-JOB-EOF-SW     PIC X         VALUE "N".                            
009300          88  WS-JOB-EOF                  VALUE "Y".                            
009400      03  WS-ROLLING-SW     PIC X         VALUE "N".                            
009500          88  WS-ROLLING-MODE             VALUE "Y".                            
009600      03  FILLER            PIC X.                                              
009700*                                                                               
009800  01  WS-COUNTERS.                                                              
009900      03  WS-USER-JOB-CT    PIC 9(4)      COMP VALUE ZERO.                      
010000      03  WS-BAR-IDX        PIC 99        COMP.                                 
010100      03  WS-BAR-FILL-CT    PIC 99        COMP.                                 
010200      03  WS-FX             PIC 9         COMP.                                 
010300      03  WS-UJ-IDX         PIC 9(4)      COMP.                                 
010400      03  WS-YR-FOR-CALC    PIC 9(4)      COMP.                                 
010500      03  WS-MO-FOR-CALC    PIC 99        COMP.                                 
010600      03  WS-YEAR-LENGTH    PIC 9(3)      COMP.                                 
010700      03  WS-DIM-CURRENT    PIC 99        COMP.                                 
010800      03  WS-DAYS-SINCE-EPOCH                                                   
010900                            PIC 9(6)      COMP.                                 
011000      03  WS-LOOP-YEAR      PIC 9(4)      COMP.                                 
011100      03  WS-LOOP-MONTH     PIC 99        COMP.                                 
011200      03  WS-SECS-OF-DAY    PIC 9(5)      COMP.                                 
011300      03  WS-HH-SECS        PIC 9(5)      COMP.                                 
011400      03  WS-REM-SECS       PIC 9(5)      COMP.                                 
011500      03  WS-MM-SECS        PIC 9(5)      COMP.                                 
011600      03  WS-DIV-QUOT       PIC 9(4)      COMP.                                 
011700      03  FILLER            PIC X.                                              
011800*                                                                               
011900  01  WS-WINDOW-DATA.                                                           
012000      03  WS-WINDOW-START   PIC 9(12)     COMP.                                 
012100      03  WS-WINDOW-END     PIC 9(12)     COMP.                                 
012200      03  WS-MONTH-START-EPOCH                                                  
012300                            PIC 9(12)     COMP.                                 
012400      03  WS-HORIZON-START  PIC 9(12)     COMP.                                 
012500      03  FILLER            PIC X.                                              
012600*                                                                               
012700  01  WS-USAGE-DATA.                                                            
012800      03  WS-USED-HOURS     PIC S9(9)V9(4) COMP-3.                              
012900      03  WS-REMAINING      PIC S9(7)V99  COMP-3.                               
013000      03  WS-PERCENT-USED   PIC S9(3)V9(4) COMP-3.                              
013100      03  WS-HORIZON-USAGE  PIC S9(9)V9(4) COMP-3.                              
013200      03  WS-HORIZON-AVAIL  PIC S9(7)V99  COMP-3.                               
013300      03  FILLER            PIC X.                                              
013400*                                                                               
013500  01  WS-LAST-PARTITION     PIC X(8)      VALUE SPACES.                         
013600  01  WS-LAST-QOS           PIC X(8)      VALUE SPACES.                         
013700*                                                                               
013800* Occurs-depending job table for the target user's jobs                         
013900* inside the window - avoids re-reading PLI-Job-File once                       
014000* per forecast horizon.                                                         
014100  01  WS-USER-JOB-TABLE.                                                        
014200      03  WS-USER-JOB-ENTRY OCCURS 1 TO 2000 TIMES                              
014300                            DEPENDING ON WS-USER-JOB-CT.                        
014400          05  WS-UJ-START-TIME                                                  
014500                            PIC 9(12)     COMP.                                 
014600          05  WS-UJ-GPU-HOURS                                                   
014700                            PIC S9(9)V9(4) COMP-3.                              
014800*                                                                               
014900* Forecast-horizon literals, unpacked via redefinition -                        
015000* the classic way to seed a small occurs table with fixed                       
015100* values without four separate MOVE statements.                                 
015200  01  WS-FORECAST-INIT.                                                         
015300      03  FILLER            PIC X(12)     VALUE                                 
015400          "012024072168".                                                       
015500  01  WS-FORECAST-HORIZONS REDEFINES WS-FORECAST-INIT.                          
015600      03  WS-FC-HORIZON-VAL PIC 9(3)      OCCURS 4 TIMES.                       
015700  01  WS-FORECAST-AVAIL.                                                        
015800      03  WS-FC-AVAIL-HOURS PIC S9(7)V99  COMP-3                                
015900                            OCCURS 4 TIMES.                                     
016000*                                                                               
016100* Days-in-month table, likewise seeded via redefinition.                        
016200  01  WS-DIM-INIT.                                                              
016300      03  FILLER            PIC X(24)     VALUE                                 
016400          "312831303130313130313031".                                           
016500  01  WS-DIM-TABLE-GROUP REDEFINES WS-DIM-INIT.                                 
016600      03  WS-DIM-TABLE      PIC 99        OCCURS 12 TIMES.                      
016700*                                                                               
016800* Calendar breakdown of an epoch value - see 0950-.  Kept as                    
016900* three zoned fields so WS-CALENDAR-DATE9 below can lay the                     
017000* same bytes out as one 8-digit ccyymmdd value for the day-                     
017100* of-week style checks a later maintainer may need to add.                      
017200  01  WS-CALENDAR-DATE.                                                         
017300      03  WS-CAL-YEAR       PIC 9(4).                                           
017400      03  WS-CAL-MONTH      PIC 99.                                             
017500      03  WS-CAL-DAY        PIC 99.                                             
017600  01  WS-CALENDAR-DATE9 REDEFINES WS-CALENDAR-DATE                              
017700                            PIC 9(8).                                           
017800*                                                                               
017900  01  WS-CALENDAR-TIME.                                                         
018000      03  WS-CAL-HH         PIC 99        COMP.                                 
018100      03  WS-CAL-MM         PIC 99        COMP.                                 
018200      03  WS-CAL-SS         PIC 99        COMP.                                 
018300      03  FILLER            PIC X.                                              
018400*                                                                               
018500  01  WS-EPOCH-WORK         PIC 9(12)     COMP.                                 
018600*                                                                               
018700* Timestamp built one field at a time from the calendar                         
018800* breakdown, then copied whole into the cycle-start/end                         
018900* display fields before the next 0950- call overlays it.                        
019000  01  WS-TIMESTAMP-TEXT.                                                        
019100      03  WS-TS-YEAR        PIC 9(4).                                           
019200      03  FILLER            PIC X         VALUE "-".                            
019300      03  WS-TS-MONTH       PIC 99.                                             
019400      03  FILLER            PIC X         VALUE "-".                            
019500      03  WS-TS-DAY         PIC 99.                                             
019600      03  FILLER            PIC X         VALUE "-".                            
019700      03  WS-TS-HH          PIC 99.                                             
019800      03  FILLER            PIC X         VALUE ":".                            
019900      03  WS-TS-MM          PIC 99.                                             
020000      03  FILLER            PIC X         VALUE ":".                            
020100      03  WS-TS-SS          PIC 99.                                             
020200*                                                                               
020300  01  WS-CYCLE-START-TXT    PIC X(19)     VALUE SPACES.                         
020400  01  WS-CYCLE-END-TXT      PIC X(19)     VALUE SPACES.                         
020500*                                                                               
020600  01  WS-BAR-LINE           PIC X(20)     VALUE ALL "-".                        
020700  01  WS-PCT-DISPLAY        PIC ZZ9.99.                                         
020800  01  WS-USED-DISPLAY       PIC -(6)9.99.                                       
020900  01  WS-REM-DISPLAY        PIC -(6)9.99.                                       
021000  01  WS-FC-DISPLAY         PIC -(6)9.99.                                       
021100  01  WS-WINDOW-DAYS-DISPLAY                                                    
021200                            PIC ZZ9.                                            
021300*                                                                               
021400  01  WS-RPT-PART-QOS.                                                          
021500      03  WS-RPT-PARTITION  PIC X(8)      VALUE SPACES.                         
021600      03  FILLER            PIC X         VALUE "/".                            
021700      03  WS-RPT-QOS        PIC X(8)      VALUE SPACES.                         
021800*                                                                               
021900* One 80-byte report line, laid out three different ways                        
022000* depending which part of the report is being written -                         
022100* saves keeping three separate WRITE record areas.                              
022200  01  WS-RPT-LINE-AREA      PIC X(80)     VALUE SPACES.                         
022300*                                                                               
022400  01  WS-RPT-DETAIL REDEFINES WS-RPT-LINE-AREA.                                 
022500      03  WSR-LABEL         PIC X(20).                                          
022600      03  WSR-VALUE         PIC X(20).                                          
022700      03  WSR-UNIT          PIC X(10).                                          
022800      03  FILLER            PIC X(30).                                          
022900*                                                                               
023000  01  WS-RPT-BAR REDEFINES WS-RPT-LINE-AREA.                                    
023100      03  WSR-BAR-LBRACKET  PIC X.                                              
023200      03  WSR-BAR           PIC X(20).                                          
023300      03  WSR-BAR-RBRACKET  PIC X(2).                                           
023400      03  WSR-PCT           PIC ZZ9.99.                                         
023500      03  WSR-BAR-PCT-SIGN  PIC X.                                              
023600      03  FILLER            PIC X(54).                                          
023700*                                                                               
023800  LINKAGE SECTION.                                                              
023900*                                                                               
024000  PROCEDURE DIVISION.                                                           
024100*                                                                               
024200*                                                                               
024300*    ------------------------------------------------------                     
024400*    0000  Top-level driver - open files, size the window,                      
024500*          walk the ledger accumulating usage, then print the                   
024600*          one report and close down.  Mirrors the shape of                     
024700*          every PLI batch program's outer control paragraph.                   
024800*    ------------------------------------------------------                     
024900  0000-MAIN-CONTROL.                                                            
025000      PERFORM 0100-INITIALIZE THRU 0100-EXIT.                                   
025100      PERFORM 0300-ACCUMULATE-USAGE THRU 0300-EXIT.                             
025200      PERFORM 0400-COMPUTE-FORECAST THRU 0400-EXIT.                             
025300      PERFORM 0500-PRINT-REPORT THRU 0500-EXIT.                                 
025400      PERFORM 0600-CLOSE-DOWN THRU 0600-EXIT.                                   
025500      STOP RUN.                                                                 
025600  0000-EXIT.                                                                    
025700      EXIT.                                                                     
025800*                                                                               
025900*    ------------------------------------------------------                     
026000*    0100  Start-of-job.  Open the parameter file, read the                     
026100*          one control record, work out the quota window,                       
026200*          then open the job ledger and usage report.                           
026300*    ------------------------------------------------------                     
026400  0100-INITIALIZE.                                                              
026500      OPEN INPUT PLI-Param-File.                                                
026600      IF PRM-File-Status NOT = "00"                                             
026700         DISPLAY PLI001 PRM-File-Status                                         
026800         MOVE 16 TO RETURN-CODE                                                 
026900         STOP RUN                                                               
027000      END-IF.                                                                   
027100      READ PLI-Param-File                                                       
027200          AT END                                                                
027300              DISPLAY PLI002                                                    
027400              CLOSE PLI-Param-File                                              
027500              MOVE 16 TO RETURN-CODE                                            
027600              STOP RUN                                                          
027700      END-READ.                                                                 
027800      IF PRM-File-Status NOT = "00"                                             
027900         DISPLAY PLI002 PRM-File-Status                                         
028000         CLOSE PLI-Param-File                                                   
028100         MOVE 16 TO RETURN-CODE                                                 
028200         STOP RUN                                                               
028300      END-IF.                                                                   
028400      CLOSE PLI-Param-File.                                                     
028500      IF PRM-Rolling-Window-Min > ZERO                                          
028600         SET WS-ROLLING-MODE TO TRUE                                            
028700      END-IF.                                                                   
028800      PERFORM 0110-DETERMINE-WINDOW THRU 0110-EXIT.                             
028900      PERFORM 0120-FORMAT-CYCLE-TIMES THRU 0120-EXIT.                           
029000      OPEN INPUT PLI-Job-File.                                                  
029100      IF PJB-File-Status NOT = "00"                                             
029200         DISPLAY PLI003 PJB-File-Status                                         
029300         MOVE 16 TO RETURN-CODE                                                 
029400         STOP RUN                                                               
029500      END-IF.                                                                   
029600      OPEN OUTPUT PLI-User-Rpt-File.                                            
029700      MOVE "N" TO WS-JOB-EOF-SW.                                                
029800  0100-EXIT.                                                                    
029900      EXIT.                                                                     
030000*                                                                               
030100*                                                                               
030200*    ------------------------------------------------------                     
030300*    0110  Rolling-window mode sizes the window off Prm-                        
030400*          Rolling-Window-Min; calendar-month mode instead                      
030500*          starts at the first instant of the current month,                    
030600*          computed by walking back whole months from Now.                      
030700*    ------------------------------------------------------                     
030800  0110-DETERMINE-WINDOW.                                                        
030900      MOVE PRM-Now-Epoch TO WS-EPOCH-WORK.                                      
031000      PERFORM 0950-EPOCH-TO-CALENDAR THRU 0950-EXIT.                            
031100      IF WS-ROLLING-MODE                                                        
031200         COMPUTE WS-WINDOW-START =                                              
031300                 PRM-Now-Epoch - (PRM-Rolling-Window-Min * 60)                  
031400      ELSE                                                                      
031500         PERFORM 0970-CALC-MONTH-START-EPOCH THRU 0970-EXIT                     
031600         MOVE WS-MONTH-START-EPOCH TO WS-WINDOW-START                           
031700      END-IF.                                                                   
031800      MOVE PRM-Now-Epoch TO WS-WINDOW-END.                                      
031900  0110-EXIT.                                                                    
032000      EXIT.                                                                     
032100*                                                                               
032200*                                                                               
032300*    ------------------------------------------------------                     
032400*    0120  Builds the two display strings printed in the                        
032500*          report header - cycle start and cycle end - by                       
032600*          handing each epoch value to the calendar converter.                  
032700*    ------------------------------------------------------                     
032800  0120-FORMAT-CYCLE-TIMES.                                                      
032900      MOVE WS-WINDOW-START TO WS-EPOCH-WORK.                                    
033000      PERFORM 0950-EPOCH-TO-CALENDAR THRU 0950-EXIT.                            
033100      PERFORM 0125-BUILD-TIMESTAMP THRU 0125-EXIT.                              
033200      MOVE WS-TIMESTAMP-TEXT TO WS-CYCLE-START-TXT.                             
033300      MOVE WS-WINDOW-END TO WS-EPOCH-WORK.                                      
033400      PERFORM 0950-EPOCH-TO-CALENDAR THRU 0950-EXIT.                            
033500      PERFORM 0125-BUILD-TIMESTAMP THRU 0125-EXIT.                              
033600      MOVE WS-TIMESTAMP-TEXT TO WS-CYCLE-END-TXT.                               
033700  0120-EXIT.                                                                    
033800      EXIT.                                                                     
033900*                                                                               
034000*                                                                               
034100*    ------------------------------------------------------                     
034200*    0125  Common epoch-to-text helper shared by both the                       
034300*          header and the monthly-reset note - calls the                        
034400*          0950- chain and edits the pieces into one string.                    
034500*    ------------------------------------------------------                     
034600  0125-BUILD-TIMESTAMP.                                                         
034700      MOVE WS-CAL-YEAR  TO WS-TS-YEAR.                                          
034800      MOVE WS-CAL-MONTH TO WS-TS-MONTH.                                         
034900      MOVE WS-CAL-DAY   TO WS-TS-DAY.                                           
035000      MOVE WS-CAL-HH    TO WS-TS-HH.                                            
035100      MOVE WS-CAL-MM    TO WS-TS-MM.                                            
035200      MOVE WS-CAL-SS    TO WS-TS-SS.                                            
035300  0125-EXIT.                                                                    
035400      EXIT.                                                                     
035500*                                                                               
035600*    ------------------------------------------------------                     
035700*    0300  Scan the job ledger for the target user; every                       
035800*          matching job that started inside the quota                           
035900*          window is added to Used-Hours and kept in the                        
036000*          small job table so 0400- can re-use it for the                       
036100*          forecast without re-reading the ledger.                              
036200*    ------------------------------------------------------                     
036300  0300-ACCUMULATE-USAGE.                                                        
036400      MOVE ZERO TO WS-USED-HOURS WS-USER-JOB-CT.                                
036500      PERFORM 0310-READ-NEXT-JOB THRU 0310-EXIT                                 
036600          UNTIL WS-JOB-EOF.                                                     
036700      IF WS-USER-JOB-CT = ZERO                                                  
036800         DISPLAY PLI004                                                         
036900      END-IF.                                                                   
037000  0300-EXIT.                                                                    
037100      EXIT.                                                                     
037200*                                                                               
037300*                                                                               
037400*    ------------------------------------------------------                     
037500*    0310  One PLI-Job-File record per call.  Skips any                         
037600*          job outside the accumulation window or belonging                     
037700*          to a different user - only START-TIME-in-window                      
037800*          jobs for the current user feed the usage total.                      
037900*    ------------------------------------------------------                     
038000  0310-READ-NEXT-JOB.                                                           
038100      READ PLI-Job-File                                                         
038200          AT END                                                                
038300              MOVE "Y" TO WS-JOB-EOF-SW                                         
038400              GO TO 0310-EXIT                                                   
038500      END-READ.                                                                 
038600      IF PJB-User-Id NOT = PRM-Target-User-Id                                   
038700         GO TO 0310-EXIT                                                        
038800      END-IF.                                                                   
038900      IF PJB-Start-Time < WS-WINDOW-START                                       
039000         GO TO 0310-EXIT                                                        
039100      END-IF.                                                                   
039200      IF PJB-Start-Time > WS-WINDOW-END                                         
039300         GO TO 0310-EXIT                                                        
039400      END-IF.                                                                   
039500      PERFORM 0900-ANALYZE-JOB-REC THRU 0900-EXIT.                              
039600      ADD PDJ-Gpu-Hours TO WS-USED-HOURS.                                       
039700      MOVE PJB-Partition TO WS-LAST-PARTITION.                                  
039800      MOVE PJB-Qos       TO WS-LAST-QOS.                                        
039900      IF WS-USER-JOB-CT < 2000                                                  
040000         ADD 1 TO WS-USER-JOB-CT                                                
040100         MOVE PJB-Start-Time TO WS-UJ-START-TIME (WS-USER-JOB-CT)               
040200         MOVE PDJ-Gpu-Hours  TO WS-UJ-GPU-HOURS  (WS-USER-JOB-CT)               
040300      END-IF.                                                                   
040400  0310-EXIT.                                                                    
040500      EXIT.                                                                     
040600*                                                                               
040700*    ------------------------------------------------------                     
040800*    0400  Available-quota forecast at +12/+24/+72/+168                         
040900*          hours - re-total the in-memory job table using a                     
041000*          later window-start for each horizon.  Skipped                        
041100*          entirely in calendar-month mode (see 0500-).                         
041200*    ------------------------------------------------------                     
041300  0400-COMPUTE-FORECAST.                                                        
041400      IF NOT WS-ROLLING-MODE                                                    
041500         GO TO 0400-EXIT                                                        
041600      END-IF.                                                                   
041700      MOVE 1 TO WS-FX.                                                          
041800      PERFORM 0410-COMPUTE-ONE-HORIZON THRU 0410-EXIT                           
041900          VARYING WS-FX FROM 1 BY 1 UNTIL WS-FX > 4.                            
042000  0400-EXIT.                                                                    
042100      EXIT.                                                                     
042200*                                                                               
042300*                                                                               
042400*    ------------------------------------------------------                     
042500*    0410  One forecast horizon (12/24/72/168h) - walks                         
042600*          the in-memory job table again, re-totalling usage                    
042700*          as of a later window-start, then subtracts from                      
042800*          quota to get Ws-Forecast-Avail for that horizon.                     
042900*    ------------------------------------------------------                     
043000  0410-COMPUTE-ONE-HORIZON.                                                     
043100      COMPUTE WS-HORIZON-START =                                                
043200              WS-WINDOW-START + (WS-FC-HORIZON-VAL (WS-FX) * 3600).             
043300      MOVE ZERO TO WS-HORIZON-USAGE.                                            
043400      IF WS-USER-JOB-CT > ZERO                                                  
043500         PERFORM 0420-ADD-IF-IN-HORIZON THRU 0420-EXIT                          
043600             VARYING WS-UJ-IDX FROM 1 BY 1                                      
043700             UNTIL WS-UJ-IDX > WS-USER-JOB-CT                                   
043800      END-IF.                                                                   
043900      COMPUTE WS-FC-AVAIL-HOURS (WS-FX) =                                       
044000              PRM-Quota-Hours - WS-HORIZON-USAGE.                               
044100  0410-EXIT.                                                                    
044200      EXIT.                                                                     
044300*                                                                               
044400*                                                                               
044500*    ------------------------------------------------------                     
044600*    0420  A job still counts toward usage at the horizon                       
044700*          instant only if its Start-Time falls on or after                     
044800*          the horizon's later window-start.                                    
044900*    ------------------------------------------------------                     
045000  0420-ADD-IF-IN-HORIZON.                                                       
045100      IF WS-UJ-START-TIME (WS-UJ-IDX) >= WS-HORIZON-START                       
045200         ADD WS-UJ-GPU-HOURS (WS-UJ-IDX) TO WS-HORIZON-USAGE                    
045300      END-IF.                                                                   
045400  0420-EXIT.                                                                    
045500      EXIT.                                                                     
045600*                                                                               
045700*    ------------------------------------------------------                     
045800*    0500  Print the usage report - header block, the 20                        
045900*          cell progress bar, the over-quota warning (only                      
046000*          when usage exceeds 100%) and either the forecast                     
046100*          block (rolling-window mode) or the monthly reset                     
046200*          note (calendar-month mode).                                          
046300*    ------------------------------------------------------                     
046400  0500-PRINT-REPORT.                                                            
046500      MOVE WS-LAST-PARTITION TO WS-RPT-PARTITION.                               
046600      MOVE WS-LAST-QOS       TO WS-RPT-QOS.                                     
046700      COMPUTE WS-REMAINING = PRM-Quota-Hours - WS-USED-HOURS.                   
046800      IF PRM-Quota-Hours = ZERO                                                 
046900         MOVE ZERO TO WS-PERCENT-USED                                           
047000      ELSE                                                                      
047100         COMPUTE WS-PERCENT-USED =                                              
047200                 WS-USED-HOURS / PRM-Quota-Hours                                
047300      END-IF.                                                                   
047400      PERFORM 0510-BUILD-PROGRESS-BAR THRU 0510-EXIT.                           
047500      PERFORM 0520-WRITE-HEADER THRU 0520-EXIT.                                 
047600      IF WS-PERCENT-USED > 1                                                    
047700         PERFORM 0530-WRITE-OVER-QUOTA THRU 0530-EXIT                           
047800      END-IF.                                                                   
047900      IF WS-ROLLING-MODE                                                        
048000         PERFORM 0540-WRITE-FORECAST THRU 0540-EXIT                             
048100      ELSE                                                                      
048200         PERFORM 0550-WRITE-MONTHLY-NOTE THRU 0550-EXIT                         
048300      END-IF.                                                                   
048400  0500-EXIT.                                                                    
048500      EXIT.                                                                     
048600*                                                                               
048700*                                                                               
048800*    ------------------------------------------------------                     
048900*    0510  20-cell usage bar - each cell represents 5% of                       
049000*          quota.  Cells below Percent-Used print solid,                        
049100*          the rest blank, via 0515- per cell.                                  
049200*    ------------------------------------------------------                     
049300  0510-BUILD-PROGRESS-BAR.                                                      
049400      MOVE ALL "-" TO WS-BAR-LINE.                                              
049500      COMPUTE WS-BAR-FILL-CT = WS-PERCENT-USED * 20.                            
049600      IF WS-BAR-FILL-CT > 20                                                    
049700         MOVE 20 TO WS-BAR-FILL-CT                                              
049800      END-IF.                                                                   
049900      IF WS-BAR-FILL-CT > ZERO                                                  
050000         PERFORM 0515-FILL-BAR-CELL THRU 0515-EXIT                              
050100             VARYING WS-BAR-IDX FROM 1 BY 1                                     
050200             UNTIL WS-BAR-IDX > WS-BAR-FILL-CT                                  
050300      END-IF.                                                                   
050400  0510-EXIT.                                                                    
050500      EXIT.                                                                     
050600*                                                                               
050700*                                                                               
050800*    ------------------------------------------------------                     
050900*    0515  One cell of the progress bar - called by 0510-                       
051000*          under a VARYING loop, one iteration per cell.                        
051100*    ------------------------------------------------------                     
051200  0515-FILL-BAR-CELL.                                                           
051300      MOVE "#" TO WS-BAR-LINE (WS-BAR-IDX:1).                                   
051400  0515-EXIT.                                                                    
051500      EXIT.                                                                     
051600*                                                                               
051700*                                                                               
051800*    ------------------------------------------------------                     
051900*    0520  R1 report header block - user, account, quota,                       
052000*          used/remaining hours, percent-used, cycle dates                      
052100*          and the progress bar built by 0510-.                                 
052200*    ------------------------------------------------------                     
052300  0520-WRITE-HEADER.                                                            
052400      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
052500      MOVE "== PLI High Priority GPU Usage Report =="                           
052600                               TO WS-RPT-LINE-AREA.                             
052700      WRITE URP-Print-Line FROM WS-RPT-LINE-AREA.                               
052800      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
052900      WRITE URP-Print-Line FROM WS-RPT-LINE-AREA.                               
053000      MOVE SPACES TO WS-RPT-DETAIL.                                             
053100      MOVE "User:"              TO WSR-LABEL.                                   
053200      MOVE PRM-Target-User-Id   TO WSR-VALUE.                                   
053300      WRITE URP-Print-Line FROM WS-RPT-LINE-AREA.                               
053400      MOVE SPACES TO WS-RPT-DETAIL.                                             
053500      MOVE "Partition:"         TO WSR-LABEL.                                   
053600      MOVE WS-RPT-PART-QOS      TO WSR-VALUE.                                   
053700      WRITE URP-Print-Line FROM WS-RPT-LINE-AREA.                               
053800      MOVE SPACES TO WS-RPT-DETAIL.                                             
053900      MOVE "Cycle Start:"       TO WSR-LABEL.                                   
054000      MOVE WS-CYCLE-START-TXT   TO WSR-VALUE.                                   
054100      WRITE URP-Print-Line FROM WS-RPT-LINE-AREA.                               
054200      MOVE SPACES TO WS-RPT-DETAIL.                                             
054300      MOVE "Cycle End:"         TO WSR-LABEL.                                   
054400      MOVE WS-CYCLE-END-TXT     TO WSR-VALUE.                                   
054500      WRITE URP-Print-Line FROM WS-RPT-LINE-AREA.                               
054600      MOVE WS-USED-HOURS TO WS-USED-DISPLAY.                                    
054700      MOVE SPACES TO WS-RPT-DETAIL.                                             
054800      MOVE "HP GPU hrs used:"   TO WSR-LABEL.                                   
054900      MOVE WS-USED-DISPLAY      TO WSR-VALUE.                                   
055000      MOVE "hours"              TO WSR-UNIT.                                    
055100      WRITE URP-Print-Line FROM WS-RPT-LINE-AREA.                               
055200      MOVE WS-REMAINING TO WS-REM-DISPLAY.                                      
055300      MOVE SPACES TO WS-RPT-DETAIL.                                             
055400      MOVE "Remaining HP hrs:"  TO WSR-LABEL.                                   
055500      MOVE WS-REM-DISPLAY       TO WSR-VALUE.                                   
055600      MOVE "hours"              TO WSR-UNIT.                                    
055700      WRITE URP-Print-Line FROM WS-RPT-LINE-AREA.                               
055800      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
055900      WRITE URP-Print-Line FROM WS-RPT-LINE-AREA.                               
056000      MOVE SPACES TO WS-RPT-BAR.                                                
056100      MOVE "[" TO WSR-BAR-LBRACKET.                                             
056200      MOVE WS-BAR-LINE TO WSR-BAR.                                              
056300      MOVE "] " TO WSR-BAR-RBRACKET.                                            
056400      COMPUTE WSR-PCT = WS-PERCENT-USED * 100.                                  
056500      MOVE "%" TO WSR-BAR-PCT-SIGN.                                             
056600      WRITE URP-Print-Line FROM WS-RPT-LINE-AREA.                               
056700  0520-EXIT.                                                                    
056800      EXIT.                                                                     
056900*                                                                               
057000*                                                                               
057100*    ------------------------------------------------------                     
057200*    0530  Prints the over-quota warning line only when                         
057300*          Percent-Used exceeds 100% - see business rule                        
057400*          in Remarks above.                                                    
057500*    ------------------------------------------------------                     
057600  0530-WRITE-OVER-QUOTA.                                                        
057700      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
057800      WRITE URP-Print-Line FROM WS-RPT-LINE-AREA.                               
057900      MOVE "WARNING - HIGH PRIORITY GPU QUOTA EXCEEDED"                         
058000                               TO WS-RPT-LINE-AREA.                             
058100      WRITE URP-Print-Line FROM WS-RPT-LINE-AREA.                               
058200      MOVE                                                                      
058300      "Jobs on this account are subject to admin cancellation."                 
058400                               TO WS-RPT-LINE-AREA.                             
058500      WRITE URP-Print-Line FROM WS-RPT-LINE-AREA.                               
058600  0530-EXIT.                                                                    
058700      EXIT.                                                                     
058800*                                                                               
058900*                                                                               
059000*    ------------------------------------------------------                     
059100*    0540  Forecast block header, then one 0545- line per                       
059200*          horizon in rolling-window mode only.                                 
059300*    ------------------------------------------------------                     
059400  0540-WRITE-FORECAST.                                                          
059500      COMPUTE WS-WINDOW-DAYS-DISPLAY =                                          
059600              PRM-Rolling-Window-Min / 1440.                                    
059700      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
059800      WRITE URP-Print-Line FROM WS-RPT-LINE-AREA.                               
059900      MOVE SPACES TO WS-RPT-DETAIL.                                             
060000      MOVE "NOTE: quota is over a"  TO WSR-LABEL.                               
060100      MOVE WS-WINDOW-DAYS-DISPLAY   TO WSR-VALUE.                               
060200      MOVE "day window"             TO WSR-UNIT.                                
060300      WRITE URP-Print-Line FROM WS-RPT-LINE-AREA.                               
060400      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
060500      MOVE "Available Quota Forecast:" TO WS-RPT-LINE-AREA.                     
060600      WRITE URP-Print-Line FROM WS-RPT-LINE-AREA.                               
060700      MOVE 1 TO WS-FX.                                                          
060800      PERFORM 0545-WRITE-ONE-FORECAST THRU 0545-EXIT                            
060900          VARYING WS-FX FROM 1 BY 1 UNTIL WS-FX > 4.                            
061000  0540-EXIT.                                                                    
061100      EXIT.                                                                     
061200*                                                                               
061300*                                                                               
061400*    ------------------------------------------------------                     
061500*    0545  One forecast horizon line - hours and the                            
061600*          instant they become available, edited from the                       
061700*          Ws-Forecast-Avail table entry built by 0410-.                        
061800*    ------------------------------------------------------                     
061900  0545-WRITE-ONE-FORECAST.                                                      
062000      MOVE WS-FC-AVAIL-HOURS (WS-FX) TO WS-FC-DISPLAY.                          
062100      MOVE SPACES TO WS-RPT-DETAIL.                                             
062200      MOVE "  +" TO WSR-LABEL.                                                  
062300      MOVE WS-FC-HORIZON-VAL (WS-FX) TO WSR-LABEL (4:3).                        
062400      MOVE " hrs:" TO WSR-LABEL (7:5).                                          
062500      MOVE WS-FC-DISPLAY TO WSR-VALUE.                                          
062600      MOVE "GPU hours" TO WSR-UNIT.                                             
062700      WRITE URP-Print-Line FROM WS-RPT-LINE-AREA.                               
062800  0545-EXIT.                                                                    
062900      EXIT.                                                                     
063000*                                                                               
063100*                                                                               
063200*    ------------------------------------------------------                     
063300*    0550  Calendar-month mode only - reminds the user                          
063400*          when the quota next resets, using 0125- to                           
063500*          format the first instant of next month.                              
063600*    ------------------------------------------------------                     
063700  0550-WRITE-MONTHLY-NOTE.                                                      
063800      MOVE SPACES TO WS-RPT-LINE-AREA.                                          
063900      WRITE URP-Print-Line FROM WS-RPT-LINE-AREA.                               
064000      MOVE                                                                      
064100      "NOTE: quota resets at the start of next calendar month."                 
064200                               TO WS-RPT-LINE-AREA.                             
064300      WRITE URP-Print-Line FROM WS-RPT-LINE-AREA.                               
064400  0550-EXIT.                                                                    
064500      EXIT.                                                                     
064600*                                                                               
064700*    ------------------------------------------------------                     
064800*    0600  End of job - close all files down.                                   
064900*    ------------------------------------------------------                     
065000  0600-CLOSE-DOWN.                                                              
065100      CLOSE PLI-Job-File.                                                       
065200      CLOSE PLI-User-Rpt-File.                                                  
065300  0600-EXIT.                                                                    
065400      EXIT.                                                                     
065500*                                                                               
065600*    ------------------------------------------------------                     
065700*    0900  Turn one raw job record into its three derived                       
065800*          fields - shared, byte for byte, with the other                       
065900*          three PLI programs.                                                  
066000*    ------------------------------------------------------                     
066100  0900-ANALYZE-JOB-REC.                                                         
066200*    Gpu-Hours - elapsed run time times allocated GPUs,                         
066300*    converted from seconds to hours.                                           
066400      COMPUTE PDJ-Gpu-Hours ROUNDED =                                           
066500              (PJB-Elapsed-Secs * PJB-Gpu-Count) / 3600.                        
066600*    A record with a bad Start-Time earlier than its own                        
066700*    Submit-Time should never occur, but treat it as a                          
066800*    zero wait rather than let a negative value through.                        
066900      IF PJB-Start-Time < PJB-Submit-Time                                       
067000         MOVE ZERO TO PDJ-Wait-Hours                                            
067100      ELSE                                                                      
067200         COMPUTE PDJ-Wait-Hours ROUNDED =                                       
067300                 (PJB-Start-Time - PJB-Submit-Time) / 3600                      
067400      END-IF.                                                                   
067500*    Age-Days is truncated, not rounded - a job started                         
067600*    23 hours ago is still "0 days old" for classification.                     
067700      COMPUTE PDJ-Age-Days =                                                    
067800              (PRM-Now-Epoch - PJB-Start-Time) / 86400.                         
067900  0900-EXIT.                                                                    
068000      EXIT.                                                                     
068100*                                                                               
068200*    ------------------------------------------------------                     
068300*    0950  Break an epoch-seconds value (WS-Epoch-Work) down                    
068400*          into WS-Cal-Year/Month/Day/HH/MM/SS.  Hand-rolled                    
068500*          Gregorian arithmetic - no vendor date functions                      
068600*          are used anywhere in this shop's code.                               
068700*    ------------------------------------------------------                     
068800  0950-EPOCH-TO-CALENDAR.                                                       
068900      DIVIDE WS-EPOCH-WORK BY 86400 GIVING WS-DAYS-SINCE-EPOCH                  
069000          REMAINDER WS-SECS-OF-DAY.                                             
069100      COMPUTE WS-CAL-HH = WS-SECS-OF-DAY / 3600.                                
069200      COMPUTE WS-HH-SECS = WS-CAL-HH * 3600.                                    
069300      SUBTRACT WS-HH-SECS FROM WS-SECS-OF-DAY GIVING WS-REM-SECS.               
069400      COMPUTE WS-CAL-MM = WS-REM-SECS / 60.                                     
069500      COMPUTE WS-MM-SECS = WS-CAL-MM * 60.                                      
069600      SUBTRACT WS-MM-SECS FROM WS-REM-SECS GIVING WS-CAL-SS.                    
069700      MOVE 1970 TO WS-CAL-YEAR.                                                 
069800      MOVE WS-CAL-YEAR TO WS-YR-FOR-CALC.                                       
069900      PERFORM 0958-CALC-YEAR-LEN THRU 0958-EXIT.                                
070000      PERFORM 0955-STRIP-YEARS THRU 0955-EXIT                                   
070100          UNTIL WS-DAYS-SINCE-EPOCH < WS-YEAR-LENGTH.                           
070200      ADD 1 TO WS-DAYS-SINCE-EPOCH.                                             
070300      MOVE 1 TO WS-CAL-MONTH.                                                   
070400      MOVE WS-CAL-MONTH TO WS-MO-FOR-CALC.                                      
070500      PERFORM 0956-CALC-DIM THRU 0956-EXIT.                                     
070600      PERFORM 0960-STRIP-MONTHS THRU 0960-EXIT                                  
070700          UNTIL WS-DAYS-SINCE-EPOCH <= WS-DIM-CURRENT.                          
070800      MOVE WS-DAYS-SINCE-EPOCH TO WS-CAL-DAY.                                   
070900  0950-EXIT.                                                                    
071000      EXIT.                                                                     
071100*                                                                               
071200*                                                                               
071300*    ------------------------------------------------------                     
071400*    0955  Epoch-to-calendar helper - strips whole years                        
071500*          from the remaining second count, leaving a day-                      
071600*          of-year remainder for 0956-/0960- to consume.                        
071700*    ------------------------------------------------------                     
071800  0955-STRIP-YEARS.                                                             
071900      SUBTRACT WS-YEAR-LENGTH FROM WS-DAYS-SINCE-EPOCH.                         
072000      ADD 1 TO WS-CAL-YEAR.                                                     
072100      MOVE WS-CAL-YEAR TO WS-YR-FOR-CALC.                                       
072200      PERFORM 0958-CALC-YEAR-LEN THRU 0958-EXIT.                                
072300  0955-EXIT.                                                                    
072400      EXIT.                                                                     
072500*                                                                               
072600*                                                                               
072700*    ------------------------------------------------------                     
072800*    0956  Days-in-month table lookup, February adjusted                        
072900*          by 0958-'s leap-year test before use.                                
073000*    ------------------------------------------------------                     
073100  0956-CALC-DIM.                                                                
073200      MOVE WS-DIM-TABLE (WS-MO-FOR-CALC) TO WS-DIM-CURRENT.                     
073300      IF WS-MO-FOR-CALC = 2 AND WS-YEAR-LENGTH = 366                            
073400         ADD 1 TO WS-DIM-CURRENT                                                
073500      END-IF.                                                                   
073600  0956-EXIT.                                                                    
073700      EXIT.                                                                     
073800*                                                                               
073900*                                                                               
074000*    ------------------------------------------------------                     
074100*    0958  Leap-year test (365 vs 366 days) - div-by-4                          
074200*          with the usual century/400 exceptions.                               
074300*    ------------------------------------------------------                     
074400  0958-CALC-YEAR-LEN.                                                           
074500      MOVE 365 TO WS-YEAR-LENGTH.                                               
074600      DIVIDE WS-YR-FOR-CALC BY 4 GIVING WS-DIV-QUOT                             
074700          REMAINDER WS-REM-SECS.                                                
074800      IF WS-REM-SECS = ZERO                                                     
074900         MOVE 366 TO WS-YEAR-LENGTH                                             
075000         DIVIDE WS-YR-FOR-CALC BY 100 GIVING WS-DIV-QUOT                        
075100             REMAINDER WS-REM-SECS                                              
075200         IF WS-REM-SECS = ZERO                                                  
075300            MOVE 365 TO WS-YEAR-LENGTH                                          
075400            DIVIDE WS-YR-FOR-CALC BY 400 GIVING WS-DIV-QUOT                     
075500                REMAINDER WS-REM-SECS                                           
075600            IF WS-REM-SECS = ZERO                                               
075700               MOVE 366 TO WS-YEAR-LENGTH                                       
075800            END-IF                                                              
075900         END-IF                                                                 
076000      END-IF.                                                                   
076100  0958-EXIT.                                                                    
076200      EXIT.                                                                     
076300*                                                                               
076400*                                                                               
076500*    ------------------------------------------------------                     
076600*    0960  Strips whole months from the day-of-year                             
076700*          remainder left by 0955- to get day-of-month,                         
076800*          using the table 0956- built for this year.                           
076900*    ------------------------------------------------------                     
077000  0960-STRIP-MONTHS.                                                            
077100      SUBTRACT WS-DIM-CURRENT FROM WS-DAYS-SINCE-EPOCH.                         
077200      ADD 1 TO WS-CAL-MONTH.                                                    
077300      MOVE WS-CAL-MONTH TO WS-MO-FOR-CALC.                                      
077400      PERFORM 0956-CALC-DIM THRU 0956-EXIT.                                     
077500  0960-EXIT.                                                                    
077600      EXIT.                                                                     
077700*                                                                               
077800*    ------------------------------------------------------                     
077900*    0970  Reverse of 0950- for the one case it is needed -                     
078000*          the epoch value of 00:00:00 on the first of the                      
078100*          calendar month already held in WS-Cal-Year and                       
078200*          WS-Cal-Month (calendar-month mode window start).                     
078300*    ------------------------------------------------------                     
078400  0970-CALC-MONTH-START-EPOCH.                                                  
078500      MOVE ZERO TO WS-DAYS-SINCE-EPOCH.                                         
078600      MOVE 1970 TO WS-LOOP-YEAR.                                                
078700      PERFORM 0975-ADD-ONE-FULL-YEAR THRU 0975-EXIT                             
078800          UNTIL WS-LOOP-YEAR = WS-CAL-YEAR.                                     
078900      MOVE 1 TO WS-LOOP-MONTH.                                                  
079000      MOVE WS-CAL-YEAR TO WS-YR-FOR-CALC.                                       
079100      PERFORM 0958-CALC-YEAR-LEN THRU 0958-EXIT.                                
079200      PERFORM 0978-ADD-ONE-FULL-MONTH THRU 0978-EXIT                            
079300          UNTIL WS-LOOP-MONTH = WS-CAL-MONTH.                                   
079400      COMPUTE WS-MONTH-START-EPOCH =                                            
079500              WS-DAYS-SINCE-EPOCH * 86400.                                      
079600  0970-EXIT.                                                                    
079700      EXIT.                                                                     
079800*                                                                               
079900*                                                                               
080000*    ------------------------------------------------------                     
080100*    0975  Reverse-conversion helper for month-start calc                       
080200*          - adds one year's worth of seconds, using 0958-                      
080300*          to size February for the year being crossed.                         
080400*    ------------------------------------------------------                     
080500  0975-ADD-ONE-FULL-YEAR.                                                       
080600      MOVE WS-LOOP-YEAR TO WS-YR-FOR-CALC.                                      
080700      PERFORM 0958-CALC-YEAR-LEN THRU 0958-EXIT.                                
080800      ADD WS-YEAR-LENGTH TO WS-DAYS-SINCE-EPOCH.                                
080900      ADD 1 TO WS-LOOP-YEAR.                                                    
081000  0975-EXIT.                                                                    
081100      EXIT.                                                                     
081200*                                                                               
081300*                                                                               
081400*    ------------------------------------------------------                     
081500*    0978  Reverse-conversion helper for month-start calc                       
081600*          - adds one month's worth of seconds from the                         
081700*          table 0956- built for the current year.                              
081800*    ------------------------------------------------------                     
081900  0978-ADD-ONE-FULL-MONTH.                                                      
082000      MOVE WS-LOOP-MONTH TO WS-MO-FOR-CALC.                                     
082100      PERFORM 0956-CALC-DIM THRU 0956-EXIT.                                     
082200      ADD WS-DIM-CURRENT TO WS-DAYS-SINCE-EPOCH.                                
082300      ADD 1 TO WS-LOOP-MONTH.                                                   
082400  0978-EXIT.                                                                    
082500      EXIT.                                                                     
082600                                                                                
