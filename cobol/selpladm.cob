000100*  Select for the U3 Monitor Actions print file.                                
000200      select   PLI-Admin-Rpt-File assign to "ADMRPT"                            
000300               organization  is line sequential                                 
000400               file status   is ADR-File-Status.                                
000500*                                                                               
