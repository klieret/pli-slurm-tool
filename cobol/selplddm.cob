000100*  Select for the U5 Daily Metrics print file.                                  
000200      select   PLI-Daily-Rpt-File assign to "DLYRPT"                            
000300               organization  is line sequential                                 
000400               file status   is DLR-File-Status.                                
000500*                                                                               
