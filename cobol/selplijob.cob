000100*  Select for Job Accounting File (input, fixed, seq).                          
000200      select   PLI-Job-File assign to "PLIJOB"                                  
000300               organization  is sequential                                      
000400               file status   is PJB-File-Status.                                
000500*                                                                               
