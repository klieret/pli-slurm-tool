000100*  Select for the U4 Monthly Report print file.                                 
000200      select   PLI-Month-Rpt-File assign to "MONRPT"                            
000300               organization  is line sequential                                 
000400               file status   is MRP-File-Status.                                
000500*                                                                               
