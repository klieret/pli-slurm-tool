000100*  Select for PLI Run Parameter File.                                           
000200      select   PLI-Param-File assign to "PLIPARM"                               
000300               organization  is sequential                                      
000400               file status   is PRM-File-Status.                                
000500*                                                                               
