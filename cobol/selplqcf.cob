000100*  Select for Quota Config File (input, fixed, seq).                            
000200      select   PLI-Quota-Cfg-File assign to "PLIQCFG"                           
000300               organization  is sequential                                      
000400               file status   is QCF-File-Status.                                
000500*                                                                               
