000100*  Select for the U2 User Usage Report print file.                              
000200      select   PLI-User-Rpt-File assign to "USRRPT"                             
000300               organization  is line sequential                                 
000400               file status   is URP-File-Status.                                
000500*                                                                               
