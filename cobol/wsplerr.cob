000100*****************************************************                           
000200*                                                    *                          
000300*   Standard Error / Status Message Literals        *                           
000400*        Common to all PLI accounting programs      *                           
000500*****************************************************                           
000600* 04/06/88 rah - Created.                                                       
000700* 12/07/90 dcm - Added PLI005 for the config variant.                           
000800  01  PLI-Error-Messages.                                                       
000900      03  PLI001  pic x(40) value                                               
001000          "PLI001 Parameter file not found -".                                  
001100      03  PLI002  pic x(40) value                                               
001200          "PLI002 Read PARM record error -".                                    
001300      03  PLI003  pic x(40) value                                               
001400          "PLI003 Job Accounting file not found -".                             
001500      03  PLI004  pic x(40) value                                               
001600          "PLI004 No job records selected - abort".                             
001700      03  PLI005  pic x(48) value                                               
001800          "PLI005 Quota-Cfg file absent - default in use -".                    
001900*                                                                               
002000  01  PLI-Error-Code            pic 999.                                        
002100*                                                                               
