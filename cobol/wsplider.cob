000100*****************************************************                           
000200*                                                    *                          
000300*   Working Storage For Derived Job Fields          *                           
000400*   (built by 0900-Analyze-Job-Rec from a raw       *                           
000500*    PLI-Job-Record - never itself read/written)    *                           
000600*****************************************************                           
000700* 22/06/88 rah - Created.                                                       
000800* 03/03/95 dcm - Wait-Hours widened, some sites saw                             
000900*                queue waits over 999 hours.                                    
001000* 21/09/09 dcm - Backed out the Over-Quota-Flag/Long-                           
001100*                Wait-Flag/Reserved-Metric fields added                         
001200*                19/07/99 and 02/09/04 - none were ever                         
001300*                set by any PLI program, dead weight.                           
001400  01  PLI-Derived-Job.                                                          
001500      03  PDJ-Gpu-Hours         pic s9(9)v9(4)  comp-3.                         
001600      03  PDJ-Wait-Hours        pic s9(7)v9(4)  comp-3.                         
001700      03  PDJ-Age-Days          pic s9(5)       comp.                           
001800      03  filler                pic x(3).                                       
001900*                                                                               
