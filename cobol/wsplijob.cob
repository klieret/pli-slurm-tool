000100*****************************************************                           
000200*                                                    *                          
000300*   Record Definition For Job Accounting Record     *                           
000400*        Uses Pjb-Job-Id as key (sequential)        *                           
000500*****************************************************                           
000600*  File size 128 bytes - no reserve/filler carried;                             
000700*  record is packed field-to-field to match the                                 
000800*  extractor's fixed layout, adding pad bytes here                              
000900*  would misalign the record boundary on read.                                  
001000*                                                                               
001100* 04/06/88 rah - Created.                                                       
001200* 19/09/89 rah - Added Pjb-Qos, was folded into account.                        
001300* 11/02/94 dcm - Widened Pjb-Partition to x(8) for pli-lc.                      
001400* 14/11/97 smo - Y2K: Pjb-Submit-Time/Start-Time now hold                       
001500*                full epoch seconds, not ccyymmdd+hhmmss.                       
001600* 21/09/09 dcm - Backed out the Cpu-Count/Mem-Req-Mb/                           
001700*                Priority/Job-Type/Preemptible-Flag/                            
001800*                Restart-Ct/Exit-Code/Submit-Host/Node-                         
001900*                Alloc-Table fields added 23/08/99 and                          
002000*                11/04/03 - none were ever read by any                          
002100*                PLI batch program and they widened the                         
002200*                record past what the extractor emits.                          
002300  01  PLI-Job-Record.                                                           
002400      03  PJB-Job-Id            pic 9(10).                                      
002500      03  PJB-Job-Name          pic x(20).                                      
002600      03  PJB-User-Id           pic x(12).                                      
002700      03  PJB-Account           pic x(12).                                      
002800      03  PJB-Partition         pic x(8).                                       
002900      03  PJB-Qos               pic x(8).                                       
003000      03  PJB-State             pic x(10).                                      
003100          88  PJB-St-Running    value "RUNNING   ".                             
003200          88  PJB-St-Pending    value "PENDING   ".                             
003300          88  PJB-St-Active     value "RUNNING   "                              
003400                                      "PENDING   ".                             
003500      03  PJB-Submit-Time       pic 9(12).                                      
003600      03  PJB-Start-Time        pic 9(12).                                      
003700      03  PJB-Elapsed-Secs      pic 9(9).                                       
003800      03  PJB-Time-Limit-Min    pic 9(7).                                       
003900      03  PJB-Alloc-Nodes       pic 9(4).                                       
004000      03  PJB-Gpu-Count         pic 9(4).                                       
004100*                                                                               
