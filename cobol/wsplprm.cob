000100*****************************************************                           
000200*                                                    *                          
000300*   Record Definition For PLI Run Parameter File    *                           
000400*        One record read at Start Of Job            *                           
000500*****************************************************                           
000600*  File size 55 bytes.                                                          
000700*                                                                               
000800* 30/01/92 dcm - Created, replaces command line args                            
000900*                the O/S version used to take direct.                           
001000* 17/08/98 smo - Y2K: Prm-Now-Epoch, Prm-Target-Day                             
001100*                widened to hold full epoch seconds.                            
001200  01  PLI-Param-Record.                                                         
001300      03  PRM-Quota-Hours       pic 9(7)v99   comp-3.                           
001400      03  PRM-Rolling-Window-Min                                                
001500                                pic 9(5)      comp.                             
001600      03  PRM-Monitor-Window-Min                                                
001700                                pic 9(5)      comp.                             
001800      03  PRM-User-Window-Min   pic 9(5)      comp.                             
001900      03  PRM-Now-Epoch         pic 9(12)     comp.                             
002000      03  PRM-Target-User-Id    pic x(12).                                      
002100      03  PRM-Target-Day-Epoch  pic 9(12)     comp.                             
002200*    Prm-Cfg-File-Used - Y once Quota-Cfg-File is loaded.                       
002300      03  PRM-Cfg-File-Used     pic x.                                          
002400      03  filler                pic x(3).                                       
002500*                                                                               
