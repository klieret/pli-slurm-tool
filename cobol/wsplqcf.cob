000100*****************************************************                           
000200*                                                    *                          
000300*   Record Definition For Quota Config File         *                           
000400*        Keyed by Qcf-Account + Qcf-Qos             *                           
000500*****************************************************                           
000600*  File size 41 bytes - no reserve/filler carried;                              
000700*  packed field-to-field to match the registrar                                 
000800*  extract exactly, same as wsplijob.cob.                                       
000900*                                                                               
001000* 09/10/91 dcm - Created for the per-account admin                              
001100*                sweep (pliadm01 config variant).                               
001200* 21/09/09 dcm - Backed out the Grace-Days/Monitor-                             
001300*                Window-Min/Active-Flag/Last-Reviewed-                          
001400*                Date/Notify-Email/Cost-Center fields                           
001500*                added 14/02/00 and 07/06/05 - Pliadm01                         
001600*                never read any of them and they widened                        
001700*                the record past the registrar extract.                         
001800  01  PLI-Quota-Cfg-Record.                                                     
001900      03  QCF-Account           pic x(12).                                      
002000      03  QCF-Qos               pic x(8).                                       
002100      03  QCF-Quota-Hours       pic 9(7)v99.                                    
002200      03  QCF-Start-Date        pic 9(12).                                      
002300*                                                                               
